000100******************************************************************
000110* PROGRAMA : ACP0300
000120* SISTEMA  : ACP - ANALISIS DE CLIENTES Y PRODUCTOS
000130* PROPOSITO: SINCRONIZACION DE STOCK Y PRECIO DEL ERP FLEXXUS
000140*            CONTRA EL CATALOGO DE PRODUCTOS. DESCARTA SKU EN
000150*            BLANCO O "00000", CONSERVA SOLO LOS SKU QUE EXISTEN
000160*            EN EL CATALOGO Y APLICA LA TABLA FIJA DE OVERRIDES
000170*            DE CANTIDAD ANTES DE GRABAR EL ARCHIVO DE SALIDA.
000180******************************************************************
000190*-----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000210*-----------------------------------------------------------------
000220 PROGRAM-ID.     ACP0300.
000230 AUTHOR.         M. ITURRALDE.
000240 INSTALLATION.   GILI Y CIA S.A. - CENTRO DE COMPUTOS.
000250 DATE-WRITTEN.   11-OCTUBRE-2006.
000260 DATE-COMPILED.
000270 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000280*-----------------------------------------------------------------
000290*    HISTORIAL DE CAMBIOS
000300*    11/10/2006 M.ITURRALDE CREACION - CARGA DE LA INTERFAZ ERP
000310*               FLEXXUS Y CRUCE CONTRA EL CATALOGO.       CR0341
000320*    23/02/2009 M.ITURRALDE CORRECCION DE SIGNO EN LA CANTIDAD
000330*               RECIBIDA DEL ERP (FLX-CANTIDAD).          CR0398
000340*    14/09/1998 H.DOMINGUEZ SE INCORPORA LA TABLA DE 23 PARES
000350*               DE OVERRIDE FIJO DE CANTIDAD (VER RUZ4-OP).
000360*               NOTA: FECHA DE PEDIDO, IMPLEMENTADO RECIEN
000370*               AHORA EN CONJUNTO CON EL RESTO DEL PROGRAMA.
000380*    19/01/1999 H.DOMINGUEZ VERIFICADO PARA EL AMBITO 2000 -
000390*               SIN PENDIENTES.
000400*    30/03/2011 C.FERRARI   SE AGREGA ESTADISTICA DE PRECIO
000410*               PROMEDIO POR MEDIO DE ACP0902 (DIVISION
000420*               PROTEGIDA CONTRA DIVISOR CERO).             0451
000430*    19/08/2013 M.ITURRALDE INCORPORADO A LA SUITE ACP - SE
000440*               ESTANDARIZA EL NOMBRE DEL PROGRAMA.          0506
000450*    10/06/2014 H.DOMINGUEZ CORREGIDO ACP0901 (NORMALIZACION DE  CR0612
000460*               SKU A 5 POS., NO A 6); SE QUITA LA LECTURA DE
000470*               LAS ULTIMAS 5 POSICIONES DE WS-FLX-SKU-NORM EN
000480*               P340 (ERA UN PARCHE PARA EL RELLENO A 6 POS.)
000490*               Y SE COMPARA DIRECTO CONTRA LAS PRIMERAS 5. EL
000500*               DESCARTE DE SKU "000000" EN P310 TAMBIEN SE
000510*               AJUSTA A 5 POSICIONES POR EL MISMO MOTIVO.
000512*    11/06/2014 M.ITURRALDE SE LLEVAN A 77 LOS SWITCHES DE FILE  CR0613
000513*               STATUS Y LAS BANDERAS DE FIN/ENCONTRADO (ESTABAN
000514*               AGRUPADOS EN 01, NO ES LA COSTUMBRE DEL TALLER
000515*               PARA ESTOS CAMPOS). SIN CAMBIO DE RESULTADO.
000520******************************************************************
000530*-----------------------------------------------------------------
000540 ENVIRONMENT DIVISION.
000550*-----------------------------------------------------------------
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM.
000590*-----------------------------------------------------------------
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT CATALOG     ASSIGN TO "CATALOG"
000630         ORGANIZATION   IS LINE SEQUENTIAL
000640         FILE STATUS    IS WS-FS-CATALOG.
000650*
000660     SELECT FLEXXUS     ASSIGN TO "FLEXXUS"
000670         ORGANIZATION   IS LINE SEQUENTIAL
000680         FILE STATUS    IS WS-FS-FLEXXUS.
000690*
000700     SELECT SYNC-OUT     ASSIGN TO "SYNCOUT"
000710         ORGANIZATION   IS LINE SEQUENTIAL
000720         FILE STATUS    IS WS-FS-SYNCOUT.
000730*
000740     SELECT CAT-SORT     ASSIGN TO "CATSORT".
000750*-----------------------------------------------------------------
000760 DATA DIVISION.
000770*-----------------------------------------------------------------
000780 FILE SECTION.
000790*
000800 FD  CATALOG.
000810     COPY "Catalogo.cpy".
000820*
000830 FD  FLEXXUS.
000840     COPY "Flexxus.cpy".
000850*
000860 FD  SYNC-OUT.
000870     COPY "SyncSalida.cpy".
000880*
000890 SD  CAT-SORT.
000900 01  SD-REG-CAT.
000910     05  SD-CAT-SKU                 PIC X(06).
000920*-----------------------------------------------------------------
000930 WORKING-STORAGE SECTION.
000940*-----------------------------------------------------------------
000950 01  WS-CONTADORES.
000960     05  WS-QTD-CAT                 PIC 9(05)  COMP.
000970     05  WS-CTD-FLX-LEIDOS          PIC 9(07)  COMP.
000980     05  WS-CTD-FLX-DESCARTADOS     PIC 9(07)  COMP.
000990     05  WS-CTD-SYNC-GRAVADOS       PIC 9(07)  COMP.
001000     05  WS-CTD-OVERRIDE-APLICADO   PIC 9(05)  COMP.
001010     05  WS-ACUM-CANTIDAD           PIC 9(09)  COMP.
001020     05  FILLER                     PIC X(02)  VALUE SPACES.
001030*
001040 77  WS-FS-CATALOG                  PIC X(02).
001050     88  WS-CATALOG-OK              VALUE "00".
001060     88  WS-CATALOG-EOF             VALUE "10".
001070 77  WS-FS-FLEXXUS                  PIC X(02).
001080     88  WS-FLEXXUS-OK              VALUE "00".
001090     88  WS-FLEXXUS-EOF             VALUE "10".
001100 77  WS-FS-SYNCOUT                  PIC X(02).
001110     88  WS-SYNCOUT-OK              VALUE "00".
001120*
001130 77  WS-FIN-CAT                     PIC X(01)  VALUE "N".
001140     88  FIN-CAT-SI                 VALUE "S".
001150 77  WS-FIN-FLX                     PIC X(01)  VALUE "N".
001160     88  FIN-FLX-SI                 VALUE "S".
001170 77  WS-SKU-EN-CATALOGO             PIC X(01)  VALUE "N".
001180     88  SKU-EN-CATALOGO-SI         VALUE "S".
001190 77  WS-OVERRIDE-ENCONTRADO         PIC X(01)  VALUE "N".
001200     88  OVERRIDE-ENCONTRADO-SI     VALUE "S".
001210*-----------------------------------------------------------------
001220*    TABLA DE SKU DEL CATALOGO EN MEMORIA, ORDENADA, PARA
001230*    VERIFICAR POR BUSQUEDA BINARIA QUE EL SKU DEL ERP FLEXXUS
001240*    TIENE PRODUCTO VIGENTE EN EL CATALOGO.
001250*-----------------------------------------------------------------
001260 01  WS-TABLA-CATALOGO.
001270     05  WS-CAT-ENTRY OCCURS 1 TO 5000 TIMES
001280             DEPENDING ON WS-QTD-CAT
001290             ASCENDING KEY IS WS-CAT-SKU-TAB
001300             INDEXED BY WS-IX-CAT.
001310         10  WS-CAT-SKU-TAB         PIC X(06).
001320*-----------------------------------------------------------------
001330 01  WS-AREA-FLEXXUS.
001340     05  WS-FLX-SKU-NORM            PIC X(06).
001350     05  WS-FLX-SKU-NORM-R REDEFINES WS-FLX-SKU-NORM.
001360         10  WS-FLX-SKU-NUMERICO    PIC 9(06).
001370     05  WS-FLX-CANTIDAD-WRK        PIC S9(07).
001380     05  WS-FLX-PRECIO-WRK          PIC S9(09)V99.
001390     05  WS-FLX-PRECIO-R REDEFINES WS-FLX-PRECIO-WRK.
001400         10  WS-FLX-PRECIO-ENTERO   PIC S9(09).
001410         10  WS-FLX-PRECIO-CTVOS    PIC 9(02).
001420     05  FILLER                     PIC X(02)  VALUE SPACES.
001430*-----------------------------------------------------------------
001440 01  WS-AREA-SYNC.
001450     05  WS-SNC-PRECIO-ED           PIC Z(07)9.99.
001460     05  FILLER                     PIC X(02)  VALUE SPACES.
001470*-----------------------------------------------------------------
001480*    ACUMULADOR DE PRECIO PARA EL PRECIO PROMEDIO DE LA
001490*    ESTADISTICA FINAL. PERMANECE EN DISPLAY ZONADO, NUNCA
001500*    COMPACTADO, POR SER UN VALOR MONETARIO.
001510*-----------------------------------------------------------------
001520 01  WS-ACUMULADOR-PRECIO.
001530     05  WS-ACUM-PRECIO             PIC S9(11)V99 VALUE 0.
001540     05  WS-ACUM-PRECIO-R REDEFINES WS-ACUM-PRECIO.
001550         10  WS-ACUM-PRECIO-ENTERO  PIC S9(11).
001560         10  WS-ACUM-PRECIO-CTVOS   PIC 9(02).
001570     05  FILLER                     PIC X(02)  VALUE SPACES.
001580*-----------------------------------------------------------------
001590*    MIRROR DE TRABAJO DEL LINKAGE DE ACP0901 (TEXTO) Y DE
001600*    ACP0902 (NUMERICO) - TAMANO Y ORDEN DE CAMPOS DEBEN
001610*    COINCIDIR EXACTAMENTE CON LAS AREAS DE LINKAGE DE AMBOS
001620*    PROGRAMAS - NO AGREGAR FILLER EN ESTOS GRUPOS.
001630*-----------------------------------------------------------------
001640 01  WS-AREA-LINKAGE-TEXTO.
001650     05  LKT-FUNCAO                 PIC X(02).
001660     05  LKT-ENTRADA                PIC X(80).
001670     05  LKT-SALIDA                 PIC X(80).
001680     05  LKT-RETORNO                PIC 9(01).
001690*
001700 01  WS-AREA-LINKAGE-NUM.
001710     05  LKN-FUNCAO                 PIC X(02).
001720     05  LKN-MONTO-NUM              PIC S9(09)V99.
001730     05  LKN-MONTO-TEXTO            PIC X(80).
001740     05  LKN-DIVIDENDO              PIC S9(09)V9999.
001750     05  LKN-DIVISOR                PIC S9(09)V9999.
001760     05  LKN-COCIENTE               PIC S9(09)V9999.
001770     05  LKN-RETORNO                PIC 9(01).
001780*-----------------------------------------------------------------
001790*    TABLA FIJA DE OVERRIDES RUZ4-OP (AC-OVERRIDE-PAR) USADA
001800*    POR P340-APLICA-OVERRIDE.
001810*-----------------------------------------------------------------
001820     COPY "AreaComun.cpy".
001830*-----------------------------------------------------------------
001840 LINKAGE SECTION.
001850*-----------------------------------------------------------------
001860 01  LK-COM-AREA.
001870     05  LK-MENSAJE                 PIC X(40).
001880     05  FILLER                     PIC X(10).
001890*-----------------------------------------------------------------
001900 PROCEDURE DIVISION USING LK-COM-AREA.
001910*-----------------------------------------------------------------
001920 P000-PRINCIPAL.
001930     PERFORM P100-INICIALIZA THRU P100-FIM.
001940     PERFORM P200-CARGA-CATALOGO THRU P200-FIM.
001950     PERFORM P300-PROCESA-FLEXXUS THRU P300-FIM.
001960     PERFORM P900-FIM THRU P900-FIM-FIM.
001970*-----------------------------------------------------------------
001980 P100-INICIALIZA.
001990     DISPLAY "ACP0300 - SINCRONIZACION CON EL ERP FLEXXUS".
002000     OPEN INPUT CATALOG.
002010     IF NOT WS-CATALOG-OK
002020         DISPLAY "ERROR AL ABRIR CATALOG. FS: " WS-FS-CATALOG
002030         PERFORM P900-FIM THRU P900-FIM-FIM
002040     END-IF.
002050     OPEN INPUT FLEXXUS.
002060     IF NOT WS-FLEXXUS-OK
002070         DISPLAY "ERROR AL ABRIR FLEXXUS. FS: " WS-FS-FLEXXUS
002080         PERFORM P900-FIM THRU P900-FIM-FIM
002090     END-IF.
002100     OPEN OUTPUT SYNC-OUT.
002110     MOVE 0 TO WS-QTD-CAT.
002120     MOVE 0 TO WS-CTD-FLX-LEIDOS WS-CTD-FLX-DESCARTADOS.
002130     MOVE 0 TO WS-CTD-SYNC-GRAVADOS WS-CTD-OVERRIDE-APLICADO.
002140     MOVE 0 TO WS-ACUM-CANTIDAD.
002150     MOVE 0 TO WS-ACUM-PRECIO.
002160 P100-FIM.
002170     EXIT.
002180*-----------------------------------------------------------------
002190 P200-CARGA-CATALOGO.
002200     SORT CAT-SORT ON ASCENDING KEY SD-CAT-SKU
002210         INPUT PROCEDURE IS P210-LEE-CATALOGO THRU P210-FIM
002220         OUTPUT PROCEDURE IS P220-ARMA-TABLA-CATALOGO THRU P220-FIM.
002230 P200-FIM.
002240     EXIT.
002250*-----------------------------------------------------------------
002260 P210-LEE-CATALOGO.
002270     MOVE "N" TO WS-FIN-CAT.
002280     PERFORM P211-LEE-UM-CATALOGO THRU P211-FIM
002290         UNTIL FIN-CAT-SI.
002300 P210-FIM.
002310     EXIT.
002320*-----------------------------------------------------------------
002330 P211-LEE-UM-CATALOGO.
002340     READ CATALOG
002350         AT END
002360             MOVE "S" TO WS-FIN-CAT
002370         NOT AT END
002380             MOVE "SK" TO LKT-FUNCAO
002390             MOVE SPACES TO LKT-ENTRADA
002400             MOVE CAT-SKU TO LKT-ENTRADA
002410             CALL "ACP0901" USING WS-AREA-LINKAGE-TEXTO
002420             MOVE LKT-SALIDA(1:6) TO SD-CAT-SKU
002430             RELEASE SD-REG-CAT
002440     END-READ.
002450 P211-FIM.
002460     EXIT.
002470*-----------------------------------------------------------------
002480 P220-ARMA-TABLA-CATALOGO.
002490     MOVE "N" TO WS-FIN-CAT.
002500     PERFORM P221-ARMA-UMA-ENTRADA THRU P221-FIM
002510         UNTIL FIN-CAT-SI.
002520 P220-FIM.
002530     EXIT.
002540*-----------------------------------------------------------------
002550 P221-ARMA-UMA-ENTRADA.
002560     RETURN CAT-SORT
002570         AT END
002580             MOVE "S" TO WS-FIN-CAT
002590         NOT AT END
002600             ADD 1 TO WS-QTD-CAT
002610             MOVE SD-CAT-SKU TO WS-CAT-SKU-TAB(WS-QTD-CAT)
002620     END-RETURN.
002630 P221-FIM.
002640     EXIT.
002650*-----------------------------------------------------------------
002660 P300-PROCESA-FLEXXUS.
002670     MOVE "N" TO WS-FIN-FLX.
002680     PERFORM P310-PROCESA-UM-FLEXXUS THRU P310-FIM
002690         UNTIL FIN-FLX-SI.
002700 P300-FIM.
002710     EXIT.
002720*-----------------------------------------------------------------
002730 P310-PROCESA-UM-FLEXXUS.
002740     READ FLEXXUS
002750         AT END
002760             MOVE "S" TO WS-FIN-FLX
002770         NOT AT END
002780             ADD 1 TO WS-CTD-FLX-LEIDOS
002790             PERFORM P320-NORMALIZA-SKU THRU P320-FIM
002800             IF WS-FLX-SKU-NORM = SPACES OR
002810                WS-FLX-SKU-NORM(1:5) = "00000"
002820                 ADD 1 TO WS-CTD-FLX-DESCARTADOS
002830             ELSE
002840                 PERFORM P330-VERIFICA-CATALOGO THRU P330-FIM
002850                 IF SKU-EN-CATALOGO-SI
002860                     PERFORM P340-APLICA-OVERRIDE THRU P340-FIM
002870                     PERFORM P350-GRAVA-SAIDA THRU P350-FIM
002880                 ELSE
002890                     ADD 1 TO WS-CTD-FLX-DESCARTADOS
002900                 END-IF
002910             END-IF
002920     END-READ.
002930 P310-FIM.
002940     EXIT.
002950*-----------------------------------------------------------------
002960 P320-NORMALIZA-SKU.
002970     MOVE "SK" TO LKT-FUNCAO.
002980     MOVE SPACES TO LKT-ENTRADA.
002990     MOVE FLX-SKU TO LKT-ENTRADA.
003000     CALL "ACP0901" USING WS-AREA-LINKAGE-TEXTO.
003010     MOVE LKT-SALIDA(1:6) TO WS-FLX-SKU-NORM.
003020     IF FLX-CANTIDAD IS NOT NUMERIC
003030         MOVE 0 TO WS-FLX-CANTIDAD-WRK
003040     ELSE
003050         MOVE FLX-CANTIDAD TO WS-FLX-CANTIDAD-WRK
003060     END-IF.
003070     IF FLX-PRECIO IS NOT NUMERIC
003080         MOVE 0 TO WS-FLX-PRECIO-WRK
003090     ELSE
003100         MOVE FLX-PRECIO TO WS-FLX-PRECIO-WRK
003110     END-IF.
003120 P320-FIM.
003130     EXIT.
003140*-----------------------------------------------------------------
003150 P330-VERIFICA-CATALOGO.
003160     SET SKU-EN-CATALOGO-SI TO FALSE.
003170     MOVE "N" TO WS-SKU-EN-CATALOGO.
003180     IF WS-QTD-CAT > 0
003190         SEARCH ALL WS-CAT-ENTRY
003200             AT END
003210                 MOVE "N" TO WS-SKU-EN-CATALOGO
003220             WHEN WS-CAT-SKU-TAB(WS-IX-CAT) = WS-FLX-SKU-NORM
003230                 MOVE "S" TO WS-SKU-EN-CATALOGO
003240         END-SEARCH
003250     END-IF.
003260 P330-FIM.
003270     EXIT.
003280*-----------------------------------------------------------------
003290*    LA TABLA DE OVERRIDE USA CODIGO DE 5 POSICIONES (VER RUZ4-OP);
003300*    EL SKU NORMALIZADO (ACP0901, FUNCION "SK") QUEDA EN LAS
003310*    PRIMERAS 5 POSICIONES DEL CAMPO DE 6, ASI QUE SE COMPARA
003320*    DIRECTO CONTRA ESAS 5 POSICIONES.                          CR0612
003330 P340-APLICA-OVERRIDE.
003340     SET OVERRIDE-ENCONTRADO-SI TO FALSE.
003350     MOVE "N" TO WS-OVERRIDE-ENCONTRADO.
003360     SET AC-IX-OVR TO 1.
003370     SEARCH AC-OVERRIDE-PAR
003380         AT END
003390             MOVE "N" TO WS-OVERRIDE-ENCONTRADO
003400         WHEN AC-OVR-SKU(AC-IX-OVR) = WS-FLX-SKU-NORM(1:5)
003410             MOVE AC-OVR-QTY(AC-IX-OVR) TO WS-FLX-CANTIDAD-WRK
003420             MOVE "S" TO WS-OVERRIDE-ENCONTRADO
003430     END-SEARCH.
003440     IF OVERRIDE-ENCONTRADO-SI
003450         ADD 1 TO WS-CTD-OVERRIDE-APLICADO
003460     END-IF.
003470 P340-FIM.
003480     EXIT.
003490*-----------------------------------------------------------------
003500 P350-GRAVA-SAIDA.
003510     MOVE WS-FLX-SKU-NORM TO SNC-SKU.
003520     MOVE WS-FLX-CANTIDAD-WRK TO SNC-CANTIDAD.
003530     MOVE WS-FLX-PRECIO-WRK TO WS-SNC-PRECIO-ED.
003540     MOVE WS-SNC-PRECIO-ED TO SNC-PRECIO.
003550     MOVE WS-SNC-PRECIO-ED TO SNC-PRECIO-ESPECIAL.
003560     WRITE REG-SYNC-SALIDA.
003570     ADD 1 TO WS-CTD-SYNC-GRAVADOS.
003580     ADD WS-FLX-CANTIDAD-WRK TO WS-ACUM-CANTIDAD.
003590     ADD WS-FLX-PRECIO-WRK TO WS-ACUM-PRECIO.
003600 P350-FIM.
003610     EXIT.
003620*-----------------------------------------------------------------
003630 P900-FIM.
003640     MOVE "DS" TO LKN-FUNCAO.
003650     MOVE WS-ACUM-PRECIO TO LKN-DIVIDENDO.
003660     MOVE WS-CTD-SYNC-GRAVADOS TO LKN-DIVISOR.
003670     CALL "ACP0902" USING WS-AREA-LINKAGE-NUM.
003680     CLOSE CATALOG FLEXXUS SYNC-OUT.
003690     DISPLAY "REGISTROS FLEXXUS LEIDOS     : " WS-CTD-FLX-LEIDOS.
003700     DISPLAY "REGISTROS DESCARTADOS        : "
003710             WS-CTD-FLX-DESCARTADOS.
003720     DISPLAY "SKU GRABADOS EN SYNC-OUT      : "
003730             WS-CTD-SYNC-GRAVADOS.
003740     DISPLAY "CANTIDAD TOTAL ACUMULADA     : " WS-ACUM-CANTIDAD.
003750     DISPLAY "PRECIO PROMEDIO              : " LKN-COCIENTE.
003760     DISPLAY "SKU CON OVERRIDE APLICADO     : "
003770             WS-CTD-OVERRIDE-APLICADO.
003780 P900-FIM-FIM.
003790     EXIT.
003800*-----------------------------------------------------------------
003810 END PROGRAM ACP0300.
