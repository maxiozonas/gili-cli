000100******************************************************************
000110* PROGRAMA : ACP0100
000120* SISTEMA  : ACP - ANALISIS DE CLIENTES Y PRODUCTOS
000130* PROPOSITO: ANALISIS RFM (RECENCIA, FRECUENCIA, MONETARIO) DE
000140*            CLIENTES A PARTIR DE LOS EXTRACTOS DE CLIENTES,
000150*            PEDIDOS, ITEMS DE PEDIDO Y CATALOGO. PRODUCE EL
000160*            ARCHIVO MAESTRO DE ANALISIS (RFM-OUT) QUE CONSUME
000170*            EL MODULO DE MARKETING (ACP0200).
000180******************************************************************
000190*-----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000210*-----------------------------------------------------------------
000220 PROGRAM-ID.     ACP0100.
000230 AUTHOR.         R. ALONSO.
000240 INSTALLATION.   GILI Y CIA S.A. - CENTRO DE COMPUTOS.
000250 DATE-WRITTEN.   14-ABRIL-1989.
000260 DATE-COMPILED.
000270 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000280*-----------------------------------------------------------------
000290*    HISTORIAL DE CAMBIOS
000300*    14/04/1989 R.ALONSO    CREACION - CARGA DE CLIENTES Y
000310*               ACUMULACION BASICA DE PEDIDOS.                 0005
000320*    02/10/1989 R.ALONSO    SE AGREGA EL FILTRO POR ANO MINIMO
000330*               DE PEDIDOS (PARAMETRO POR CONSOLA).            0011
000340*    20/11/1991 R.ALONSO    SE AGREGA ACUMULACION DE ITEMS POR
000350*               CATEGORIA, MARCA Y SKU.                        0035
000360*    30/09/1993 R.ALONSO    SE AGREGA EL INDICADOR DE FACTURA A
000370*               A PARTIR DE LA FORMA DE PAGO DEL PEDIDO.       0077
000380*    09/09/1994 C.FERRARI   SE AGREGA CALCULO DE TICKET
000390*               PROMEDIO MENSUAL Y TIEMPO ENTRE COMPRAS.       0091
000400*    03/06/1995 M.ITURRALDE SE AGREGA DIA DE LA SEMANA DE MAYOR
000410*               FRECUENCIA Y TRIMESTRE DE ULTIMA COMPRA.       0099
000420*    11/03/1998 M.ITURRALDE SE AGREGA ORDENAMIENTO DE SALIDA
000430*               POR PARAMETRO (LTV/FRECUENCIA/RECENCIA/TICKET). 0163
000440*    14/12/1998 H.DOMINGUEZ REVISION FIN DE SIGLO - RUTINA DE
000450*               DIAS ABSOLUTOS REVISADA PARA 4 DIGITOS DE ANO.  0170
000460*    19/01/1999 H.DOMINGUEZ VERIFICADO PARA EL AMBITO 2000 -
000470*               SIN PENDIENTES.                                0173
000480*    23/06/2001 H.DOMINGUEZ SE AMPLIA TABLA DE CLIENTES A 1500
000490*               POSICIONES POR CRECIMIENTO DE LA CARTERA.      0205
000500*    02/05/2011 M.ITURRALDE SE INCORPORA A LA SUITE ACP COMO
000510*               MODULO DE ANALITICA DE CLIENTES.               0455
000520*    19/08/2013 C.FERRARI   SE AGREGAN LISTAS DE HISTORIAL Y
000530*               REVISION GENERAL DE LA RUTINA DE ACUMULACION.  0506
000540*    02/06/2014 M.ITURRALDE SE QUITAN TODAS LAS FUNCIONES       CR0611
000550*               INTRINSECAS (LOWER-CASE, UPPER-CASE, TRIM Y
000560*               MOD) DEL PROGRAMA. EL RECORTE DE BLANCOS AHORA
000570*               SE HACE CON LA NUEVA RUTINA P700-RECORTA-
000580*               BLANCOS Y EL MODULO DEL DIA DE LA SEMANA CON
000590*               DIVISION ENTERA. SIN CAMBIOS DE RESULTADO.
000600*    10/06/2014 H.DOMINGUEZ SE CORRIGE EL ORDENAMIENTO POR        CR0612
000610*               TICKET ("T"): COMPARABA POR LTV BRUTO EN VEZ
000620*               DEL TICKET PROMEDIO MENSUAL. SE CALCULA EL
000630*               TICKET MENSUAL DE CADA CLIENTE ANTES DE ORDENAR
000640*               (P611, NUEVO) Y P622 YA COMPARA ESE VALOR. EL
000650*               TOTAL DE PRODUCTOS UNICOS DE SALIDA TAMBIEN SE
000660*               TOMABA DEL CONTADOR DE RUBROS (MAX 6) EN VEZ DEL
000670*               CONTADOR DE SKU (MAX 15); SE CORRIGE EN P650.
000680*    11/06/2014 H.DOMINGUEZ PED-TOTAL SE SUMABA/COMPARABA SIN    CR0613
000690*               VALIDAR QUE VINIERA NUMERICO (EL EXTRACTO DE
000700*               PEDIDOS PUEDE TRAER UN TOTAL CORRUPTO); SE
000710*               AGREGA EL CHEQUEO "IS NOT NUMERIC" EN P430, IGUAL
000720*               AL QUE YA USA ACP0300 PARA CANTIDAD Y PRECIO DE
000730*               FLEXXUS. SE APROVECHA PARA LLEVAR A 77 LOS
000740*               SWITCHES DE FILE STATUS Y LAS BANDERAS DE FIN/
000750*               ENCONTRADO, QUE ESTABAN AGRUPADOS EN 01 (NO ES
000760*               LA COSTUMBRE DEL TALLER PARA ESTOS CAMPOS).
000770*    12/06/2014 M.ITURRALDE LOS DEFAULT "SIN NOMBRE"/"SIN MARCA"/  CR0614
000780*               "SIN CATEGORIA" SE GRABABAN EN MAYUSCULAS; EL
000790*               MODULO DE MARKETING Y EL ARCHIVO RFM-OUT LOS
000800*               ESPERAN CON INICIAL MAYUSCULA.
000810******************************************************************
000820*-----------------------------------------------------------------
000830 ENVIRONMENT DIVISION.
000840*-----------------------------------------------------------------
000850 CONFIGURATION SECTION.
000860 SPECIAL-NAMES.
000870     C01 IS TOP-OF-FORM.
000880*-----------------------------------------------------------------
000890 INPUT-OUTPUT SECTION.
000900 FILE-CONTROL.
000910     SELECT CUSTOMER    ASSIGN TO "CUSTOMER"
000920         ORGANIZATION   IS LINE SEQUENTIAL
000930         FILE STATUS    IS WS-FS-CUSTOMER.
000940*
000950     SELECT ORDERS      ASSIGN TO "ORDERS"
000960         ORGANIZATION   IS LINE SEQUENTIAL
000970         FILE STATUS    IS WS-FS-ORDERS.
000980*
000990     SELECT ITEMS       ASSIGN TO "ITEMS"
001000         ORGANIZATION   IS LINE SEQUENTIAL
001010         FILE STATUS    IS WS-FS-ITEMS.
001020*
001030     SELECT CATALOG     ASSIGN TO "CATALOG"
001040         ORGANIZATION   IS LINE SEQUENTIAL
001050         FILE STATUS    IS WS-FS-CATALOG.
001060*
001070     SELECT RFM-OUT     ASSIGN TO "RFMOUT"
001080         ORGANIZATION   IS LINE SEQUENTIAL
001090         FILE STATUS    IS WS-FS-RFMOUT.
001100*
001110     SELECT CLI-SORT    ASSIGN TO "CLISORT".
001120     SELECT CAT-SORT    ASSIGN TO "CATSORT".
001130*-----------------------------------------------------------------
001140 DATA DIVISION.
001150*-----------------------------------------------------------------
001160 FILE SECTION.
001170*
001180 FD  CUSTOMER.
001190     COPY "Cliente.cpy".
001200*
001210 FD  ORDERS.
001220     COPY "Pedido.cpy".
001230*
001240 FD  ITEMS.
001250     COPY "ItemPedido.cpy".
001260*
001270 FD  CATALOG.
001280     COPY "Catalogo.cpy".
001290*
001300 FD  RFM-OUT.
001310     COPY "RfmSalida.cpy".
001320*
001330 SD  CLI-SORT.
001340 01  SD-REG-CLI.
001350     05  SD-CLI-EMAIL               PIC X(40).
001360     05  SD-CLI-ID                  PIC X(10).
001370     05  SD-CLI-NOMBRE              PIC X(20).
001380     05  SD-CLI-APELLIDO            PIC X(20).
001390     05  SD-CLI-ALTA                PIC X(10).
001400     05  SD-CLI-TELEFONO            PIC X(15).
001410     05  SD-CLI-COD-POSTAL          PIC X(08).
001420     05  SD-CLI-CUIT                PIC X(13).
001430*
001440 SD  CAT-SORT.
001450 01  SD-REG-CAT.
001460     05  SD-CAT-SKU                 PIC X(06).
001470     05  SD-CAT-NOMBRE              PIC X(50).
001480     05  SD-CAT-MARCA               PIC X(20).
001490     05  SD-CAT-CATEGORIA           PIC X(80).
001500*-----------------------------------------------------------------
001510 WORKING-STORAGE SECTION.
001520*-----------------------------------------------------------------
001530 01  WS-CONTADORES.
001540     05  WS-QTD-CLIENTES            PIC 9(04)  COMP.
001550     05  WS-QTD-CATALOGO            PIC 9(04)  COMP.
001560     05  WS-IX-AUX                  PIC 9(04)  COMP.
001570     05  WS-IX-MENOR                PIC 9(04)  COMP.
001580     05  WS-IX-SUB                  PIC 9(04)  COMP.
001590     05  WS-CTD-PEDIDOS-LEIDOS      PIC 9(07)  COMP.
001600     05  WS-CTD-PEDIDOS-VALIDOS     PIC 9(07)  COMP.
001610     05  WS-CTD-ITEMS-LEIDOS        PIC 9(07)  COMP.
001620     05  WS-CTD-SALIDA              PIC 9(05)  COMP.
001630     05  FILLER                     PIC X(02)  VALUE SPACES.
001640*
001650 77  WS-FS-CUSTOMER                 PIC X(02).
001660     88  WS-CUSTOMER-OK             VALUE "00".
001670     88  WS-CUSTOMER-EOF            VALUE "10".
001680 77  WS-FS-ORDERS                   PIC X(02).
001690     88  WS-ORDERS-OK               VALUE "00".
001700     88  WS-ORDERS-EOF              VALUE "10".
001710 77  WS-FS-ITEMS                    PIC X(02).
001720     88  WS-ITEMS-OK                VALUE "00".
001730     88  WS-ITEMS-EOF               VALUE "10".
001740 77  WS-FS-CATALOG                  PIC X(02).
001750     88  WS-CATALOG-OK              VALUE "00".
001760     88  WS-CATALOG-EOF             VALUE "10".
001770 77  WS-FS-RFMOUT                   PIC X(02).
001780     88  WS-RFMOUT-OK               VALUE "00".
001790*
001800 77  WS-FIN-CLIENTES                PIC X(01)  VALUE "N".
001810     88  FIN-CLIENTES-SI            VALUE "S".
001820 77  WS-FIN-CATALOGO                PIC X(01)  VALUE "N".
001830     88  FIN-CATALOGO-SI            VALUE "S".
001840 77  WS-FIN-PEDIDOS                 PIC X(01)  VALUE "N".
001850     88  FIN-PEDIDOS-SI             VALUE "S".
001860 77  WS-FIN-ITEMS                   PIC X(01)  VALUE "N".
001870     88  FIN-ITEMS-SI               VALUE "S".
001880 77  WS-CLI-ENCONTRADO              PIC X(01)  VALUE "N".
001890     88  CLI-ENCONTRADO-SI          VALUE "S".
001900 77  WS-CAT-ENCONTRADO              PIC X(01)  VALUE "N".
001910     88  CAT-ENCONTRADO-SI          VALUE "S".
001920*-----------------------------------------------------------------
001930*    TABLA DE CLIENTES EN MEMORIA, ORDENADA POR EMAIL, CON LOS
001940*    ACUMULADORES DE PEDIDOS E ITEMS DE CADA CLIENTE. SE BUSCA
001950*    POR BUSQUEDA BINARIA (SEARCH ALL) UNA VEZ ARMADA.
001960*-----------------------------------------------------------------
001970 01  WS-TABLA-CLIENTES.
001980     05  WS-CLI-ENTRY OCCURS 1 TO 1500 TIMES
001990             DEPENDING ON WS-QTD-CLIENTES
002000             ASCENDING KEY IS WS-CLI-EMAIL
002010             INDEXED BY WS-IX-CLI WS-IX-CLI2.
002020         10  WS-CLI-EMAIL           PIC X(40).
002030         10  WS-CLI-ID              PIC X(10).
002040         10  WS-CLI-NOMBRE          PIC X(41).
002050         10  WS-CLI-ALTA            PIC X(10).
002060         10  WS-CLI-TELEFONO        PIC X(15).
002070         10  WS-CLI-COD-POSTAL      PIC X(08).
002080         10  WS-CLI-BAHIA           PIC X(02).
002090         10  WS-CLI-CUIT            PIC X(13).
002100         10  WS-CLI-FACTURA-A       PIC X(02)  VALUE "No".
002110         10  WS-CLI-FRECUENCIA      PIC 9(05)  COMP  VALUE 0.
002120         10  WS-CLI-LTV             PIC S9(09)V99 VALUE 0.
002130         10  WS-CLI-MAXIMO          PIC S9(09)V99 VALUE 0.
002140         10  WS-CLI-MINIMO          PIC S9(09)V99 VALUE 0.
002150         10  WS-CLI-FECHA-PRIM      PIC X(10)  VALUE SPACES.
002160         10  WS-CLI-FECHA-ULT       PIC X(10)  VALUE SPACES.
002170         10  WS-CLI-FECHA-ANT       PIC X(10)  VALUE SPACES.
002180         10  WS-CLI-DIAS-PRIM       PIC 9(07)  COMP  VALUE 0.
002190         10  WS-CLI-TICKET-MENSUAL  PIC S9(09)V99 VALUE 0.
002200         10  WS-CLI-DIAS-ULT        PIC 9(07)  COMP  VALUE 0.
002210         10  WS-CLI-SUMA-GAPS       PIC S9(07)V9999 COMP-3 VALUE 0.
002220         10  WS-CLI-QTD-GAPS        PIC 9(05)  COMP  VALUE 0.
002230         10  WS-CLI-DIA-SEMANA OCCURS 7 TIMES
002240                 PIC 9(05) COMP VALUE 0.
002250         10  WS-CLI-HIST            PIC X(200) VALUE SPACES.
002260         10  WS-CLI-QTD-CAT         PIC 9(02)  COMP  VALUE 0.
002270         10  WS-CLI-CATEGORIAS OCCURS 6 TIMES.
002280             15  WS-CLI-CAT-NOMBRE  PIC X(30)  VALUE SPACES.
002290             15  WS-CLI-CAT-QTD     PIC 9(07)V99 COMP-3 VALUE 0.
002300         10  WS-CLI-IX-MAX-CAT      PIC 9(02)  COMP  VALUE 0.
002310         10  WS-CLI-QTD-MAR         PIC 9(02)  COMP  VALUE 0.
002320         10  WS-CLI-MARCAS OCCURS 6 TIMES.
002330             15  WS-CLI-MAR-NOMBRE  PIC X(20)  VALUE SPACES.
002340             15  WS-CLI-MAR-QTD     PIC 9(07)V99 COMP-3 VALUE 0.
002350         10  WS-CLI-IX-MAX-MAR      PIC 9(02)  COMP  VALUE 0.
002360         10  WS-CLI-QTD-SKU         PIC 9(02)  COMP  VALUE 0.
002370         10  WS-CLI-SKUS OCCURS 15 TIMES.
002380             15  WS-CLI-SKU-COD     PIC X(06)  VALUE SPACES.
002390             15  WS-CLI-SKU-NOMBRE  PIC X(50)  VALUE SPACES.
002400             15  WS-CLI-SKU-QTD     PIC 9(07)V99 COMP-3 VALUE 0.
002410         10  WS-CLI-IX-MAX-SKU      PIC 9(02)  COMP  VALUE 0.
002420         10  WS-CLI-LISTA-CAT       PIC X(200) VALUE SPACES.
002430         10  WS-CLI-LISTA-MAR       PIC X(200) VALUE SPACES.
002440         10  WS-CLI-INCLUIDO        PIC X(01)  VALUE "N".
002450             88  WS-CLI-INCLUIDO-SI VALUE "S".
002460*-----------------------------------------------------------------
002470*    AREA DE INTERCAMBIO PARA EL ORDENAMIENTO POR SELECCION DE LA
002480*    TABLA DE CLIENTES (P623). SE LA DEJA HOLGADA EN TAMANO PARA
002490*    CUBRIR UNA ENTRADA COMPLETA DE WS-CLI-ENTRY SIN TRUNCAR.
002500*-----------------------------------------------------------------
002510 01  WS-CLI-ENTRY-TEMP              PIC X(3000).
002520*-----------------------------------------------------------------
002530*    TABLA DE CATALOGO EN MEMORIA, ORDENADA POR SKU (BUSQUEDA
002540*    BINARIA), CON LA CATEGORIA YA LIMPIA (ULTIMO SEGMENTO).
002550*-----------------------------------------------------------------
002560 01  WS-TABLA-CATALOGO.
002570     05  WS-CAT-ENTRY OCCURS 1 TO 3000 TIMES
002580             DEPENDING ON WS-QTD-CATALOGO
002590             ASCENDING KEY IS WS-CAT-SKU
002600             INDEXED BY WS-IX-CAT WS-IX-CAT2.
002610         10  WS-CAT-SKU             PIC X(06).
002620         10  WS-CAT-NOMBRE          PIC X(50).
002630         10  WS-CAT-MARCA           PIC X(20).
002640         10  WS-CAT-CATEGORIA       PIC X(30).
002650*-----------------------------------------------------------------
002660 01  WS-AREA-FECHAS.
002670     05  WS-FECHA-TRABAJO           PIC X(10).
002680     05  WS-FECHA-TRABAJO-R REDEFINES WS-FECHA-TRABAJO.
002690         10  WS-FT-ANO              PIC 9(04).
002700         10  FILLER                 PIC X(01).
002710         10  WS-FT-MES              PIC 9(02).
002720         10  FILLER                 PIC X(01).
002730         10  WS-FT-DIA              PIC 9(02).
002740     05  WS-FECHA-HOY               PIC X(10).
002750     05  WS-DIAS-DESDE-EPOCA        PIC 9(07)  COMP.
002760     05  WS-DIAS-DESDE-EPOCA-2      PIC 9(07)  COMP.
002770     05  WS-DIAS-RESULTADO          PIC S9(07) COMP.
002780     05  WS-ANOS-TRANSC             PIC 9(04)  COMP.
002790     05  WS-BISIESTOS               PIC 9(04)  COMP.
002800     05  WS-DIA-SEMANA-NUM          PIC 9(01)  COMP.
002810     05  WS-DIA-SEMANA-AUX          PIC 9(06)  COMP.
002820     05  WS-TRIMESTRE               PIC 9(01)  COMP.
002830*
002840 01  WS-AREA-CALCULOS.
002850     05  WS-DIAS-HOY                PIC 9(07)  COMP.
002860     05  WS-DIAS-ULT-COMPRA         PIC 9(07)  COMP.
002870     05  WS-DIAS-PRIM-COMPRA        PIC 9(07)  COMP.
002880     05  WS-RECENCIA-DIAS-CALC      PIC S9(07) COMP.
002890     05  WS-DIAS-CLIENTE-CALC       PIC S9(07) COMP.
002900     05  WS-IX-MODA                 PIC 9(01)  COMP.
002910     05  WS-MES-ULT-COMPRA          PIC 9(02)  COMP.
002920     05  WS-TRIMESTRE-ED            PIC 9(01).
002930     05  WS-TRIMESTRE-TEXTO         PIC X(07).
002940     05  WS-GAP-PROM-ED             PIC ZZZ9.9.
002950     05  FILLER                     PIC X(02)  VALUE SPACES.
002960*
002970 01  WS-TABLA-DIAS-MES.
002980     05  FILLER                     PIC 9(03) VALUE 000.
002990     05  FILLER                     PIC 9(03) VALUE 031.
003000     05  FILLER                     PIC 9(03) VALUE 059.
003010     05  FILLER                     PIC 9(03) VALUE 090.
003020     05  FILLER                     PIC 9(03) VALUE 120.
003030     05  FILLER                     PIC 9(03) VALUE 151.
003040     05  FILLER                     PIC 9(03) VALUE 181.
003050     05  FILLER                     PIC 9(03) VALUE 212.
003060     05  FILLER                     PIC 9(03) VALUE 243.
003070     05  FILLER                     PIC 9(03) VALUE 273.
003080     05  FILLER                     PIC 9(03) VALUE 304.
003090     05  FILLER                     PIC 9(03) VALUE 334.
003100 01  WS-TABLA-DIAS-MES-R REDEFINES WS-TABLA-DIAS-MES.
003110     05  WS-DIAS-ANTES-MES OCCURS 12 TIMES PIC 9(03).
003120*
003130 01  WS-NOMBRES-DIA-SEMANA.
003140     05  FILLER                     PIC X(09) VALUE "Lunes    ".
003150     05  FILLER                     PIC X(09) VALUE "Martes   ".
003160     05  FILLER                     PIC X(09) VALUE "Miércoles".
003170     05  FILLER                     PIC X(09) VALUE "Jueves   ".
003180     05  FILLER                     PIC X(09) VALUE "Viernes  ".
003190     05  FILLER                     PIC X(09) VALUE "Sábado   ".
003200     05  FILLER                     PIC X(09) VALUE "Domingo  ".
003210 01  WS-NOMBRES-DIA-SEMANA-R REDEFINES WS-NOMBRES-DIA-SEMANA.
003220     05  WS-NOMBRE-DIA OCCURS 7 TIMES PIC X(09).
003230*
003240 01  WS-AREA-CLIENTE.
003250     05  WS-CLI-EMAIL-WRK           PIC X(40).
003260     05  WS-CLI-NOMBRE-COMPLETO     PIC X(41).
003270     05  FILLER                     PIC X(02)  VALUE SPACES.
003280*
003290 01  WS-AREA-PEDIDO.
003300     05  WS-PED-EMAIL-WRK           PIC X(40).
003310     05  WS-PED-ANO-COMPRA          PIC 9(04).
003320     05  WS-PED-TOTAL-WRK           PIC S9(09)V99.
003330     05  FILLER                     PIC X(02)  VALUE SPACES.
003340*
003350 01  WS-AREA-ITEM.
003360     05  WS-ITM-SKU-NORM            PIC X(06).
003370     05  WS-ITM-EMAIL-WRK           PIC X(40).
003380     05  FILLER                     PIC X(02)  VALUE SPACES.
003390*
003400 01  WS-AREA-LINKAGE-TEXTO.
003410     05  LKT-FUNCAO                 PIC X(02).
003420     05  LKT-ENTRADA                PIC X(80).
003430     05  LKT-SALIDA                 PIC X(80).
003440     05  LKT-RETORNO                PIC 9(01).
003450*
003460 01  WS-AREA-LINKAGE-NUM.
003470     05  LKN-FUNCAO                 PIC X(02).
003480     05  LKN-MONTO-NUM              PIC S9(09)V99.
003490     05  LKN-MONTO-TEXTO            PIC X(80).
003500     05  LKN-DIVIDENDO              PIC S9(09)V9999.
003510     05  LKN-DIVISOR                PIC S9(09)V9999.
003520     05  LKN-COCIENTE               PIC S9(09)V9999.
003530     05  LKN-RETORNO                PIC 9(01).
003540*
003550*-----------------------------------------------------------------
003560*    AREA DE TRABAJO PARA RECORTE DE BLANCOS DE CABEZA Y DE COLA
003570*    SIN USAR FUNCIONES INTRINSECAS (NOMBRES, LISTAS DE RUBRO/
003580*    MARCA Y EL HISTORIAL DE PEDIDOS DEL CLIENTE).              CR0611
003590*-----------------------------------------------------------------
003600 01  WS-AREA-TRIM.
003610     05  WS-TRIM-ENTRADA            PIC X(200).
003620     05  WS-TRIM-ENTRADA-R REDEFINES WS-TRIM-ENTRADA.
003630         10  WS-TRIM-CHAR           OCCURS 200 TIMES PIC X(01).
003640     05  WS-TRIM-SALIDA             PIC X(200).
003650     05  WS-TRIM-POS-INICIO         PIC 9(03)  COMP.
003660     05  WS-TRIM-POS-FIM            PIC 9(03)  COMP.
003670     05  WS-TRIM-LEN                PIC 9(03)  COMP.
003680     05  WS-TRIM-IX                 PIC 9(03)  COMP.
003690     05  WS-NOMBRE-TRIM             PIC X(20).
003700     05  WS-LEN-NOMBRE              PIC 9(03)  COMP.
003710     05  WS-APELLIDO-TRIM           PIC X(20).
003720     05  WS-LEN-APELLIDO            PIC 9(03)  COMP.
003730*
003740 01  WS-PARAMETROS.
003750     05  WS-PARM-ANO-MINIMO         PIC 9(04)  VALUE 2000.
003760     05  WS-PARM-ORDEN              PIC X(01)  VALUE "L".
003770         88  WS-ORDEN-LTV           VALUE "L".
003780         88  WS-ORDEN-FRECUENCIA    VALUE "F".
003790         88  WS-ORDEN-RECENCIA      VALUE "R".
003800         88  WS-ORDEN-TICKET        VALUE "T".
003810     05  FILLER                     PIC X(02)  VALUE SPACES.
003820*
003830 77  WS-PROMPT                      PIC X(01).
003840*-----------------------------------------------------------------
003850 LINKAGE SECTION.
003860*-----------------------------------------------------------------
003870 01  LK-COM-AREA.
003880     05  LK-MENSAJE                 PIC X(40).
003890     05  FILLER                     PIC X(10).
003900*-----------------------------------------------------------------
003910 PROCEDURE DIVISION USING LK-COM-AREA.
003920*-----------------------------------------------------------------
003930 P000-PRINCIPAL.
003940     PERFORM P100-INICIALIZA THRU P100-FIM.
003950     PERFORM P200-CARGA-CLIENTES THRU P200-FIM.
003960     PERFORM P300-CARGA-CATALOGO THRU P300-FIM.
003970     PERFORM P400-CARGA-PEDIDOS THRU P400-FIM.
003980     PERFORM P500-CARGA-ITEMS THRU P500-FIM.
003990     PERFORM P600-GRAVA-SALIDA THRU P600-FIM.
004000     PERFORM P900-FIM THRU P900-FIM-FIM.
004010*-----------------------------------------------------------------
004020 P100-INICIALIZA.
004030     MOVE SPACES TO WS-FECHA-TRABAJO.
004040     ACCEPT WS-FECHA-HOY FROM DATE YYYYMMDD.
004050     MOVE WS-FECHA-HOY(1:4) TO WS-FT-ANO.
004060     MOVE WS-FECHA-HOY(5:2) TO WS-FT-MES.
004070     MOVE WS-FECHA-HOY(7:2) TO WS-FT-DIA.
004080     STRING WS-FT-ANO "-" WS-FT-MES "-" WS-FT-DIA
004090         DELIMITED BY SIZE INTO WS-FECHA-HOY.
004100     DISPLAY "ACP0100 - ANALISIS RFM DE CLIENTES".
004110     DISPLAY "ANO MINIMO DE PEDIDOS A CONSIDERAR (AAAA): ".
004120     ACCEPT WS-PARM-ANO-MINIMO.
004130     DISPLAY "ORDEN DE SALIDA (L-LTV F-FRECUENCIA R-RECENCIA ".
004140     DISPLAY "T-TICKET): ".
004150     ACCEPT WS-PARM-ORDEN.
004160     OPEN INPUT CUSTOMER.
004170     IF NOT WS-CUSTOMER-OK
004180         DISPLAY "ERROR AL ABRIR CUSTOMER. FS: " WS-FS-CUSTOMER
004190         PERFORM P900-FIM THRU P900-FIM-FIM
004200     END-IF.
004210     OPEN INPUT ORDERS.
004220     IF NOT WS-ORDERS-OK
004230         DISPLAY "ERROR AL ABRIR ORDERS. FS: " WS-FS-ORDERS
004240         PERFORM P900-FIM THRU P900-FIM-FIM
004250     END-IF.
004260     OPEN INPUT ITEMS.
004270     IF NOT WS-ITEMS-OK
004280         DISPLAY "ERROR AL ABRIR ITEMS. FS: " WS-FS-ITEMS
004290         PERFORM P900-FIM THRU P900-FIM-FIM
004300     END-IF.
004310     OPEN INPUT CATALOG.
004320     IF NOT WS-CATALOG-OK
004330         DISPLAY "ERROR AL ABRIR CATALOG. FS: " WS-FS-CATALOG
004340         PERFORM P900-FIM THRU P900-FIM-FIM
004350     END-IF.
004360     OPEN OUTPUT RFM-OUT.
004370     MOVE 0 TO WS-QTD-CLIENTES WS-QTD-CATALOGO.
004380     MOVE 0 TO WS-CTD-PEDIDOS-LEIDOS WS-CTD-PEDIDOS-VALIDOS.
004390     MOVE 0 TO WS-CTD-ITEMS-LEIDOS WS-CTD-SALIDA.
004400 P100-FIM.
004410     EXIT.
004420*-----------------------------------------------------------------
004430*    CARGA DE CLIENTES - ORDENA POR EMAIL VIA SORT PARA PODER
004440*    HACER BUSQUEDA BINARIA (SEARCH ALL) EN LOS PASOS SIGUIENTES.
004450*-----------------------------------------------------------------
004460 P200-CARGA-CLIENTES.
004470     SORT CLI-SORT ON ASCENDING KEY SD-CLI-EMAIL
004480         INPUT PROCEDURE IS P210-LEE-CLIENTES THRU P210-FIM
004490         OUTPUT PROCEDURE IS P220-ARMA-TABLA-CLI THRU P220-FIM.
004500 P200-FIM.
004510     EXIT.
004520*-----------------------------------------------------------------
004530 P210-LEE-CLIENTES.
004540     MOVE "N" TO WS-FIN-CLIENTES.
004550     PERFORM P211-LEE-UM-CLIENTE THRU P211-FIM
004560         UNTIL FIN-CLIENTES-SI.
004570 P210-FIM.
004580     EXIT.
004590*-----------------------------------------------------------------
004600 P211-LEE-UM-CLIENTE.
004610     READ CUSTOMER
004620         AT END
004630             MOVE "S" TO WS-FIN-CLIENTES
004640         NOT AT END
004650             MOVE CLI-EMAIL      TO SD-CLI-EMAIL
004660             INSPECT SD-CLI-EMAIL CONVERTING
004670                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004680                 TO "abcdefghijklmnopqrstuvwxyz"
004690             MOVE CLI-ID         TO SD-CLI-ID
004700             MOVE CLI-NOMBRE     TO SD-CLI-NOMBRE
004710             MOVE CLI-APELLIDO   TO SD-CLI-APELLIDO
004720             MOVE CLI-FECHA-ALTA TO SD-CLI-ALTA
004730             MOVE CLI-TELEFONO   TO SD-CLI-TELEFONO
004740             MOVE CLI-COD-POSTAL TO SD-CLI-COD-POSTAL
004750             MOVE CLI-CUIT       TO SD-CLI-CUIT
004760             RELEASE SD-REG-CLI
004770     END-READ.
004780 P211-FIM.
004790     EXIT.
004800*-----------------------------------------------------------------
004810 P220-ARMA-TABLA-CLI.
004820     MOVE "N" TO WS-FIN-CLIENTES.
004830     PERFORM P221-ARMA-UMA-ENTRADA THRU P221-FIM
004840         UNTIL FIN-CLIENTES-SI.
004850 P220-FIM.
004860     EXIT.
004870*-----------------------------------------------------------------
004880 P221-ARMA-UMA-ENTRADA.
004890     RETURN CLI-SORT
004900         AT END
004910             MOVE "S" TO WS-FIN-CLIENTES
004920         NOT AT END
004930             ADD 1 TO WS-QTD-CLIENTES
004940             MOVE SD-CLI-EMAIL    TO WS-CLI-EMAIL(WS-QTD-CLIENTES)
004950             MOVE SD-CLI-ID       TO WS-CLI-ID(WS-QTD-CLIENTES)
004960             MOVE SD-CLI-ALTA     TO WS-CLI-ALTA(WS-QTD-CLIENTES)
004970             MOVE SD-CLI-TELEFONO
004980                 TO WS-CLI-TELEFONO(WS-QTD-CLIENTES)
004990             MOVE SD-CLI-COD-POSTAL
005000                 TO WS-CLI-COD-POSTAL(WS-QTD-CLIENTES)
005010             MOVE SD-CLI-CUIT     TO WS-CLI-CUIT(WS-QTD-CLIENTES)
005020             PERFORM P222-ARMA-NOMBRE-COMPLETO THRU P222-FIM
005030             IF WS-CLI-NOMBRE(WS-QTD-CLIENTES) = SPACES
005040                 MOVE "Sin Nombre" TO WS-CLI-NOMBRE(WS-QTD-CLIENTES)
005050             END-IF
005060             IF SD-CLI-COD-POSTAL(1:10) = SPACES
005070                 MOVE "No" TO WS-CLI-BAHIA(WS-QTD-CLIENTES)
005080             ELSE
005090                 IF SD-CLI-COD-POSTAL(1:4) = "8000" OR
005100                    SD-CLI-COD-POSTAL(2:4) = "8000" OR
005110                    SD-CLI-COD-POSTAL(3:4) = "8000" OR
005120                    SD-CLI-COD-POSTAL(4:4) = "8000" OR
005130                    SD-CLI-COD-POSTAL(5:4) = "8000"
005140                     MOVE "Si" TO WS-CLI-BAHIA(WS-QTD-CLIENTES)
005150                 ELSE
005160                     MOVE "No" TO WS-CLI-BAHIA(WS-QTD-CLIENTES)
005170                 END-IF
005180             END-IF
005190     END-RETURN.
005200 P221-FIM.
005210     EXIT.
005220*-----------------------------------------------------------------
005230*    ARMA EL NOMBRE COMPLETO (NOMBRE + APELLIDO) RECORTANDO LOS
005240*    BLANCOS DE CABEZA Y DE COLA DE CADA PARTE SIN USAR FUNCIONES
005250*    INTRINSECAS, PARA NO DEJAR UN HUECO CUANDO UNA DE LAS DOS
005260*    PARTES VIENE EN BLANCO.                                    CR0611
005270*-----------------------------------------------------------------
005280 P222-ARMA-NOMBRE-COMPLETO.
005290     MOVE SD-CLI-NOMBRE TO WS-TRIM-ENTRADA.
005300     PERFORM P700-RECORTA-BLANCOS THRU P700-FIM.
005310     MOVE WS-TRIM-SALIDA TO WS-NOMBRE-TRIM.
005320     MOVE WS-TRIM-LEN    TO WS-LEN-NOMBRE.
005330     IF WS-LEN-NOMBRE = 0
005340         MOVE 1 TO WS-LEN-NOMBRE
005350     END-IF.
005360     MOVE SD-CLI-APELLIDO TO WS-TRIM-ENTRADA.
005370     PERFORM P700-RECORTA-BLANCOS THRU P700-FIM.
005380     MOVE WS-TRIM-SALIDA TO WS-APELLIDO-TRIM.
005390     MOVE WS-TRIM-LEN     TO WS-LEN-APELLIDO.
005400     IF WS-LEN-APELLIDO = 0
005410         MOVE 1 TO WS-LEN-APELLIDO
005420     END-IF.
005430     MOVE SPACES TO WS-CLI-NOMBRE-COMPLETO.
005440     STRING WS-NOMBRE-TRIM(1:WS-LEN-NOMBRE) " "
005450         WS-APELLIDO-TRIM(1:WS-LEN-APELLIDO)
005460         DELIMITED BY SIZE
005470         INTO WS-CLI-NOMBRE-COMPLETO.
005480     MOVE WS-CLI-NOMBRE-COMPLETO TO WS-TRIM-ENTRADA.
005490     PERFORM P700-RECORTA-BLANCOS THRU P700-FIM.
005500     MOVE SPACES TO WS-CLI-NOMBRE(WS-QTD-CLIENTES).
005510     IF WS-TRIM-LEN > 0
005520         MOVE WS-TRIM-SALIDA(1:WS-TRIM-LEN)
005530             TO WS-CLI-NOMBRE(WS-QTD-CLIENTES)
005540     END-IF.
005550 P222-FIM.
005560     EXIT.
005570*-----------------------------------------------------------------
005580*    CARGA DE CATALOGO - ORDENADO POR SKU PARA BUSQUEDA BINARIA.
005590*    LA CATEGORIA SE DEJA YA LIMPIA (ULTIMO SEGMENTO DEL PATH).
005600*-----------------------------------------------------------------
005610 P300-CARGA-CATALOGO.
005620     SORT CAT-SORT ON ASCENDING KEY SD-CAT-SKU
005630         INPUT PROCEDURE IS P310-LEE-CATALOGO THRU P310-FIM
005640         OUTPUT PROCEDURE IS P320-ARMA-TABLA-CAT THRU P320-FIM.
005650 P300-FIM.
005660     EXIT.
005670*-----------------------------------------------------------------
005680 P310-LEE-CATALOGO.
005690     MOVE "N" TO WS-FIN-CATALOGO.
005700     PERFORM P311-LEE-UM-PRODUTO THRU P311-FIM
005710         UNTIL FIN-CATALOGO-SI.
005720 P310-FIM.
005730     EXIT.
005740*-----------------------------------------------------------------
005750 P311-LEE-UM-PRODUTO.
005760     READ CATALOG
005770         AT END
005780             MOVE "S" TO WS-FIN-CATALOGO
005790         NOT AT END
005800             MOVE "SK" TO LKT-FUNCAO
005810             MOVE CAT-SKU TO LKT-ENTRADA
005820             CALL "ACP0901" USING WS-AREA-LINKAGE-TEXTO
005830             MOVE LKT-SALIDA(1:6) TO SD-CAT-SKU
005840             MOVE CAT-NOMBRE TO SD-CAT-NOMBRE
005850             IF CAT-MARCA = SPACES
005860                 MOVE "Sin Marca" TO SD-CAT-MARCA
005870             ELSE
005880                 MOVE CAT-MARCA TO SD-CAT-MARCA
005890             END-IF
005900             MOVE CAT-CATEGORIAS TO SD-CAT-CATEGORIA
005910             RELEASE SD-REG-CAT
005920     END-READ.
005930 P311-FIM.
005940     EXIT.
005950*-----------------------------------------------------------------
005960 P320-ARMA-TABLA-CAT.
005970     MOVE "N" TO WS-FIN-CATALOGO.
005980     PERFORM P321-ARMA-UMA-ENTRADA THRU P321-FIM
005990         UNTIL FIN-CATALOGO-SI.
006000 P320-FIM.
006010     EXIT.
006020*-----------------------------------------------------------------
006030 P321-ARMA-UMA-ENTRADA.
006040     RETURN CAT-SORT
006050         AT END
006060             MOVE "S" TO WS-FIN-CATALOGO
006070         NOT AT END
006080             ADD 1 TO WS-QTD-CATALOGO
006090             MOVE SD-CAT-SKU   TO WS-CAT-SKU(WS-QTD-CATALOGO)
006100             MOVE SD-CAT-NOMBRE TO WS-CAT-NOMBRE(WS-QTD-CATALOGO)
006110             MOVE SD-CAT-MARCA  TO WS-CAT-MARCA(WS-QTD-CATALOGO)
006120             MOVE "CC" TO LKT-FUNCAO
006130             MOVE SD-CAT-CATEGORIA TO LKT-ENTRADA
006140             CALL "ACP0901" USING WS-AREA-LINKAGE-TEXTO
006150             MOVE LKT-SALIDA(1:30)
006160                 TO WS-CAT-CATEGORIA(WS-QTD-CATALOGO)
006170     END-RETURN.
006180 P321-FIM.
006190     EXIT.
006200*-----------------------------------------------------------------
006210*    CARGA Y ACUMULACION DE PEDIDOS. SE DESCARTAN LOS PEDIDOS
006220*    ANTERIORES AL ANO MINIMO Y LOS QUE NO TENGAN UN CLIENTE
006230*    CORRESPONDIENTE EN LA TABLA (PEDIDO SIN CLIENTE).
006240*-----------------------------------------------------------------
006250 P400-CARGA-PEDIDOS.
006260     MOVE "N" TO WS-FIN-PEDIDOS.
006270     PERFORM P410-PROCESA-PEDIDO THRU P410-FIM
006280         UNTIL FIN-PEDIDOS-SI.
006290 P400-FIM.
006300     EXIT.
006310*-----------------------------------------------------------------
006320 P410-PROCESA-PEDIDO.
006330     READ ORDERS
006340         AT END
006350             MOVE "S" TO WS-FIN-PEDIDOS
006360         NOT AT END
006370             ADD 1 TO WS-CTD-PEDIDOS-LEIDOS
006380             MOVE PED-EMAIL      TO WS-PED-EMAIL-WRK
006390             INSPECT WS-PED-EMAIL-WRK CONVERTING
006400                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006410                 TO "abcdefghijklmnopqrstuvwxyz"
006420             MOVE PED-FC-ANO TO WS-PED-ANO-COMPRA
006430             IF WS-PED-ANO-COMPRA NOT < WS-PARM-ANO-MINIMO
006440                 PERFORM P420-BUSCA-CLIENTE THRU P420-FIM
006450                 IF CLI-ENCONTRADO-SI
006460                     PERFORM P430-ACUMULA-PEDIDO THRU P430-FIM
006470                     ADD 1 TO WS-CTD-PEDIDOS-VALIDOS
006480                 END-IF
006490             END-IF
006500     END-READ.
006510 P410-FIM.
006520     EXIT.
006530*-----------------------------------------------------------------
006540 P420-BUSCA-CLIENTE.
006550     SET WS-CLI-ENCONTRADO-SI TO FALSE.
006560     MOVE "N" TO WS-CLI-ENCONTRADO.
006570     IF WS-QTD-CLIENTES > 0
006580         SEARCH ALL WS-CLI-ENTRY
006590             AT END
006600                 MOVE "N" TO WS-CLI-ENCONTRADO
006610             WHEN WS-CLI-EMAIL(WS-IX-CLI) = WS-PED-EMAIL-WRK
006620                 MOVE "S" TO WS-CLI-ENCONTRADO
006630         END-SEARCH
006640     END-IF.
006650 P420-FIM.
006660     EXIT.
006670*-----------------------------------------------------------------
006680 P430-ACUMULA-PEDIDO.
006690     IF PED-TOTAL IS NOT NUMERIC                            CR0613
006700         MOVE 0 TO WS-PED-TOTAL-WRK
006710     ELSE
006720         MOVE PED-TOTAL TO WS-PED-TOTAL-WRK
006730     END-IF.
006740     ADD 1 TO WS-CLI-FRECUENCIA(WS-IX-CLI).
006750     ADD WS-PED-TOTAL-WRK TO WS-CLI-LTV(WS-IX-CLI).
006760     IF WS-CLI-FRECUENCIA(WS-IX-CLI) = 1
006770         MOVE WS-PED-TOTAL-WRK TO WS-CLI-MAXIMO(WS-IX-CLI)
006780         MOVE WS-PED-TOTAL-WRK TO WS-CLI-MINIMO(WS-IX-CLI)
006790         MOVE PED-FECHA TO WS-CLI-FECHA-PRIM(WS-IX-CLI)
006800         MOVE PED-FECHA TO WS-CLI-FECHA-ULT(WS-IX-CLI)
006810     ELSE
006820         IF WS-PED-TOTAL-WRK > WS-CLI-MAXIMO(WS-IX-CLI)
006830             MOVE WS-PED-TOTAL-WRK TO WS-CLI-MAXIMO(WS-IX-CLI)
006840         END-IF
006850         IF WS-PED-TOTAL-WRK < WS-CLI-MINIMO(WS-IX-CLI)
006860             MOVE WS-PED-TOTAL-WRK TO WS-CLI-MINIMO(WS-IX-CLI)
006870         END-IF
006880         IF PED-FECHA < WS-CLI-FECHA-PRIM(WS-IX-CLI)
006890             MOVE PED-FECHA TO WS-CLI-FECHA-PRIM(WS-IX-CLI)
006900         END-IF
006910         IF PED-FECHA > WS-CLI-FECHA-ULT(WS-IX-CLI)
006920             MOVE PED-FECHA TO WS-CLI-FECHA-ULT(WS-IX-CLI)
006930         END-IF
006940     END-IF.
006950     IF WS-CLI-FECHA-ANT(WS-IX-CLI) NOT = SPACES
006960         MOVE WS-CLI-FECHA-ANT(WS-IX-CLI) TO WS-FECHA-TRABAJO
006970         PERFORM P800-DIAS-DESDE-EPOCA THRU P800-FIM
006980         MOVE WS-DIAS-DESDE-EPOCA TO WS-DIAS-DESDE-EPOCA-2
006990         MOVE PED-FECHA TO WS-FECHA-TRABAJO
007000         PERFORM P800-DIAS-DESDE-EPOCA THRU P800-FIM
007010         COMPUTE WS-DIAS-RESULTADO =
007020             WS-DIAS-DESDE-EPOCA - WS-DIAS-DESDE-EPOCA-2
007030         IF WS-DIAS-RESULTADO > 0
007040             ADD WS-DIAS-RESULTADO TO WS-CLI-SUMA-GAPS(WS-IX-CLI)
007050             ADD 1 TO WS-CLI-QTD-GAPS(WS-IX-CLI)
007060         END-IF
007070     END-IF.
007080     MOVE PED-FECHA TO WS-CLI-FECHA-ANT(WS-IX-CLI).
007090     MOVE PED-FECHA TO WS-FECHA-TRABAJO.
007100     PERFORM P810-DIA-SEMANA THRU P810-FIM.
007110     ADD 1 TO WS-CLI-DIA-SEMANA(WS-IX-CLI WS-DIA-SEMANA-NUM).
007120     IF PED-FORMA-PAGO NOT = SPACES
007130         INSPECT PED-FORMA-PAGO CONVERTING
007140             "abcdefghijklmnopqrstuvwxyz"
007150             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007160     END-IF.
007170     INSPECT PED-FORMA-PAGO TALLYING WS-IX-AUX
007180         FOR ALL "FACTURA A".
007190     IF WS-IX-AUX > 0
007200         MOVE "Si" TO WS-CLI-FACTURA-A(WS-IX-CLI)
007210     END-IF.
007220     MOVE 0 TO WS-IX-AUX.
007230     PERFORM P840-AGREGA-HISTORIAL THRU P840-FIM.
007240 P430-FIM.
007250     EXIT.
007260*-----------------------------------------------------------------
007270*    CARGA Y ACUMULACION DE ITEMS DE PEDIDO - NORMALIZA SKU,
007280*    BUSCA CATEGORIA/MARCA/NOMBRE EN EL CATALOGO Y ACUMULA POR
007290*    CLIENTE, CATEGORIA, MARCA Y SKU. IGNORA ITEMS SIN EMAIL.
007300*-----------------------------------------------------------------
007310 P500-CARGA-ITEMS.
007320     MOVE "N" TO WS-FIN-ITEMS.
007330     PERFORM P510-PROCESA-ITEM THRU P510-FIM
007340         UNTIL FIN-ITEMS-SI.
007350 P500-FIM.
007360     EXIT.
007370*-----------------------------------------------------------------
007380 P510-PROCESA-ITEM.
007390     READ ITEMS
007400         AT END
007410             MOVE "S" TO WS-FIN-ITEMS
007420         NOT AT END
007430             ADD 1 TO WS-CTD-ITEMS-LEIDOS
007440             IF ITM-EMAIL NOT = SPACES
007450                 MOVE ITM-EMAIL TO WS-ITM-EMAIL-WRK
007460                 INSPECT WS-ITM-EMAIL-WRK CONVERTING
007470                     "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007480                     TO "abcdefghijklmnopqrstuvwxyz"
007490                 PERFORM P520-BUSCA-CLIENTE-ITEM THRU P520-FIM
007500                 IF CLI-ENCONTRADO-SI
007510                     MOVE "SK" TO LKT-FUNCAO
007520                     MOVE ITM-SKU TO LKT-ENTRADA
007530                     CALL "ACP0901" USING WS-AREA-LINKAGE-TEXTO
007540                     MOVE LKT-SALIDA(1:6) TO WS-ITM-SKU-NORM
007550                     PERFORM P530-BUSCA-PRODUTO THRU P530-FIM
007560                     PERFORM P540-ACUMULA-ITEM THRU P540-FIM
007570                 END-IF
007580             END-IF
007590     END-READ.
007600 P510-FIM.
007610     EXIT.
007620*-----------------------------------------------------------------
007630 P520-BUSCA-CLIENTE-ITEM.
007640     SET WS-CLI-ENCONTRADO-SI TO FALSE.
007650     MOVE "N" TO WS-CLI-ENCONTRADO.
007660     IF WS-QTD-CLIENTES > 0
007670         SEARCH ALL WS-CLI-ENTRY
007680             AT END
007690                 MOVE "N" TO WS-CLI-ENCONTRADO
007700             WHEN WS-CLI-EMAIL(WS-IX-CLI) = WS-ITM-EMAIL-WRK
007710                 MOVE "S" TO WS-CLI-ENCONTRADO
007720         END-SEARCH
007730     END-IF.
007740 P520-FIM.
007750     EXIT.
007760*-----------------------------------------------------------------
007770 P530-BUSCA-PRODUTO.
007780     SET WS-CAT-ENCONTRADO-SI TO FALSE.
007790     MOVE "N" TO WS-CAT-ENCONTRADO.
007800     IF WS-QTD-CATALOGO > 0
007810         SEARCH ALL WS-CAT-ENTRY
007820             AT END
007830                 MOVE "N" TO WS-CAT-ENCONTRADO
007840             WHEN WS-CAT-SKU(WS-IX-CAT) = WS-ITM-SKU-NORM
007850                 MOVE "S" TO WS-CAT-ENCONTRADO
007860         END-SEARCH
007870     END-IF.
007880 P530-FIM.
007890     EXIT.
007900*-----------------------------------------------------------------
007910 P540-ACUMULA-ITEM.
007920     PERFORM P550-ACUMULA-SKU THRU P550-FIM.
007930     IF CAT-ENCONTRADO-SI
007940         PERFORM P560-ACUMULA-CATEGORIA THRU P560-FIM
007950         PERFORM P570-ACUMULA-MARCA THRU P570-FIM
007960     ELSE
007970         PERFORM P562-ACUMULA-SIN-CATEGORIA THRU P562-FIM
007980     END-IF.
007990 P540-FIM.
008000     EXIT.
008010*-----------------------------------------------------------------
008020 P550-ACUMULA-SKU.
008030     MOVE 0 TO WS-IX-SUB.
008040     PERFORM P551-BUSCA-SKU-EXISTENTE THRU P551-FIM
008050         VARYING WS-IX-AUX FROM 1 BY 1
008060         UNTIL WS-IX-AUX > WS-CLI-QTD-SKU(WS-IX-CLI).
008070     IF WS-IX-SUB = 0 AND
008080        WS-CLI-QTD-SKU(WS-IX-CLI) < 15
008090         ADD 1 TO WS-CLI-QTD-SKU(WS-IX-CLI)
008100         MOVE WS-CLI-QTD-SKU(WS-IX-CLI) TO WS-IX-SUB
008110         MOVE WS-ITM-SKU-NORM
008120             TO WS-CLI-SKU-COD(WS-IX-CLI WS-IX-SUB)
008130         IF CAT-ENCONTRADO-SI
008140             MOVE WS-CAT-NOMBRE(WS-IX-CAT)
008150                 TO WS-CLI-SKU-NOMBRE(WS-IX-CLI WS-IX-SUB)
008160         END-IF
008170     END-IF.
008180     IF WS-IX-SUB > 0
008190         ADD ITM-CANTIDAD
008200             TO WS-CLI-SKU-QTD(WS-IX-CLI WS-IX-SUB)
008210         IF WS-CLI-IX-MAX-SKU(WS-IX-CLI) = 0 OR
008220            WS-CLI-SKU-QTD(WS-IX-CLI WS-IX-SUB) >
008230            WS-CLI-SKU-QTD(WS-IX-CLI WS-CLI-IX-MAX-SKU(WS-IX-CLI))
008240             MOVE WS-IX-SUB TO WS-CLI-IX-MAX-SKU(WS-IX-CLI)
008250         END-IF
008260     END-IF.
008270 P550-FIM.
008280     EXIT.
008290*-----------------------------------------------------------------
008300 P551-BUSCA-SKU-EXISTENTE.
008310     IF WS-CLI-SKU-COD(WS-IX-CLI WS-IX-AUX) = WS-ITM-SKU-NORM
008320         MOVE WS-IX-AUX TO WS-IX-SUB
008330     END-IF.
008340 P551-FIM.
008350     EXIT.
008360*-----------------------------------------------------------------
008370 P560-ACUMULA-CATEGORIA.
008380     MOVE 0 TO WS-IX-SUB.
008390     PERFORM P561-BUSCA-CAT-EXISTENTE THRU P561-FIM
008400         VARYING WS-IX-AUX FROM 1 BY 1
008410         UNTIL WS-IX-AUX > WS-CLI-QTD-CAT(WS-IX-CLI).
008420     IF WS-IX-SUB = 0 AND
008430        WS-CLI-QTD-CAT(WS-IX-CLI) < 6
008440         ADD 1 TO WS-CLI-QTD-CAT(WS-IX-CLI)
008450         MOVE WS-CLI-QTD-CAT(WS-IX-CLI) TO WS-IX-SUB
008460         MOVE WS-CAT-CATEGORIA(WS-IX-CAT)
008470             TO WS-CLI-CAT-NOMBRE(WS-IX-CLI WS-IX-SUB)
008480         PERFORM P580-AGREGA-LISTA-CAT THRU P580-FIM
008490     END-IF.
008500     IF WS-IX-SUB > 0
008510         ADD ITM-CANTIDAD
008520             TO WS-CLI-CAT-QTD(WS-IX-CLI WS-IX-SUB)
008530         IF WS-CLI-IX-MAX-CAT(WS-IX-CLI) = 0 OR
008540            WS-CLI-CAT-QTD(WS-IX-CLI WS-IX-SUB) >
008550            WS-CLI-CAT-QTD(WS-IX-CLI WS-CLI-IX-MAX-CAT(WS-IX-CLI))
008560             MOVE WS-IX-SUB TO WS-CLI-IX-MAX-CAT(WS-IX-CLI)
008570         END-IF
008580     END-IF.
008590 P560-FIM.
008600     EXIT.
008610*-----------------------------------------------------------------
008620 P561-BUSCA-CAT-EXISTENTE.
008630     IF WS-CLI-CAT-NOMBRE(WS-IX-CLI WS-IX-AUX)
008640             = WS-CAT-CATEGORIA(WS-IX-CAT)
008650         MOVE WS-IX-AUX TO WS-IX-SUB
008660     END-IF.
008670 P561-FIM.
008680     EXIT.
008690*-----------------------------------------------------------------
008700 P562-ACUMULA-SIN-CATEGORIA.
008710     MOVE 0 TO WS-IX-SUB.
008720     PERFORM P563-BUSCA-CAT-SIN-CAT THRU P563-FIM
008730         VARYING WS-IX-AUX FROM 1 BY 1
008740         UNTIL WS-IX-AUX > WS-CLI-QTD-CAT(WS-IX-CLI).
008750     IF WS-IX-SUB = 0 AND
008760        WS-CLI-QTD-CAT(WS-IX-CLI) < 6
008770         ADD 1 TO WS-CLI-QTD-CAT(WS-IX-CLI)
008780         MOVE WS-CLI-QTD-CAT(WS-IX-CLI) TO WS-IX-SUB
008790         MOVE "Sin Categoria"
008800             TO WS-CLI-CAT-NOMBRE(WS-IX-CLI WS-IX-SUB)
008810     END-IF.
008820     IF WS-IX-SUB > 0
008830         ADD ITM-CANTIDAD
008840             TO WS-CLI-CAT-QTD(WS-IX-CLI WS-IX-SUB)
008850     END-IF.
008860 P562-FIM.
008870     EXIT.
008880*-----------------------------------------------------------------
008890 P563-BUSCA-CAT-SIN-CAT.
008900     IF WS-CLI-CAT-NOMBRE(WS-IX-CLI WS-IX-AUX) = "Sin Categoria"
008910         MOVE WS-IX-AUX TO WS-IX-SUB
008920     END-IF.
008930 P563-FIM.
008940     EXIT.
008950*-----------------------------------------------------------------
008960 P570-ACUMULA-MARCA.
008970     MOVE 0 TO WS-IX-SUB.
008980     PERFORM P571-BUSCA-MAR-EXISTENTE THRU P571-FIM
008990         VARYING WS-IX-AUX FROM 1 BY 1
009000         UNTIL WS-IX-AUX > WS-CLI-QTD-MAR(WS-IX-CLI).
009010     IF WS-IX-SUB = 0 AND
009020        WS-CLI-QTD-MAR(WS-IX-CLI) < 6
009030         ADD 1 TO WS-CLI-QTD-MAR(WS-IX-CLI)
009040         MOVE WS-CLI-QTD-MAR(WS-IX-CLI) TO WS-IX-SUB
009050         MOVE WS-CAT-MARCA(WS-IX-CAT)
009060             TO WS-CLI-MAR-NOMBRE(WS-IX-CLI WS-IX-SUB)
009070         PERFORM P582-AGREGA-LISTA-MAR THRU P582-FIM
009080     END-IF.
009090     IF WS-IX-SUB > 0
009100         ADD ITM-CANTIDAD
009110             TO WS-CLI-MAR-QTD(WS-IX-CLI WS-IX-SUB)
009120         IF WS-CLI-IX-MAX-MAR(WS-IX-CLI) = 0 OR
009130            WS-CLI-MAR-QTD(WS-IX-CLI WS-IX-SUB) >
009140            WS-CLI-MAR-QTD(WS-IX-CLI WS-CLI-IX-MAX-MAR(WS-IX-CLI))
009150             MOVE WS-IX-SUB TO WS-CLI-IX-MAX-MAR(WS-IX-CLI)
009160         END-IF
009170     END-IF.
009180 P570-FIM.
009190     EXIT.
009200*-----------------------------------------------------------------
009210 P571-BUSCA-MAR-EXISTENTE.
009220     IF WS-CLI-MAR-NOMBRE(WS-IX-CLI WS-IX-AUX)
009230             = WS-CAT-MARCA(WS-IX-CAT)
009240         MOVE WS-IX-AUX TO WS-IX-SUB
009250     END-IF.
009260 P571-FIM.
009270     EXIT.
009280*-----------------------------------------------------------------
009290 P580-AGREGA-LISTA-CAT.
009300     IF WS-CLI-LISTA-CAT(WS-IX-CLI) = SPACES
009310         MOVE WS-CAT-CATEGORIA(WS-IX-CAT)
009320             TO WS-CLI-LISTA-CAT(WS-IX-CLI)
009330     ELSE
009340         MOVE WS-CLI-LISTA-CAT(WS-IX-CLI) TO WS-TRIM-ENTRADA
009350         PERFORM P700-RECORTA-BLANCOS THRU P700-FIM
009360         STRING WS-TRIM-SALIDA(1:WS-TRIM-LEN) DELIMITED BY SIZE
009370             ", " WS-CAT-CATEGORIA(WS-IX-CAT) DELIMITED BY SIZE
009380             INTO WS-CLI-LISTA-CAT(WS-IX-CLI)
009390     END-IF.
009400 P580-FIM.
009410     EXIT.
009420*-----------------------------------------------------------------
009430 P582-AGREGA-LISTA-MAR.
009440     IF WS-CLI-LISTA-MAR(WS-IX-CLI) = SPACES
009450         MOVE WS-CAT-MARCA(WS-IX-CAT)
009460             TO WS-CLI-LISTA-MAR(WS-IX-CLI)
009470     ELSE
009480         MOVE WS-CLI-LISTA-MAR(WS-IX-CLI) TO WS-TRIM-ENTRADA
009490         PERFORM P700-RECORTA-BLANCOS THRU P700-FIM
009500         STRING WS-TRIM-SALIDA(1:WS-TRIM-LEN) DELIMITED BY SIZE
009510             ", " WS-CAT-MARCA(WS-IX-CAT) DELIMITED BY SIZE
009520             INTO WS-CLI-LISTA-MAR(WS-IX-CLI)
009530     END-IF.
009540 P582-FIM.
009550     EXIT.
009560*-----------------------------------------------------------------
009570 P840-AGREGA-HISTORIAL.
009580     MOVE SPACES TO LKN-MONTO-TEXTO.
009590     MOVE WS-PED-TOTAL-WRK TO LKN-MONTO-NUM.
009600     MOVE "FC" TO LKN-FUNCAO.
009610     CALL "ACP0902" USING WS-AREA-LINKAGE-NUM.
009620     IF WS-CLI-HIST(WS-IX-CLI) = SPACES
009630         STRING PED-ID " (" DELIMITED BY SIZE
009640             LKN-MONTO-TEXTO DELIMITED BY SPACE
009650             " " PED-ESTADO ")" DELIMITED BY SIZE
009660             INTO WS-CLI-HIST(WS-IX-CLI)
009670     ELSE
009680         MOVE WS-CLI-HIST(WS-IX-CLI) TO WS-TRIM-ENTRADA
009690         PERFORM P700-RECORTA-BLANCOS THRU P700-FIM
009700         STRING PED-ID " (" DELIMITED BY SIZE
009710             LKN-MONTO-TEXTO DELIMITED BY SPACE
009720             " " PED-ESTADO "); " DELIMITED BY SIZE
009730             WS-TRIM-SALIDA(1:WS-TRIM-LEN) DELIMITED BY SIZE
009740             INTO WS-CLI-HIST(WS-IX-CLI)
009750     END-IF.
009760 P840-FIM.
009770     EXIT.
009780*-----------------------------------------------------------------
009790*    CALCULO DE LOS CAMPOS DERIVADOS Y GRABACION DE LA SALIDA.
009800*    SOLO SE GRABAN LOS CLIENTES CON AL MENOS UN PEDIDO VALIDO
009810*    (FRECUENCIA > 0), QUE ES EL "INNER JOIN" ENTRE CLIENTES Y
009820*    PEDIDOS CALIFICADOS.
009830*-----------------------------------------------------------------
009840 P600-GRAVA-SALIDA.
009850     PERFORM P610-MARCA-INCLUIDOS THRU P610-FIM
009860         VARYING WS-IX-CLI FROM 1 BY 1
009870         UNTIL WS-IX-CLI > WS-QTD-CLIENTES.
009880     PERFORM P620-ORDENA-SALIDA THRU P620-FIM.
009890     PERFORM P630-EMITE-UM-CLIENTE THRU P630-FIM
009900         VARYING WS-IX-CLI FROM 1 BY 1
009910         UNTIL WS-IX-CLI > WS-QTD-CLIENTES.
009920 P600-FIM.
009930     EXIT.
009940*-----------------------------------------------------------------
009950 P610-MARCA-INCLUIDOS.
009960     IF WS-CLI-FRECUENCIA(WS-IX-CLI) > 0
009970         SET WS-CLI-INCLUIDO-SI(WS-IX-CLI) TO TRUE
009980         ADD 1 TO WS-CTD-SALIDA
009990         PERFORM P611-CALCULA-TICKET-MENSUAL THRU P611-FIM
010000     END-IF.
010010 P610-FIM.
010020     EXIT.
010030*-----------------------------------------------------------------
010040*    CALCULA DE ANTEMANO (ANTES DE ORDENAR) EL TICKET PROMEDIO
010050*    MENSUAL DEL CLIENTE, PARA QUE EL ORDENAMIENTO POR TICKET
010060*    (P622, OPCION "T") COMPARE ESTE VALOR Y NO EL LTV BRUTO.    CR0612
010070*-----------------------------------------------------------------
010080 P611-CALCULA-TICKET-MENSUAL.
010090     MOVE WS-FECHA-HOY TO WS-FECHA-TRABAJO.
010100     PERFORM P800-DIAS-DESDE-EPOCA THRU P800-FIM.
010110     MOVE WS-DIAS-DESDE-EPOCA TO WS-DIAS-HOY.
010120     MOVE WS-CLI-FECHA-PRIM(WS-IX-CLI) TO WS-FECHA-TRABAJO.
010130     PERFORM P800-DIAS-DESDE-EPOCA THRU P800-FIM.
010140     COMPUTE WS-DIAS-CLIENTE-CALC =
010150         WS-DIAS-HOY - WS-DIAS-DESDE-EPOCA.
010160     IF WS-DIAS-CLIENTE-CALC <= 0
010170         MOVE 1 TO WS-DIAS-CLIENTE-CALC
010180     END-IF.
010190     MOVE "DS" TO LKN-FUNCAO.
010200     COMPUTE LKN-DIVIDENDO = WS-CLI-LTV(WS-IX-CLI).
010210     COMPUTE LKN-DIVISOR = WS-DIAS-CLIENTE-CALC / 30.416.
010220     CALL "ACP0902" USING WS-AREA-LINKAGE-NUM.
010230     MOVE LKN-COCIENTE TO WS-CLI-TICKET-MENSUAL(WS-IX-CLI).
010240 P611-FIM.
010250     EXIT.
010260*-----------------------------------------------------------------
010270*    ORDENAMIENTO POR SELECCION DE LA TABLA DE CLIENTES SEGUN EL
010280*    PARAMETRO DE ORDEN ELEGIDO. LOS CLIENTES SIN PEDIDOS QUEDAN
010290*    AL FINAL Y NO SE EMITEN (SE SALTAN EN P630).
010300*-----------------------------------------------------------------
010310 P620-ORDENA-SALIDA.
010320     IF WS-QTD-CLIENTES > 1
010330         PERFORM P621-PASADA-SELECCION THRU P621-FIM
010340             VARYING WS-IX-CLI FROM 1 BY 1
010350             UNTIL WS-IX-CLI > WS-QTD-CLIENTES - 1
010360     END-IF.
010370 P620-FIM.
010380     EXIT.
010390*-----------------------------------------------------------------
010400 P621-PASADA-SELECCION.
010410     MOVE WS-IX-CLI TO WS-IX-MENOR.
010420     PERFORM P622-ENCUENTRA-MENOR THRU P622-FIM
010430         VARYING WS-IX-CLI2 FROM WS-IX-CLI BY 1
010440         UNTIL WS-IX-CLI2 > WS-QTD-CLIENTES.
010450     IF WS-IX-MENOR NOT = WS-IX-CLI
010460         PERFORM P623-INTERCAMBIA THRU P623-FIM
010470     END-IF.
010480 P621-FIM.
010490     EXIT.
010500*-----------------------------------------------------------------
010510 P622-ENCUENTRA-MENOR.
010520     EVALUATE TRUE
010530         WHEN WS-ORDEN-LTV
010540             IF WS-CLI-LTV(WS-IX-CLI2) > WS-CLI-LTV(WS-IX-MENOR)
010550                 MOVE WS-IX-CLI2 TO WS-IX-MENOR
010560             END-IF
010570         WHEN WS-ORDEN-FRECUENCIA
010580             IF WS-CLI-FRECUENCIA(WS-IX-CLI2) >
010590                WS-CLI-FRECUENCIA(WS-IX-MENOR)
010600                 MOVE WS-IX-CLI2 TO WS-IX-MENOR
010610             END-IF
010620         WHEN WS-ORDEN-RECENCIA
010630             IF WS-CLI-DIAS-ULT(WS-IX-CLI2) <
010640                WS-CLI-DIAS-ULT(WS-IX-MENOR)
010650                 MOVE WS-IX-CLI2 TO WS-IX-MENOR
010660             END-IF
010670         WHEN WS-ORDEN-TICKET
010680             IF WS-CLI-TICKET-MENSUAL(WS-IX-CLI2) >
010690                WS-CLI-TICKET-MENSUAL(WS-IX-MENOR)
010700                 MOVE WS-IX-CLI2 TO WS-IX-MENOR
010710             END-IF
010720     END-EVALUATE.
010730 P622-FIM.
010740     EXIT.
010750*-----------------------------------------------------------------
010760 P623-INTERCAMBIA.
010770     MOVE WS-CLI-ENTRY(WS-IX-CLI)    TO WS-CLI-ENTRY-TEMP.
010780     MOVE WS-CLI-ENTRY(WS-IX-MENOR)  TO WS-CLI-ENTRY(WS-IX-CLI).
010790     MOVE WS-CLI-ENTRY-TEMP          TO WS-CLI-ENTRY(WS-IX-MENOR).
010800 P623-FIM.
010810     EXIT.
010820*-----------------------------------------------------------------
010830 P630-EMITE-UM-CLIENTE.
010840     IF WS-CLI-INCLUIDO-SI(WS-IX-CLI)
010850         PERFORM P640-CALCULA-DERIVADOS THRU P640-FIM
010860         PERFORM P650-CONSTRUYE-SALIDA THRU P650-FIM
010870         WRITE REG-RFM-SALIDA.
010880     END-IF.
010890 P630-FIM.
010900     EXIT.
010910*-----------------------------------------------------------------
010920*    CONVIERTE LAS FECHAS DEL CLIENTE A DIAS ABSOLUTOS PARA
010930*    CALCULAR RECENCIA Y ANTIGUEDAD COMO CLIENTE.
010940 P640-CALCULA-DERIVADOS.
010950     MOVE WS-FECHA-HOY TO WS-FECHA-TRABAJO.
010960     PERFORM P800-DIAS-DESDE-EPOCA THRU P800-FIM.
010970     MOVE WS-DIAS-DESDE-EPOCA TO WS-DIAS-HOY.
010980     MOVE WS-CLI-FECHA-ULT(WS-IX-CLI) TO WS-FECHA-TRABAJO.
010990     PERFORM P800-DIAS-DESDE-EPOCA THRU P800-FIM.
011000     MOVE WS-DIAS-DESDE-EPOCA TO WS-DIAS-ULT-COMPRA.
011010     MOVE WS-CLI-FECHA-PRIM(WS-IX-CLI) TO WS-FECHA-TRABAJO.
011020     PERFORM P800-DIAS-DESDE-EPOCA THRU P800-FIM.
011030     MOVE WS-DIAS-DESDE-EPOCA TO WS-DIAS-PRIM-COMPRA.
011040     COMPUTE WS-RECENCIA-DIAS-CALC = WS-DIAS-HOY - WS-DIAS-ULT-COMPRA.
011050     IF WS-RECENCIA-DIAS-CALC < 0
011060         MOVE 0 TO WS-RECENCIA-DIAS-CALC
011070     END-IF.
011080     MOVE WS-RECENCIA-DIAS-CALC TO WS-CLI-DIAS-ULT(WS-IX-CLI).
011090     COMPUTE WS-DIAS-CLIENTE-CALC = WS-DIAS-HOY - WS-DIAS-PRIM-COMPRA.
011100     IF WS-DIAS-CLIENTE-CALC <= 0
011110         MOVE 1 TO WS-DIAS-CLIENTE-CALC
011120     END-IF.
011130     MOVE WS-DIAS-CLIENTE-CALC TO WS-CLI-DIAS-PRIM(WS-IX-CLI).
011140     PERFORM P820-DIA-SEMANA-MODA THRU P820-FIM.
011150     MOVE WS-CLI-FECHA-ULT(WS-IX-CLI) TO WS-FECHA-TRABAJO.
011160     PERFORM P830-CALCULA-TRIMESTRE THRU P830-FIM.
011170 P640-FIM.
011180     EXIT.
011190*-----------------------------------------------------------------
011200*    DETERMINA EL DIA DE LA SEMANA DE MAYOR FRECUENCIA DE COMPRA
011210*    DEL CLIENTE. EN CASO DE EMPATE QUEDA EL MAS TEMPRANO EN LA
011220*    SEMANA (LUNES ANTES QUE MARTES, ETC.) PORQUE SOLO SE
011230*    REEMPLAZA EL MAXIMO CUANDO HAY UN VALOR ESTRICTAMENTE MAYOR.
011240*-----------------------------------------------------------------
011250 P820-DIA-SEMANA-MODA.
011260     MOVE 1 TO WS-IX-MODA.
011270     PERFORM P821-ENCUENTRA-MAX-DIA THRU P821-FIM
011280         VARYING WS-IX-AUX FROM 2 BY 1 UNTIL WS-IX-AUX > 7.
011290 P820-FIM.
011300     EXIT.
011310*-----------------------------------------------------------------
011320 P821-ENCUENTRA-MAX-DIA.
011330     IF WS-CLI-DIA-SEMANA(WS-IX-CLI WS-IX-AUX) >
011340        WS-CLI-DIA-SEMANA(WS-IX-CLI WS-IX-MODA)
011350         MOVE WS-IX-AUX TO WS-IX-MODA
011360     END-IF.
011370 P821-FIM.
011380     EXIT.
011390*-----------------------------------------------------------------
011400*    CALCULA EL TRIMESTRE DE LA ULTIMA COMPRA EN FORMATO "AAAA-QN"
011410*    A PARTIR DEL MES (TRIMESTRE = (MES + 2) / 3, DIVISION ENTERA).
011420*-----------------------------------------------------------------
011430 P830-CALCULA-TRIMESTRE.
011440     COMPUTE WS-TRIMESTRE = (WS-FT-MES + 2) / 3.
011450     MOVE WS-TRIMESTRE TO WS-TRIMESTRE-ED.
011460     STRING WS-FT-ANO "-Q" WS-TRIMESTRE-ED
011470         DELIMITED BY SIZE
011480         INTO WS-TRIMESTRE-TEXTO.
011490 P830-FIM.
011500     EXIT.
011510*-----------------------------------------------------------------
011520 P650-CONSTRUYE-SALIDA.
011530     MOVE WS-CLI-NOMBRE(WS-IX-CLI)       TO RFM-NOMBRE.
011540     MOVE WS-CLI-EMAIL(WS-IX-CLI)        TO RFM-EMAIL.
011550     MOVE WS-CLI-ID(WS-IX-CLI)           TO RFM-ID-CLIENTE.
011560     MOVE "DF" TO LKT-FUNCAO.
011570     MOVE WS-CLI-ALTA(WS-IX-CLI) TO LKT-ENTRADA.
011580     CALL "ACP0901" USING WS-AREA-LINKAGE-TEXTO.
011590     MOVE LKT-SALIDA(1:10) TO RFM-CLIENTE-DESDE.
011600     MOVE WS-CLI-TELEFONO(WS-IX-CLI)     TO RFM-TELEFONO.
011610     MOVE WS-CLI-COD-POSTAL(WS-IX-CLI)   TO RFM-COD-POSTAL.
011620     MOVE WS-CLI-BAHIA(WS-IX-CLI)        TO RFM-ES-BAHIA-BLANCA.
011630     MOVE WS-CLI-CUIT(WS-IX-CLI)         TO RFM-TAX-VAT.
011640     MOVE WS-CLI-CUIT(WS-IX-CLI)         TO RFM-VAT-NUMBER.
011650     MOVE WS-CLI-FACTURA-A(WS-IX-CLI)    TO RFM-TIENE-FACTURA-A.
011660*
011670     MOVE "FC" TO LKN-FUNCAO.
011680     MOVE WS-CLI-LTV(WS-IX-CLI) TO LKN-MONTO-NUM.
011690     CALL "ACP0902" USING WS-AREA-LINKAGE-NUM.
011700     MOVE LKN-MONTO-TEXTO(1:15) TO RFM-LTV-GASTO-TOTAL.
011710*
011720     MOVE "DS" TO LKN-FUNCAO.
011730     COMPUTE LKN-DIVIDENDO = WS-CLI-LTV(WS-IX-CLI).
011740     COMPUTE LKN-DIVISOR = WS-CLI-FRECUENCIA(WS-IX-CLI).
011750     CALL "ACP0902" USING WS-AREA-LINKAGE-NUM.
011760     MOVE "FC" TO LKN-FUNCAO.
011770     MOVE LKN-COCIENTE TO LKN-MONTO-NUM.
011780     CALL "ACP0902" USING WS-AREA-LINKAGE-NUM.
011790     MOVE LKN-MONTO-TEXTO(1:15) TO RFM-GASTO-PROM-COMPRA.
011800*
011810     MOVE "FC" TO LKN-FUNCAO.
011820     MOVE WS-CLI-TICKET-MENSUAL(WS-IX-CLI) TO LKN-MONTO-NUM.
011830     CALL "ACP0902" USING WS-AREA-LINKAGE-NUM.
011840     MOVE LKN-MONTO-TEXTO(1:15) TO RFM-TICKET-PROM-MENSUAL.
011850*
011860     MOVE WS-CLI-FRECUENCIA(WS-IX-CLI)   TO RFM-FRECUENCIA.
011870     MOVE WS-CLI-DIAS-ULT(WS-IX-CLI)      TO RFM-RECENCIA-DIAS.
011880     MOVE WS-CLI-DIAS-PRIM(WS-IX-CLI)     TO RFM-DIAS-COMO-CLIENTE.
011890     MOVE "DF" TO LKT-FUNCAO.
011900     MOVE WS-CLI-FECHA-ULT(WS-IX-CLI) TO LKT-ENTRADA.
011910     CALL "ACP0901" USING WS-AREA-LINKAGE-TEXTO.
011920     MOVE LKT-SALIDA(1:10) TO RFM-RECENCIA-FECHA.
011930     MOVE WS-CLI-FECHA-PRIM(WS-IX-CLI) TO LKT-ENTRADA.
011940     CALL "ACP0901" USING WS-AREA-LINKAGE-TEXTO.
011950     MOVE LKT-SALIDA(1:10) TO RFM-PRIMERA-COMPRA-FECHA.
011960     MOVE WS-TRIMESTRE-TEXTO TO RFM-ULTIMO-TRIMESTRE.
011970     MOVE WS-NOMBRE-DIA(WS-IX-MODA) TO RFM-DIA-SEMANA-MAX-FREC.
011980*
011990     IF WS-CLI-QTD-GAPS(WS-IX-CLI) = 0
012000         MOVE "N/A" TO RFM-TIEMPO-PROM-COMPRAS
012010     ELSE
012020         MOVE "DS" TO LKN-FUNCAO.
012030         MOVE WS-CLI-SUMA-GAPS(WS-IX-CLI) TO LKN-DIVIDENDO
012040         MOVE WS-CLI-QTD-GAPS(WS-IX-CLI) TO LKN-DIVISOR
012050         CALL "ACP0902" USING WS-AREA-LINKAGE-NUM
012060         MOVE LKN-COCIENTE TO WS-GAP-PROM-ED
012070         MOVE WS-GAP-PROM-ED TO RFM-TIEMPO-PROM-COMPRAS
012080     END-IF.
012090*
012100     MOVE "FC" TO LKN-FUNCAO.
012110     MOVE WS-CLI-MAXIMO(WS-IX-CLI) TO LKN-MONTO-NUM.
012120     CALL "ACP0902" USING WS-AREA-LINKAGE-NUM.
012130     MOVE LKN-MONTO-TEXTO(1:15) TO RFM-GASTO-MAX-COMPRA.
012140     MOVE WS-CLI-MINIMO(WS-IX-CLI) TO LKN-MONTO-NUM.
012150     CALL "ACP0902" USING WS-AREA-LINKAGE-NUM.
012160     MOVE LKN-MONTO-TEXTO(1:15) TO RFM-GASTO-MIN-COMPRA.
012170     MOVE WS-CLI-QTD-SKU(WS-IX-CLI) TO RFM-TOT-PRODUCTOS-UNICOS.
012180     MOVE WS-CLI-LISTA-CAT(WS-IX-CLI) TO RFM-LISTA-CATEGORIAS.
012190     MOVE WS-CLI-LISTA-MAR(WS-IX-CLI) TO RFM-LISTA-MARCAS.
012200     MOVE WS-CLI-HIST(WS-IX-CLI) TO RFM-HISTORIAL-PEDIDOS.
012210     IF WS-CLI-IX-MAX-CAT(WS-IX-CLI) > 0
012220         MOVE WS-CLI-CAT-NOMBRE(WS-IX-CLI WS-CLI-IX-MAX-CAT(WS-IX-CLI))
012230             TO RFM-CATEGORIA-PREFERIDA
012240     END-IF.
012250     IF WS-CLI-IX-MAX-MAR(WS-IX-CLI) > 0
012260         MOVE WS-CLI-MAR-NOMBRE(WS-IX-CLI WS-CLI-IX-MAX-MAR(WS-IX-CLI))
012270             TO RFM-MARCA-PREFERIDA
012280     END-IF.
012290     IF WS-CLI-IX-MAX-SKU(WS-IX-CLI) > 0
012300         MOVE WS-CLI-SKU-COD(WS-IX-CLI WS-CLI-IX-MAX-SKU(WS-IX-CLI))
012310             TO RFM-PRODFAV-SKU
012320         MOVE WS-CLI-SKU-NOMBRE(WS-IX-CLI WS-CLI-IX-MAX-SKU(WS-IX-CLI))
012330             TO RFM-PRODFAV-NOMBRE
012340         MOVE WS-CLI-SKU-QTD(WS-IX-CLI WS-CLI-IX-MAX-SKU(WS-IX-CLI))
012350             TO RFM-PRODFAV-QTY
012360     END-IF.
012370 P650-FIM.
012380     EXIT.
012390*-----------------------------------------------------------------
012400*    RECORTA LOS BLANCOS DE CABEZA Y DE COLA DE WS-TRIM-ENTRADA,
012410*    DEJANDO EL RESULTADO IZQUIERDO EN WS-TRIM-SALIDA Y SU LARGO
012420*    EN WS-TRIM-LEN (CERO SI TODO BLANCOS), SIN USAR FUNCIONES
012430*    INTRINSECAS. RESPETA LOS BLANCOS INTERNOS DEL TEXTO.       CR0611
012440*-----------------------------------------------------------------
012450 P700-RECORTA-BLANCOS.
012460     MOVE SPACES TO WS-TRIM-SALIDA.
012470     MOVE 0 TO WS-TRIM-POS-INICIO WS-TRIM-POS-FIM WS-TRIM-LEN.
012480     PERFORM P710-BUSCA-INICIO THRU P710-FIM
012490         VARYING WS-TRIM-IX FROM 1 BY 1 UNTIL WS-TRIM-IX > 200.
012500     PERFORM P720-BUSCA-FIM THRU P720-FIM
012510         VARYING WS-TRIM-IX FROM 1 BY 1 UNTIL WS-TRIM-IX > 200.
012520     IF WS-TRIM-POS-INICIO > 0
012530         COMPUTE WS-TRIM-LEN =
012540             WS-TRIM-POS-FIM - WS-TRIM-POS-INICIO + 1
012550         MOVE WS-TRIM-ENTRADA(WS-TRIM-POS-INICIO:WS-TRIM-LEN)
012560             TO WS-TRIM-SALIDA
012570     END-IF.
012580 P700-FIM.
012590     EXIT.
012600*-----------------------------------------------------------------
012610 P710-BUSCA-INICIO.
012620     IF WS-TRIM-POS-INICIO = 0
012630             AND WS-TRIM-CHAR(WS-TRIM-IX) NOT = SPACE
012640         MOVE WS-TRIM-IX TO WS-TRIM-POS-INICIO
012650     END-IF.
012660 P710-FIM.
012670     EXIT.
012680*-----------------------------------------------------------------
012690 P720-BUSCA-FIM.
012700     IF WS-TRIM-CHAR(WS-TRIM-IX) NOT = SPACE
012710         MOVE WS-TRIM-IX TO WS-TRIM-POS-FIM
012720     END-IF.
012730 P720-FIM.
012740     EXIT.
012750*-----------------------------------------------------------------
012760*    ROTINA DE DIAS ABSOLUTOS - CONVIERTE UNA FECHA AAAA-MM-DD EN
012770*    LA TABLA DE TRABAJO A UN NUMERO DE DIAS DESDE EL 01/01/1900,
012780*    PARA PODER RESTAR FECHAS SIN USAR FUNCIONES INTRINSECAS.
012790*-----------------------------------------------------------------
012800 P800-DIAS-DESDE-EPOCA.
012810     MOVE WS-FECHA-TRABAJO(1:4) TO WS-FT-ANO.
012820     MOVE WS-FECHA-TRABAJO(6:2) TO WS-FT-MES.
012830     MOVE WS-FECHA-TRABAJO(9:2) TO WS-FT-DIA.
012840     IF WS-FT-ANO = 0
012850         MOVE 0 TO WS-DIAS-DESDE-EPOCA
012860     ELSE
012870         COMPUTE WS-ANOS-TRANSC = WS-FT-ANO - 1900
012880         COMPUTE WS-BISIESTOS =
012890             (WS-ANOS-TRANSC + 3) / 4 - (WS-ANOS-TRANSC + 99) / 100
012900         COMPUTE WS-DIAS-DESDE-EPOCA =
012910             WS-ANOS-TRANSC * 365 + WS-BISIESTOS
012920             + WS-DIAS-ANTES-MES(WS-FT-MES) + WS-FT-DIA
012930     END-IF.
012940 P800-FIM.
012950     EXIT.
012960*-----------------------------------------------------------------
012970*    DIA DE LA SEMANA (CONGRUENCIA DE ZELLER ADAPTADA) - DEVUELVE
012980*    1=LUNES ... 7=DOMINGO PARA LA FECHA EN WS-FECHA-TRABAJO.
012990*-----------------------------------------------------------------
013000 P810-DIA-SEMANA.
013010     MOVE WS-FECHA-TRABAJO(1:4) TO WS-FT-ANO.
013020     MOVE WS-FECHA-TRABAJO(6:2) TO WS-FT-MES.
013030     MOVE WS-FECHA-TRABAJO(9:2) TO WS-FT-DIA.
013040     PERFORM P800-DIAS-DESDE-EPOCA THRU P800-FIM.
013050     COMPUTE WS-DIA-SEMANA-AUX = WS-DIAS-DESDE-EPOCA / 7.
013060     COMPUTE WS-DIA-SEMANA-NUM =
013070         WS-DIAS-DESDE-EPOCA - (WS-DIA-SEMANA-AUX * 7) + 1.
013080 P810-FIM.
013090     EXIT.
013100*-----------------------------------------------------------------
013110 P900-FIM.
013120     CLOSE CUSTOMER ORDERS ITEMS CATALOG RFM-OUT.
013130     DISPLAY "PEDIDOS LEIDOS    : " WS-CTD-PEDIDOS-LEIDOS.
013140     DISPLAY "PEDIDOS VALIDOS   : " WS-CTD-PEDIDOS-VALIDOS.
013150     DISPLAY "ITEMS LEIDOS      : " WS-CTD-ITEMS-LEIDOS.
013160     DISPLAY "CLIENTES EMITIDOS : " WS-CTD-SALIDA.
013170 P900-FIM-FIM.
013180     EXIT.
013190*-----------------------------------------------------------------
013200 END PROGRAM ACP0100.
