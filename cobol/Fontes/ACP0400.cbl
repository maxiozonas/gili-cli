000100******************************************************************
000110* PROGRAMA : ACP0400
000120* SISTEMA  : ACP - ANALISIS DE CLIENTES Y PRODUCTOS
000130* PROPOSITO: LISTADO MENSUAL DE CARGA DE PRODUCTOS AL CATALOGO,
000140*            AGRUPADO POR MARCA, CON QUIEBRE DE CONTROL Y RESUMEN
000150*            DE OBJETIVOS DE CARGA (PRODUCTOS/CROSSSELL/UPSELL)
000160*            CONTRA LO REALMENTE CARGADO EN EL MES/ANO INFORMADO.
000170******************************************************************
000180*-----------------------------------------------------------------
000190 IDENTIFICATION DIVISION.
000200*-----------------------------------------------------------------
000210 PROGRAM-ID.     ACP0400.
000220 AUTHOR.         M. ITURRALDE.
000230 INSTALLATION.   GILI Y CIA S.A. - CENTRO DE COMPUTOS.
000240 DATE-WRITTEN.   11-MARZO-1998.
000250 DATE-COMPILED.
000260 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000270*-----------------------------------------------------------------
000280*    HISTORIAL DE CAMBIOS
000290*    11/03/1998 M.ITURRALDE CREACION - LISTADO DE CARGA POR     0163
000300*               MARCA PARA EL AREA DE COMPRAS.
000310*    14/12/1998 H.DOMINGUEZ REVISION FIN DE SIGLO - FECHA DE    0171
000320*               ALTA DEL CATALOGO A 4 DIGITOS DE ANO.
000330*    19/01/1999 H.DOMINGUEZ VERIFICADO PARA EL AMBITO 2000 -    0174
000340*               SIN PENDIENTES.
000350*    30/03/2011 C.FERRARI   SE AGREGA RESUMEN DE OBJETIVOS DE   0402
000360*               CARGA (PRODUCTOS/CROSSSELL/UPSELL) CONTRA LO
000370*               REALMENTE CARGADO EN EL MES.
000380*    19/08/2013 M.ITURRALDE INCORPORADO A LA SUITE ACP. SE      0507
000390*               ESTANDARIZA EL NOMBRE DEL PROGRAMA (ERA
000400*               CMP0410 EN EL SISTEMA ANTERIOR DE COMPRAS).
000410*    11/06/2014 M.ITURRALDE SE LLEVAN A 77 LOS SWITCHES DE FILE  CR0613
000420*               STATUS Y LA BANDERA DE FIN (ESTABAN AGRUPADOS
000430*               EN 01, NO ES LA COSTUMBRE DEL TALLER).
000440*    12/06/2014 M.ITURRALDE EL DEFAULT DE MARCA DE LA COLUMNA    CR0614
000450*               "MARCA" SE GRABABA "SIN MARCA" EN MAYUSCULAS;
000460*               SE CORRIGE A "Sin marca" COMO LO PIDE EL AREA
000470*               DE COMPRAS PARA ESTE LISTADO.
000480******************************************************************
000490*-----------------------------------------------------------------
000500 ENVIRONMENT DIVISION.
000510*-----------------------------------------------------------------
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM.
000550*-----------------------------------------------------------------
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT CATALOG    ASSIGN TO "CATALOG"
000590                        ORGANIZATION IS LINE SEQUENTIAL
000600                        FILE STATUS  IS WS-FS-CATALOG.
000610     SELECT REPORT     ASSIGN TO "REPORT"
000620                        ORGANIZATION IS LINE SEQUENTIAL
000630                        FILE STATUS  IS WS-FS-REPORT.
000640     SELECT MRC-SORT   ASSIGN TO "MRCSORT".
000650*-----------------------------------------------------------------
000660 DATA DIVISION.
000670*-----------------------------------------------------------------
000680 FILE SECTION.
000690*-----------------------------------------------------------------
000700 FD  CATALOG
000710     LABEL RECORD IS STANDARD.
000720     COPY "Catalogo.cpy".
000730*
000740 FD  REPORT
000750     LABEL RECORD IS STANDARD.
000760 01  REG-REPORT                     PIC X(132).
000770*
000780 SD  MRC-SORT.
000790 01  SD-REG-MRC.
000800     05  SD-MRC-MARCA               PIC X(20).
000810     05  SD-MRC-PRODUCTOS           PIC 9(01).
000820     05  SD-MRC-CROSSSELL           PIC 9(03).
000830     05  SD-MRC-UPSELL              PIC 9(03).
000840*-----------------------------------------------------------------
000850 WORKING-STORAGE SECTION.
000860*-----------------------------------------------------------------
000870 01  WS-CONTADORES.
000880     05  WS-CTD-CAT-LEIDOS          PIC 9(05)  COMP.
000890     05  WS-CTD-CAT-FILTRADOS       PIC 9(05)  COMP.
000900     05  WS-CTD-MARCAS              PIC 9(03)  COMP.
000910     05  FILLER                     PIC X(02)  VALUE SPACES.
000920*
000930 77  WS-FS-CATALOG                  PIC X(02).
000940     88  WS-CATALOG-OK              VALUE "00".
000950     88  WS-CATALOG-EOF             VALUE "10".
000960 77  WS-FS-REPORT                   PIC X(02).
000970     88  WS-REPORT-OK               VALUE "00".
000980*
000990 77  WS-FIN-CAT                     PIC X(01).
001000     88  WS-FIN-CAT-SI              VALUE "S".
001010*-----------------------------------------------------------------
001020 01  WS-AREA-PERIODO-PARM.
001030     05  WS-PARM-PERIODO            PIC 9(06).
001040     05  WS-PARM-PERIODO-R REDEFINES WS-PARM-PERIODO.
001050         10  WS-PARM-ANO            PIC 9(04).
001060         10  WS-PARM-MES            PIC 9(02).
001070     05  FILLER                     PIC X(02)  VALUE SPACES.
001080*
001090 01  WS-AREA-PERIODO-CAT.
001100     05  WS-CAT-PERIODO             PIC 9(06).
001110     05  WS-CAT-PERIODO-R REDEFINES WS-CAT-PERIODO.
001120         10  WS-CAT-PER-ANO         PIC 9(04).
001130         10  WS-CAT-PER-MES         PIC 9(02).
001140     05  FILLER                     PIC X(02)  VALUE SPACES.
001150*
001160 01  WS-AREA-FECHA-EJEC.
001170     05  WS-FECHA-EJEC              PIC 9(08).
001180     05  WS-FECHA-EJEC-R REDEFINES WS-FECHA-EJEC.
001190         10  WS-FE-ANO              PIC 9(04).
001200         10  WS-FE-MES              PIC 9(02).
001210         10  WS-FE-DIA              PIC 9(02).
001220     05  FILLER                     PIC X(02)  VALUE SPACES.
001230*
001240 01  WS-FECHA-EJEC-EDITADA          PIC X(10).
001250*
001260     COPY "AreaComun.cpy".
001270*
001280 01  WS-AREA-MARCA-TRABAJO.
001290     05  WS-MRC-TRABAJO             PIC X(20).
001300     05  FILLER                     PIC X(02)  VALUE SPACES.
001310*-----------------------------------------------------------------
001320 01  WS-AREA-QUIEBRE.
001330     05  WS-MRC-ANTERIOR            PIC X(20).
001340     05  WS-ACUM-PRODUCTOS          PIC 9(05)  COMP.
001350     05  WS-ACUM-CROSSSELL          PIC 9(07)  COMP.
001360     05  WS-ACUM-UPSELL             PIC 9(07)  COMP.
001370     05  FILLER                     PIC X(02)  VALUE SPACES.
001380*
001390 01  WS-AREA-TOTALES.
001400     05  WS-TOT-PRODUCTOS           PIC 9(07)  COMP.
001410     05  WS-TOT-CROSSSELL           PIC 9(09)  COMP.
001420     05  WS-TOT-UPSELL              PIC 9(09)  COMP.
001430     05  FILLER                     PIC X(02)  VALUE SPACES.
001440*
001450 01  WS-AREA-PORCENTAJE.
001460     05  WS-SUM-ACTUAL-NUM          PIC 9(07)  COMP.
001470     05  WS-SUM-OBJETIVO-NUM        PIC 9(05)  COMP.
001480     05  WS-PCT-CALC                PIC S9(03)V99.
001490     05  FILLER                     PIC X(02)  VALUE SPACES.
001500*-----------------------------------------------------------------
001510 01  WS-RELATORIO.
001520     03  WS-CAB-1.
001530         05  FILLER                 PIC X(01) VALUE SPACES.
001540         05  FILLER                 PIC X(130) VALUE ALL "=".
001550         05  FILLER                 PIC X(01) VALUE SPACES.
001560     03  WS-CAB-2.
001570         05  FILLER                 PIC X(01) VALUE SPACES.
001580         05  FILLER                 PIC X(10) VALUE "ACP0400 - ".
001590         05  WS-CAB-TITULO          PIC X(40) VALUE SPACES.
001600         05  FILLER                 PIC X(51) VALUE SPACES.
001610         05  FILLER                 PIC X(09) VALUE "EMISION: ".
001620         05  WS-CAB-FECHA           PIC X(10) VALUE SPACES.
001630         05  FILLER                 PIC X(11) VALUE SPACES.
001640     03  WS-CAB-3.
001650         05  FILLER                 PIC X(01) VALUE SPACES.
001660         05  FILLER                 PIC X(130) VALUE ALL "=".
001670         05  FILLER                 PIC X(01) VALUE SPACES.
001680     03  WS-CAB-4.
001690         05  FILLER                 PIC X(01) VALUE SPACES.
001700         05  FILLER                 PIC X(20) VALUE "MARCA".
001710         05  FILLER                 PIC X(01) VALUE SPACES.
001720         05  FILLER                 PIC X(12) VALUE "PRODUCTOS".
001730         05  FILLER                 PIC X(01) VALUE SPACES.
001740         05  FILLER                 PIC X(14) VALUE "CROSSSELLING".
001750         05  FILLER                 PIC X(01) VALUE SPACES.
001760         05  FILLER                 PIC X(12) VALUE "UPSELLING".
001770         05  FILLER                 PIC X(70) VALUE SPACES.
001780     03  WS-CAB-5.
001790         05  FILLER                 PIC X(01) VALUE SPACES.
001800         05  FILLER                 PIC X(20) VALUE ALL "=".
001810         05  FILLER                 PIC X(01) VALUE SPACES.
001820         05  FILLER                 PIC X(12) VALUE ALL "=".
001830         05  FILLER                 PIC X(01) VALUE SPACES.
001840         05  FILLER                 PIC X(14) VALUE ALL "=".
001850         05  FILLER                 PIC X(01) VALUE SPACES.
001860         05  FILLER                 PIC X(12) VALUE ALL "=".
001870         05  FILLER                 PIC X(70) VALUE SPACES.
001880     03  WS-LINEA.
001890         05  FILLER                 PIC X(01) VALUE SPACES.
001900         05  FILLER                 PIC X(130) VALUE ALL "-".
001910         05  FILLER                 PIC X(01) VALUE SPACES.
001920     03  WS-DET-MARCA.
001930         05  FILLER                 PIC X(01) VALUE SPACES.
001940         05  WS-DET-MRC-NOME        PIC X(20) VALUE SPACES.
001950         05  FILLER                 PIC X(01) VALUE SPACES.
001960         05  WS-DET-MRC-PRODUCTOS   PIC Z(11)9.
001970         05  FILLER                 PIC X(01) VALUE SPACES.
001980         05  WS-DET-MRC-CROSSSELL   PIC Z(13)9.
001990         05  FILLER                 PIC X(01) VALUE SPACES.
002000         05  WS-DET-MRC-UPSELL      PIC Z(11)9.
002010         05  FILLER                 PIC X(70) VALUE SPACES.
002020     03  WS-LINEA-BRANCO.
002030         05  FILLER                 PIC X(132) VALUE SPACES.
002040     03  WS-SUM-CAB-1.
002050         05  FILLER                 PIC X(01) VALUE SPACES.
002060         05  FILLER                 PIC X(130) VALUE ALL "=".
002070         05  FILLER                 PIC X(01) VALUE SPACES.
002080     03  WS-SUM-CAB-2.
002090         05  FILLER                 PIC X(01) VALUE SPACES.
002100         05  FILLER                 PIC X(20) VALUE "CATEGORIA".
002110         05  FILLER                 PIC X(01) VALUE SPACES.
002120         05  FILLER                 PIC X(12) VALUE "ACTUAL".
002130         05  FILLER                 PIC X(01) VALUE SPACES.
002140         05  FILLER                 PIC X(12) VALUE "OBJETIVO".
002150         05  FILLER                 PIC X(01) VALUE SPACES.
002160         05  FILLER                 PIC X(12) VALUE "PORCENTAJE".
002170         05  FILLER                 PIC X(72) VALUE SPACES.
002180     03  WS-SUM-CAB-3.
002190         05  FILLER                 PIC X(01) VALUE SPACES.
002200         05  FILLER                 PIC X(130) VALUE ALL "=".
002210         05  FILLER                 PIC X(01) VALUE SPACES.
002220     03  WS-SUM-DET.
002230         05  FILLER                 PIC X(01) VALUE SPACES.
002240         05  WS-SUM-CATEGORIA       PIC X(20) VALUE SPACES.
002250         05  FILLER                 PIC X(01) VALUE SPACES.
002260         05  WS-SUM-ACTUAL          PIC Z(11)9.
002270         05  FILLER                 PIC X(01) VALUE SPACES.
002280         05  WS-SUM-OBJETIVO        PIC Z(11)9.
002290         05  FILLER                 PIC X(01) VALUE SPACES.
002300         05  FILLER                 PIC X(06) VALUE SPACES.
002310         05  WS-SUM-PORCENTAJE-ED   PIC ZZ9.99.
002320         05  FILLER                 PIC X(72) VALUE SPACES.
002330*-----------------------------------------------------------------
002340 LINKAGE SECTION.
002350*-----------------------------------------------------------------
002360 01  LK-COM-AREA.
002370     05  LK-MENSAJE                 PIC X(40).
002380     05  FILLER                     PIC X(10).
002390*-----------------------------------------------------------------
002400 PROCEDURE DIVISION USING LK-COM-AREA.
002410*-----------------------------------------------------------------
002420 P000-PRINCIPAL.
002430     PERFORM P100-INICIALIZA        THRU P100-FIM.
002440     PERFORM P200-FILTRA-CATALOGO   THRU P200-FIM.
002450     PERFORM P300-IMPRIME-RESUMEN   THRU P300-FIM.
002460     PERFORM P900-FIM               THRU P900-FIM-FIM.
002470*-----------------------------------------------------------------
002480 P100-INICIALIZA.
002490     DISPLAY "ACP0400 - LISTADO MENSUAL DE CARGA POR MARCA".
002500     DISPLAY "ANO DEL PERIODO A INFORMAR (AAAA): ".
002510     ACCEPT WS-PARM-ANO.
002520     DISPLAY "MES DEL PERIODO A INFORMAR (MM): ".
002530     ACCEPT WS-PARM-MES.
002540     ACCEPT WS-FECHA-EJEC FROM DATE YYYYMMDD.
002550     STRING WS-FE-DIA "/" WS-FE-MES "/" WS-FE-ANO
002560         DELIMITED BY SIZE INTO WS-FECHA-EJEC-EDITADA.
002570     MOVE SPACES TO WS-MRC-ANTERIOR.
002580     MOVE ZERO   TO WS-CTD-CAT-LEIDOS WS-CTD-CAT-FILTRADOS
002590                     WS-CTD-MARCAS WS-TOT-PRODUCTOS
002600                     WS-TOT-CROSSSELL WS-TOT-UPSELL.
002610     OPEN INPUT CATALOG.
002620     IF NOT WS-CATALOG-OK
002630         DISPLAY "ERROR AL ABRIR CATALOG. FS: " WS-FS-CATALOG
002640         PERFORM P900-FIM THRU P900-FIM-FIM
002650     END-IF.
002660     OPEN OUTPUT REPORT.
002670     IF NOT WS-REPORT-OK
002680         DISPLAY "ERROR AL ABRIR REPORT. FS: " WS-FS-REPORT
002690         PERFORM P900-FIM THRU P900-FIM-FIM
002700     END-IF.
002710 P100-FIM.
002720     EXIT.
002730*-----------------------------------------------------------------
002740 P200-FILTRA-CATALOGO.
002750     SORT MRC-SORT
002760         ON ASCENDING KEY SD-MRC-MARCA
002770         INPUT PROCEDURE P210-LEE-CATALOGO THRU P210-FIM
002780         OUTPUT PROCEDURE P220-GRAVA-RESULTADO THRU P220-FIM.
002790 P200-FIM.
002800     EXIT.
002810*-----------------------------------------------------------------
002820 P210-LEE-CATALOGO.
002830     MOVE "N" TO WS-FIN-CAT.
002840     PERFORM P211-LEE-UM-CATALOGO THRU P211-FIM
002850         UNTIL WS-FIN-CAT-SI.
002860 P210-FIM.
002870     EXIT.
002880*-----------------------------------------------------------------
002890 P211-LEE-UM-CATALOGO.
002900     READ CATALOG
002910         AT END
002920             MOVE "S" TO WS-FIN-CAT
002930         NOT AT END
002940             ADD 1 TO WS-CTD-CAT-LEIDOS
002950             MOVE CAT-FA-ANO TO WS-CAT-PER-ANO
002960             MOVE CAT-FA-MES TO WS-CAT-PER-MES
002970             IF WS-CAT-PERIODO = WS-PARM-PERIODO
002980                 ADD 1 TO WS-CTD-CAT-FILTRADOS
002990                 IF CAT-MARCA = SPACES
003000                     MOVE "Sin marca" TO WS-MRC-TRABAJO
003010                 ELSE
003020                     MOVE CAT-MARCA TO WS-MRC-TRABAJO
003030                 END-IF
003040                 MOVE WS-MRC-TRABAJO TO SD-MRC-MARCA
003050                 MOVE 1 TO SD-MRC-PRODUCTOS
003060                 MOVE CAT-QT-CROSS-SELL TO SD-MRC-CROSSSELL
003070                 MOVE CAT-QT-UP-SELL TO SD-MRC-UPSELL
003080                 RELEASE SD-REG-MRC
003090             END-IF
003100     END-READ.
003110 P211-FIM.
003120     EXIT.
003130*-----------------------------------------------------------------
003140 P220-GRAVA-RESULTADO.
003150     MOVE "N" TO WS-FIN-CAT.
003160     RETURN MRC-SORT
003170         AT END
003180             MOVE "S" TO WS-FIN-CAT.
003190     PERFORM P221-PROCESA-QUIEBRE THRU P221-FIM
003200         UNTIL WS-FIN-CAT-SI.
003210     IF WS-CTD-MARCAS > 0
003220         PERFORM P230-IMPRIME-MARCA THRU P230-FIM
003230     END-IF.
003240 P220-FIM.
003250     EXIT.
003260*-----------------------------------------------------------------
003270 P221-PROCESA-QUIEBRE.
003280     IF SD-MRC-MARCA NOT = WS-MRC-ANTERIOR
003290         IF WS-CTD-MARCAS > 0
003300             PERFORM P230-IMPRIME-MARCA THRU P230-FIM
003310         END-IF
003320         MOVE SD-MRC-MARCA TO WS-MRC-ANTERIOR
003330         MOVE ZERO TO WS-ACUM-PRODUCTOS WS-ACUM-CROSSSELL
003340                       WS-ACUM-UPSELL
003350         ADD 1 TO WS-CTD-MARCAS
003360     END-IF.
003370     ADD SD-MRC-PRODUCTOS  TO WS-ACUM-PRODUCTOS.
003380     ADD SD-MRC-CROSSSELL  TO WS-ACUM-CROSSSELL.
003390     ADD SD-MRC-UPSELL     TO WS-ACUM-UPSELL.
003400     ADD SD-MRC-PRODUCTOS  TO WS-TOT-PRODUCTOS.
003410     ADD SD-MRC-CROSSSELL  TO WS-TOT-CROSSSELL.
003420     ADD SD-MRC-UPSELL     TO WS-TOT-UPSELL.
003430     RETURN MRC-SORT
003440         AT END
003450             MOVE "S" TO WS-FIN-CAT.
003460 P221-FIM.
003470     EXIT.
003480*-----------------------------------------------------------------
003490 P230-IMPRIME-MARCA.
003500     IF WS-CTD-MARCAS = 1
003510         PERFORM P231-IMPRIME-CABECALHO THRU P231-FIM
003520     END-IF.
003530     MOVE WS-MRC-ANTERIOR     TO WS-DET-MRC-NOME.
003540     MOVE WS-ACUM-PRODUCTOS   TO WS-DET-MRC-PRODUCTOS.
003550     MOVE WS-ACUM-CROSSSELL   TO WS-DET-MRC-CROSSSELL.
003560     MOVE WS-ACUM-UPSELL      TO WS-DET-MRC-UPSELL.
003570     WRITE REG-REPORT FROM WS-DET-MARCA.
003580 P230-FIM.
003590     EXIT.
003600*-----------------------------------------------------------------
003610 P231-IMPRIME-CABECALHO.
003620     MOVE "CARGA DE PRODUCTOS - " TO WS-CAB-TITULO.
003630     MOVE AC-MES-NOMBRE(WS-PARM-MES) TO WS-CAB-TITULO(22:10).
003640     MOVE WS-PARM-ANO TO WS-CAB-TITULO(33:4).
003650     MOVE WS-FECHA-EJEC-EDITADA TO WS-CAB-FECHA.
003660     WRITE REG-REPORT FROM WS-CAB-1.
003670     WRITE REG-REPORT FROM WS-CAB-2.
003680     WRITE REG-REPORT FROM WS-CAB-3.
003690     WRITE REG-REPORT FROM WS-CAB-4.
003700     WRITE REG-REPORT FROM WS-CAB-5.
003710 P231-FIM.
003720     EXIT.
003730*-----------------------------------------------------------------
003740 P300-IMPRIME-RESUMEN.
003750     IF WS-CTD-MARCAS = 0
003760         PERFORM P231-IMPRIME-CABECALHO THRU P231-FIM
003770     END-IF.
003780     MOVE "TOTAL" TO WS-DET-MRC-NOME.
003790     MOVE WS-TOT-PRODUCTOS TO WS-DET-MRC-PRODUCTOS.
003800     MOVE WS-TOT-CROSSSELL TO WS-DET-MRC-CROSSSELL.
003810     MOVE WS-TOT-UPSELL    TO WS-DET-MRC-UPSELL.
003820     WRITE REG-REPORT FROM WS-LINEA.
003830     WRITE REG-REPORT FROM WS-DET-MARCA.
003840     WRITE REG-REPORT FROM WS-LINEA-BRANCO.
003850     WRITE REG-REPORT FROM WS-SUM-CAB-1.
003860     WRITE REG-REPORT FROM WS-SUM-CAB-2.
003870     WRITE REG-REPORT FROM WS-SUM-CAB-3.
003880     MOVE "PRODUCTOS"      TO WS-SUM-CATEGORIA.
003890     MOVE WS-TOT-PRODUCTOS TO WS-SUM-ACTUAL-NUM.
003900     MOVE AC-OBJ-PRODUTOS  TO WS-SUM-OBJETIVO-NUM.
003910     PERFORM P310-CALCULA-PORCENTAJE THRU P310-FIM.
003920     WRITE REG-REPORT FROM WS-SUM-DET.
003930     MOVE "UPSELLING"      TO WS-SUM-CATEGORIA.
003940     MOVE WS-TOT-UPSELL    TO WS-SUM-ACTUAL-NUM.
003950     MOVE AC-OBJ-UPSELLING TO WS-SUM-OBJETIVO-NUM.
003960     PERFORM P310-CALCULA-PORCENTAJE THRU P310-FIM.
003970     WRITE REG-REPORT FROM WS-SUM-DET.
003980     MOVE "CROSSSELLING"      TO WS-SUM-CATEGORIA.
003990     MOVE WS-TOT-CROSSSELL    TO WS-SUM-ACTUAL-NUM.
004000     MOVE AC-OBJ-CROSSSELLING TO WS-SUM-OBJETIVO-NUM.
004010     PERFORM P310-CALCULA-PORCENTAJE THRU P310-FIM.
004020     WRITE REG-REPORT FROM WS-SUM-DET.
004030     MOVE "TOTAL"      TO WS-SUM-CATEGORIA.
004040     COMPUTE WS-SUM-ACTUAL-NUM = WS-TOT-PRODUCTOS + WS-TOT-UPSELL
004050                              + WS-TOT-CROSSSELL.
004060     MOVE AC-OBJ-TOTAL    TO WS-SUM-OBJETIVO-NUM.
004070     PERFORM P310-CALCULA-PORCENTAJE THRU P310-FIM.
004080     WRITE REG-REPORT FROM WS-SUM-DET.
004090     WRITE REG-REPORT FROM WS-SUM-CAB-1.
004100 P300-FIM.
004110     EXIT.
004120*-----------------------------------------------------------------
004130 P310-CALCULA-PORCENTAJE.
004140     MOVE WS-SUM-ACTUAL-NUM   TO WS-SUM-ACTUAL.
004150     MOVE WS-SUM-OBJETIVO-NUM TO WS-SUM-OBJETIVO.
004160     IF WS-SUM-OBJETIVO-NUM = ZERO
004170         MOVE ZERO TO WS-PCT-CALC
004180     ELSE
004190         COMPUTE WS-PCT-CALC ROUNDED =
004200             WS-SUM-ACTUAL-NUM * 100 / WS-SUM-OBJETIVO-NUM
004210     END-IF.
004220     MOVE WS-PCT-CALC TO WS-SUM-PORCENTAJE-ED.
004230 P310-FIM.
004240     EXIT.
004250*-----------------------------------------------------------------
004260 P900-FIM.
004270     CLOSE CATALOG.
004280     CLOSE REPORT.
004290     DISPLAY "ACP0400 - FIN DE PROCESO".
004300     DISPLAY "CATALOGO LEIDOS.......: " WS-CTD-CAT-LEIDOS.
004310     DISPLAY "CATALOGO DEL PERIODO..: " WS-CTD-CAT-FILTRADOS.
004320     DISPLAY "MARCAS INFORMADAS.....: " WS-CTD-MARCAS.
004330     GOBACK.
004340 P900-FIM-FIM.
004350     EXIT.
004360*-----------------------------------------------------------------
004370 END PROGRAM ACP0400.
