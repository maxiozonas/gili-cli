000100******************************************************************
000110* PROGRAMA : ACP0901
000120* SISTEMA  : ACP - ANALISIS DE CLIENTES Y PRODUCTOS
000130* PROPOSITO: SUBRUTINA DE APOYO DE TEXTO - NORMALIZACION DE SKU,
000140*            LIMPIEZA DE CATEGORIA Y FORMATO DE FECHA DD/MM/AAAA.
000150*            ES CALLED POR TODOS LOS PROGRAMAS DEL SISTEMA QUE
000160*            MANIPULAN ESTOS TRES CAMPOS, PARA EVITAR QUE CADA
000170*            UNO TENGA SU PROPIA LOGICA (Y SU PROPIO ERROR).
000180******************************************************************
000190*-----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000210*-----------------------------------------------------------------
000220 PROGRAM-ID.     ACP0901.
000230 AUTHOR.         M. ITURRALDE.
000240 INSTALLATION.   GILI Y CIA S.A. - CENTRO DE COMPUTOS.
000250 DATE-WRITTEN.   02-MAYO-1991.
000260 DATE-COMPILED.
000270 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000280*-----------------------------------------------------------------
000290*    HISTORIAL DE CAMBIOS
000300*    02/05/1991 M.ITURRALDE CREACION - RUTINA DE FORMATO DE
000310*               FECHA PARA LOS LISTADOS DE COMPRAS.           0091
000320*    14/11/1992 M.ITURRALDE SE AGREGA NORMALIZACION DE SKU
000330*               (ANTES CADA PROGRAMA LO HACIA DISTINTO).      0118
000340*    09/09/1994 C.FERRARI   SE AGREGA LIMPIEZA DE CATEGORIA
000350*               PARA EL NUEVO CATALOGO DE RUBROS.             0145
000360*    21/01/1997 C.FERRARI   CORRECCION: SKU CON BLANCOS
000370*               INTERCALADOS NO NORMALIZABA BIEN.             0162
000380*    11/12/1998 H.DOMINGUEZ REVISION FIN DE SIGLO - EL ANIO DE
000390*               4 DIGITOS YA VENIA DEL EXTRACTO, SIN CAMBIOS
000400*               DE LOGICA, SOLO SE DEJA CONSTANCIA.            0171
000410*    19/01/1999 H.DOMINGUEZ VERIFICADO PARA EL AMBITO 2000 -
000420*               SIN PENDIENTES.                                0172
000430*    23/06/2001 H.DOMINGUEZ SE AMPLIA WS-CATEGORIA A 80 POS.
000440*               PARA ACOMPANAR EL NUEVO LAYOUT DE CATALOGO.    0205
000450*    11/10/2006 M.ITURRALDE AJUSTE MENOR DE COMENTARIOS AL
000460*               INCORPORAR LA INTERFAZ CON FLEXXUS.           0342
000470*    19/08/2013 C.FERRARI   REVISION GENERAL - SIN CAMBIOS DE
000480*               COMPORTAMIENTO.                                0506
000490*    10/06/2014 H.DOMINGUEZ LA NORMALIZACION DE SKU (FUNCION     CR0612
000500*               "SK") COMPLETABA CON CEROS A 6 POSICIONES EN
000510*               VEZ DE A 5 COMO DICE EL COMENTARIO DE ARRIBA
000520*               (LKS-FUNCAO) Y COMO LO NECESITA EL OVERRIDE DE
000530*               FLEXXUS. SE CORRIGE WS-SKU-NUMERICO A PIC 9(05).
000540*    12/06/2014 M.ITURRALDE LA LIMPIEZA DE CATEGORIA (FUNCION     CR0614
000550*               "CC") DEVOLVIA "SIN CATEGORIA" EN MAYUSCULAS;
000560*               SE CORRIGE A "Sin Categoria" COMO LO ESPERA
000570*               EL RFM-OUT.
000580******************************************************************
000590*-----------------------------------------------------------------
000600 ENVIRONMENT DIVISION.
000610*-----------------------------------------------------------------
000620 CONFIGURATION SECTION.
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM.
000650*-----------------------------------------------------------------
000660 DATA DIVISION.
000670*-----------------------------------------------------------------
000680 WORKING-STORAGE SECTION.
000690*-----------------------------------------------------------------
000700 01  WS-CONTADORES.
000710     05  WS-CTD-POS             PIC 9(02)  COMP.
000720     05  WS-CTD-IX              PIC 9(02)  COMP.
000730     05  WS-POS-ULTIMA          PIC 9(02)  COMP.
000740     05  WS-POS-SIGUIENTE       PIC 9(02)  COMP.
000750     05  WS-POS-INICIO          PIC 9(02)  COMP.
000760     05  WS-POS-TRIM-FIM        PIC 9(02)  COMP.
000770     05  WS-LEN-TRIM            PIC 9(02)  COMP.
000780*
000790 01  WS-AREA-FECHA.
000800     05  WS-FECHA-ENTRADA       PIC X(10).
000810     05  WS-FECHA-ENTRADA-R REDEFINES WS-FECHA-ENTRADA.
000820         10  WS-FE-ANO          PIC 9(04).
000830         10  FILLER             PIC X(01).
000840         10  WS-FE-MES          PIC 9(02).
000850         10  FILLER             PIC X(01).
000860         10  WS-FE-DIA          PIC 9(02).
000870     05  WS-FECHA-SALIDA        PIC X(10).
000880     05  WS-FECHA-SALIDA-R REDEFINES WS-FECHA-SALIDA.
000890         10  WS-FS-DIA          PIC 99.
000900         10  FILLER             PIC X VALUE "/".
000910         10  WS-FS-MES          PIC 99.
000920         10  FILLER             PIC X VALUE "/".
000930         10  WS-FS-ANO          PIC 9999.
000940*
000950 01  WS-AREA-SKU.
000960     05  WS-SKU-ENTRADA         PIC X(06).
000970     05  WS-SKU-COMPACTO        PIC X(06).
000980     05  WS-SKU-SALIDA          PIC X(06).
000990     05  WS-SKU-NUMERICO        PIC 9(05).
001000     05  WS-SKU-ES-NUMERICO     PIC X(01).
001010         88  SKU-ES-NUMERICO    VALUE "S".
001020         88  SKU-NO-ES-NUMERICO VALUE "N".
001030*
001040 01  WS-AREA-CATEGORIA.
001050     05  WS-CATEGORIA-TRABAJO   PIC X(80).
001060     05  WS-SEPARADOR           PIC X(01).
001070     05  WS-CATEGORIA-SALIDA    PIC X(30).
001080     05  WS-CATEGORIA-SALIDA-R REDEFINES WS-CATEGORIA-SALIDA.
001090         10  WS-CATEGORIA-CHAR  OCCURS 30 TIMES PIC X(01).
001100*-----------------------------------------------------------------
001110 LINKAGE SECTION.
001120*-----------------------------------------------------------------
001130 01  LKS-AREA-TEXTO.
001140     05  LKS-FUNCAO             PIC X(02).
001150*        "DF" = FORMATEAR FECHA AAAA-MM-DD A DD/MM/AAAA
001160*        "SK" = NORMALIZAR SKU (COMPLETAR CON CEROS A 5 POS.)
001170*        "CC" = LIMPIAR TEXTO DE CATEGORIA
001180     05  LKS-ENTRADA            PIC X(80).
001190     05  LKS-SALIDA             PIC X(80).
001200     05  LKS-RETORNO            PIC 9(01).
001210*        0 = PROCESADO OK     1 = ENTRADA VACIA/INVALIDA
001220*-----------------------------------------------------------------
001230 PROCEDURE DIVISION USING LKS-AREA-TEXTO.
001240*-----------------------------------------------------------------
001250 P000-PRINCIPAL.
001260     MOVE SPACES TO LKS-SALIDA.
001270     MOVE 0 TO LKS-RETORNO.
001280     EVALUATE LKS-FUNCAO
001290         WHEN "DF"
001300             PERFORM P200-FORMATA-FECHA THRU P200-FIM
001310         WHEN "SK"
001320             PERFORM P300-NORMALIZA-SKU THRU P300-FIM
001330         WHEN "CC"
001340             PERFORM P400-LIMPIA-CATEGORIA THRU P400-FIM
001350         WHEN OTHER
001360             MOVE 1 TO LKS-RETORNO
001370     END-EVALUATE.
001380     GOBACK.
001390*-----------------------------------------------------------------
001400*    FORMATEA FECHA AAAA-MM-DD (O EN BLANCO) A DD/MM/AAAA.
001410*    FECHA AUSENTE O MAL FORMADA DEVUELVE "N/A".
001420*-----------------------------------------------------------------
001430 P200-FORMATA-FECHA.
001440     MOVE LKS-ENTRADA(1:10) TO WS-FECHA-ENTRADA.
001450     IF WS-FECHA-ENTRADA = SPACES OR WS-FE-ANO = ZERO
001460         MOVE "N/A" TO LKS-SALIDA
001470         MOVE 1 TO LKS-RETORNO
001480         GO TO P200-FIM
001490     END-IF.
001500     MOVE WS-FE-DIA TO WS-FS-DIA.
001510     MOVE WS-FE-MES TO WS-FS-MES.
001520     MOVE WS-FE-ANO TO WS-FS-ANO.
001530     MOVE WS-FECHA-SALIDA TO LKS-SALIDA(1:10).
001540 P200-FIM.
001550     EXIT.
001560*-----------------------------------------------------------------
001570*    NORMALIZA SKU: QUITA BLANCOS INTERCALADOS; SI QUEDA TODO
001580*    NUMERICO, COMPLETA CON CEROS A IZQUIERDA A 5 POSICIONES     CR0612
001590*    (QUEDAN EN LAS POSICIONES 1 A 5 DEL CAMPO DE SALIDA DE 6,
001600*    LA 6TA EN BLANCO);
001610*    SI NO, SE DEJA COMO VINO. SKU AUSENTE DEVUELVE BLANCOS.
001620*-----------------------------------------------------------------
001630 P300-NORMALIZA-SKU.
001640     MOVE LKS-ENTRADA(1:6) TO WS-SKU-ENTRADA.
001650     IF WS-SKU-ENTRADA = SPACES
001660         MOVE SPACES TO LKS-SALIDA
001670         MOVE 1 TO LKS-RETORNO
001680         GO TO P300-FIM
001690     END-IF.
001700     MOVE SPACES TO WS-SKU-COMPACTO.
001710     MOVE 0 TO WS-CTD-POS.
001720     PERFORM P310-COMPACTAR-SKU THRU P310-FIM
001730         VARYING WS-CTD-IX FROM 1 BY 1 UNTIL WS-CTD-IX > 6.
001740     SET SKU-ES-NUMERICO TO TRUE.
001750     IF WS-SKU-COMPACTO IS NOT NUMERIC
001760         SET SKU-NO-ES-NUMERICO TO TRUE
001770     END-IF.
001780     IF SKU-ES-NUMERICO
001790         MOVE WS-SKU-COMPACTO(1:5) TO WS-SKU-NUMERICO
001800         MOVE SPACES TO WS-SKU-SALIDA
001810         MOVE WS-SKU-NUMERICO TO WS-SKU-SALIDA(1:5)
001820     ELSE
001830         MOVE WS-SKU-COMPACTO TO WS-SKU-SALIDA
001840     END-IF.
001850     MOVE WS-SKU-SALIDA TO LKS-SALIDA(1:6).
001860 P300-FIM.
001870     EXIT.
001880*-----------------------------------------------------------------
001890 P310-COMPACTAR-SKU.
001900     IF WS-SKU-ENTRADA(WS-CTD-IX:1) NOT = SPACE
001910         ADD 1 TO WS-CTD-POS
001920         MOVE WS-SKU-ENTRADA(WS-CTD-IX:1)
001930             TO WS-SKU-COMPACTO(WS-CTD-POS:1)
001940     END-IF.
001950 P310-FIM.
001960     EXIT.
001970*-----------------------------------------------------------------
001980*    LIMPIA EL TEXTO DE CATEGORIA: TOMA LO QUE SIGUE A LA
001990*    ULTIMA "," Y LUEGO A LA ULTIMA "/"; RECORTA BLANCOS.
002000*    ENTRADA VACIA O SIN RESULTADO DEVUELVE "Sin Categoria".
002010*-----------------------------------------------------------------
002020 P400-LIMPIA-CATEGORIA.
002030     MOVE LKS-ENTRADA(1:80) TO WS-CATEGORIA-TRABAJO.
002040     MOVE "," TO WS-SEPARADOR.
002050     PERFORM P410-CORTAR-EN-ULTIMO THRU P410-FIM.
002060     MOVE "/" TO WS-SEPARADOR.
002070     PERFORM P410-CORTAR-EN-ULTIMO THRU P410-FIM.
002080     MOVE SPACES TO WS-CATEGORIA-SALIDA.
002090     MOVE 0 TO WS-POS-INICIO WS-POS-TRIM-FIM.
002100     PERFORM P440-BUSCAR-INICIO THRU P440-FIM
002110         VARYING WS-CTD-IX FROM 1 BY 1 UNTIL WS-CTD-IX > 80.
002120     PERFORM P450-BUSCAR-TRIM-FIM THRU P450-FIM
002130         VARYING WS-CTD-IX FROM 1 BY 1 UNTIL WS-CTD-IX > 80.
002140     IF WS-POS-INICIO > 0
002150         COMPUTE WS-LEN-TRIM =
002160             WS-POS-TRIM-FIM - WS-POS-INICIO + 1
002170         IF WS-LEN-TRIM > 30
002180             MOVE 30 TO WS-LEN-TRIM
002190         END-IF
002200         MOVE WS-CATEGORIA-TRABAJO(WS-POS-INICIO:WS-LEN-TRIM)
002210             TO WS-CATEGORIA-SALIDA
002220     END-IF.
002230     IF WS-CATEGORIA-SALIDA = SPACES
002240         MOVE "Sin Categoria" TO WS-CATEGORIA-SALIDA
002250         MOVE 1 TO LKS-RETORNO
002260     END-IF.
002270     MOVE WS-CATEGORIA-SALIDA TO LKS-SALIDA(1:30).
002280 P400-FIM.
002290     EXIT.
002300*-----------------------------------------------------------------
002310*    DEJA EN WS-CATEGORIA-TRABAJO SOLO LO QUE SIGUE A LA ULTIMA
002320*    OCURRENCIA DE WS-SEPARADOR. SI NO APARECE, NO HACE NADA.
002330*-----------------------------------------------------------------
002340 P410-CORTAR-EN-ULTIMO.
002350     MOVE 0 TO WS-POS-ULTIMA.
002360     PERFORM P420-BUSCAR-POS THRU P420-FIM
002370         VARYING WS-CTD-IX FROM 1 BY 1 UNTIL WS-CTD-IX > 80.
002380     IF WS-POS-ULTIMA > 0
002390         ADD 1 TO WS-POS-ULTIMA GIVING WS-POS-SIGUIENTE
002400         MOVE WS-CATEGORIA-TRABAJO(WS-POS-SIGUIENTE:)
002410             TO WS-CATEGORIA-TRABAJO
002420     END-IF.
002430 P410-FIM.
002440     EXIT.
002450*-----------------------------------------------------------------
002460 P420-BUSCAR-POS.
002470     IF WS-CATEGORIA-TRABAJO(WS-CTD-IX:1) = WS-SEPARADOR
002480         MOVE WS-CTD-IX TO WS-POS-ULTIMA
002490     END-IF.
002500 P420-FIM.
002510     EXIT.
002520*-----------------------------------------------------------------
002530*    UBICA LA PRIMERA POSICION NO BLANCO DE WS-CATEGORIA-TRABAJO,
002540*    PARA RECORTAR BLANCOS A IZQUIERDA SIN TOCAR LOS ESPACIOS
002550*    INTERNOS DEL NOMBRE DE LA CATEGORIA.
002560*-----------------------------------------------------------------
002570 P440-BUSCAR-INICIO.
002580     IF WS-POS-INICIO = 0
002590             AND WS-CATEGORIA-TRABAJO(WS-CTD-IX:1) NOT = SPACE
002600         MOVE WS-CTD-IX TO WS-POS-INICIO
002610     END-IF.
002620 P440-FIM.
002630     EXIT.
002640*-----------------------------------------------------------------
002650*    UBICA LA ULTIMA POSICION NO BLANCO DE WS-CATEGORIA-TRABAJO,
002660*    PARA RECORTAR BLANCOS A DERECHA.
002670*-----------------------------------------------------------------
002680 P450-BUSCAR-TRIM-FIM.
002690     IF WS-CATEGORIA-TRABAJO(WS-CTD-IX:1) NOT = SPACE
002700         MOVE WS-CTD-IX TO WS-POS-TRIM-FIM
002710     END-IF.
002720 P450-FIM.
002730     EXIT.
002740*-----------------------------------------------------------------
002750 END PROGRAM ACP0901.
