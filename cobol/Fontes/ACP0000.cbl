000100******************************************************************
000110* PROGRAMA : ACP0000
000120* SISTEMA  : ACP - ANALISIS DE CLIENTES Y PRODUCTOS
000130* PROPOSITO: MENU PRINCIPAL DEL SUITE DE PROCESOS BATCH DE
000140*            ANALISIS DE CLIENTES Y CATALOGO PARA GILI Y CIA S.A.
000150*            EL OPERADOR SELECCIONA EL PROCESO A DISPARAR; CADA
000160*            OPCION INVOCA UN PROGRAMA BATCH INDEPENDIENTE.
000170******************************************************************
000180*-----------------------------------------------------------------
000190 IDENTIFICATION DIVISION.
000200*-----------------------------------------------------------------
000210 PROGRAM-ID.     ACP0000.
000220 AUTHOR.         R. ALONSO.
000230 INSTALLATION.   GILI Y CIA S.A. - CENTRO DE COMPUTOS.
000240 DATE-WRITTEN.   14-ABRIL-1991.
000250 DATE-COMPILED.
000260 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000270*-----------------------------------------------------------------
000280*    HISTORIAL DE CAMBIOS
000290*    14/04/1991 R.ALONSO    CREACION - MENU DE CARGA DE CLIENTES
000300*               Y PEDIDOS (OPCION 1).                          0012
000310*    20/11/1991 R.ALONSO    SE AGREGA OPCION 2 - SCORING DE
000320*               CARRITOS PARA MARKETING.                       0034
000330*    03/06/1995 M.ITURRALDE SE AGREGA OPCION 3 - SINCRONIZACION
000340*               CON EL ERP FLEXXUS.                            0098
000350*    11/03/1998 M.ITURRALDE SE AGREGA OPCION 4 - LISTADO
000360*               MENSUAL DE COMPRAS POR MARCA.                  0163
000370*    14/12/1998 H.DOMINGUEZ REVISION FIN DE SIGLO - TODAS LAS
000380*               FECHAS DE TRABAJO A 4 DIGITOS DE ANO.          0170
000390*    19/01/1999 H.DOMINGUEZ VERIFICADO PARA EL AMBITO 2000 -
000400*               SIN PENDIENTES.                                0173
000410*    07/06/2012 C.FERRARI   SE AGREGAN OPCIONES 5 Y 6 - FEED DE
000420*               COMERCIANTE Y EXPORTACION POR RUBRO.           0468
000430*    04/08/2013 M.ITURRALDE SE AGREGA OPCION 7 - RASTREO DE
000440*               PRODUCTOS SIN DESCRIPCION CORTA.               0500
000450*    19/08/2013 C.FERRARI   REVISION GENERAL DEL MENU.         0506
000460*    22/05/2014 M.ITURRALDE EL MENU AHORA MUESTRA FECHA/HORA DE
000470*               SESION Y EL MENSAJE DE RETORNO DEL PROCESO      0513
000480*               INVOCADO (ANTES WS-COM-AREA NO SE USABA).
000490******************************************************************
000500*-----------------------------------------------------------------
000510 ENVIRONMENT DIVISION.
000520*-----------------------------------------------------------------
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560*-----------------------------------------------------------------
000570 DATA DIVISION.
000580*-----------------------------------------------------------------
000590 WORKING-STORAGE SECTION.
000600*-----------------------------------------------------------------
000610 01  WS-COM-AREA.
000620     05  WS-MENSAJE                 PIC X(40).
000630     05  FILLER                     PIC X(10).
000640 01  WS-COM-AREA-R REDEFINES WS-COM-AREA.
000650     05  WS-COM-AREA-CHAR          OCCURS 50 TIMES PIC X(01).
000660*
000670 01  WS-CONTADORES.
000680     05  WS-CTD-OPCAO-INVALIDA      PIC 9(03)  COMP.
000690     05  WS-POS-ULTIMO-CAR          PIC 9(02)  COMP.
000700     05  WS-CTD-IX                  PIC 9(02)  COMP.
000710*
000720 77  WS-OPCION-MENU                 PIC X(01).
000730 77  WS-PROMPT                      PIC X(01).
000740*
000750 77  WS-SALIR                       PIC X(01).
000760     88  SALIR-SI                   VALUE "S" FALSE "N".
000770*
000780 01  WS-FECHA-PROCESO.
000790     05  WS-FP-ANO                  PIC 9(04).
000800     05  WS-FP-MES                  PIC 9(02).
000810     05  WS-FP-DIA                  PIC 9(02).
000820 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
000830     05  WS-FP-NUM                  PIC 9(08).
000840*
000850 01  WS-AREA-HORA.
000860     05  WS-HORA-EXECUCAO           PIC 9(06).
000870     05  WS-HORA-EXECUCAO-R REDEFINES WS-HORA-EXECUCAO.
000880         10  WS-HR-HORAS            PIC 9(02).
000890         10  WS-HR-MINUTOS          PIC 9(02).
000900         10  WS-HR-SEGUNDOS         PIC 9(02).
000910*-----------------------------------------------------------------
000920 SCREEN SECTION.
000930*-----------------------------------------------------------------
000940 01  SS-LIMPIA-PANTALLA.
000950     05  BLANK SCREEN.
000960*
000970 01  SS-MENU-PRINCIPAL.
000980     05  LINE 02 COL 05 VALUE "GILI Y CIA S.A. - CENTRO DE COMPUTOS".
000990     05  LINE 03 COL 05 VALUE "ACP0000 - MENU DE PROCESOS BATCH".
001000     05  LINE 04 COL 05 VALUE
001010     "------------------------------------------------------------
001020-    "--------------".
001030     05  LINE 06 COL 05 VALUE "<1> - ANALISIS RFM DE CLIENTES".
001040     05  LINE 07 COL 05 VALUE "<2> - SCORING DE CARRITOS ABANDONADOS".
001050     05  LINE 08 COL 05 VALUE "<3> - SINCRONIZACION CON EL ERP FLEXXUS".
001060     05  LINE 09 COL 05 VALUE "<4> - LISTADO MENSUAL POR MARCA".
001070     05  LINE 10 COL 05 VALUE "<5> - FEED DE COMERCIANTE EXTERNO".
001080     05  LINE 11 COL 05 VALUE "<6> - EXPORTACION DE CATALOGO POR RUBRO".
001090     05  LINE 12 COL 05 VALUE "<7> - PRODUCTOS SIN DESC. CORTA".
001100     05  LINE 13 COL 05 VALUE "<Q> - FINALIZAR".
001110     05  LINE 14 COL 05 VALUE
001120     "------------------------------------------------------------
001130-    "--------------".
001140     05  LINE 15 COL 05 VALUE "DIGITE LA OPCION DESEADA: ".
001150     05  SS-OPCION-MENU REVERSE-VIDEO PIC X(01)
001160                     USING WS-OPCION-MENU.
001170     05  LINE 16 COL 05 VALUE
001180     "------------------------------------------------------------
001190-    "--------------".
001200*-----------------------------------------------------------------
001210 PROCEDURE DIVISION.
001220*-----------------------------------------------------------------
001230 P000-PRINCIPAL.
001240     ACCEPT WS-FECHA-PROCESO FROM DATE YYYYMMDD.
001250     ACCEPT WS-HORA-EXECUCAO FROM TIME.
001260     DISPLAY "ACP0000 - INICIO DE SESION " WS-FP-DIA "/"
001270         WS-FP-MES "/" WS-FP-ANO " " WS-HR-HORAS ":"
001280         WS-HR-MINUTOS ":" WS-HR-SEGUNDOS.
001290     SET SALIR-SI TO FALSE.
001300     PERFORM P100-PROCESA-MENU THRU P100-FIM UNTIL SALIR-SI.
001310     DISPLAY "ACP0000 - FIN DE SESION. FECHA (AAAAMMDD): "
001320         WS-FP-NUM.
001330     GOBACK.
001340*-----------------------------------------------------------------
001350 P100-PROCESA-MENU.
001360     INITIALIZE WS-OPCION-MENU.
001370     MOVE SPACES TO WS-COM-AREA.
001380     DISPLAY SS-LIMPIA-PANTALLA.
001390     DISPLAY SS-MENU-PRINCIPAL.
001400     ACCEPT  SS-MENU-PRINCIPAL.
001410     EVALUATE WS-OPCION-MENU
001420         WHEN "1"
001430             CALL "ACP0100" USING WS-COM-AREA
001440         WHEN "2"
001450             CALL "ACP0200" USING WS-COM-AREA
001460         WHEN "3"
001470             CALL "ACP0300" USING WS-COM-AREA
001480         WHEN "4"
001490             CALL "ACP0400" USING WS-COM-AREA
001500         WHEN "5"
001510             CALL "ACP0500" USING WS-COM-AREA
001520         WHEN "6"
001530             CALL "ACP0600" USING WS-COM-AREA
001540         WHEN "7"
001550             CALL "ACP0700" USING WS-COM-AREA
001560         WHEN "Q"
001570             SET SALIR-SI TO TRUE
001580         WHEN "q"
001590             SET SALIR-SI TO TRUE
001600         WHEN OTHER
001610             ADD 1 TO WS-CTD-OPCAO-INVALIDA
001620             DISPLAY "OPCION INVALIDA" AT 1805
001630             ACCEPT WS-PROMPT AT 1827
001640     END-EVALUATE.
001650     IF WS-MENSAJE NOT = SPACES
001660         PERFORM P200-MUESTRA-MENSAJE THRU P200-FIM
001670     END-IF.
001680 P100-FIM.
001690     EXIT.
001700*-----------------------------------------------------------------
001710*    MUESTRA EL MENSAJE DE RETORNO DEL PROCESO INVOCADO EN
001720*    WS-COM-AREA, RECORTANDO LOS BLANCOS DE COLA SIN USAR
001730*    FUNCIONES INTRINSECAS.                                  0513
001740*-----------------------------------------------------------------
001750 P200-MUESTRA-MENSAJE.
001760     MOVE 0 TO WS-POS-ULTIMO-CAR.
001770     PERFORM P210-BUSCAR-ULTIMO-CAR THRU P210-FIM
001780         VARYING WS-CTD-IX FROM 1 BY 1 UNTIL WS-CTD-IX > 50.
001790     IF WS-POS-ULTIMO-CAR > 0
001800         DISPLAY "MENSAJE: " WS-COM-AREA(1:WS-POS-ULTIMO-CAR)
001810             AT 1905
001820         ACCEPT WS-PROMPT AT 2027
001830     END-IF.
001840 P200-FIM.
001850     EXIT.
001860*-----------------------------------------------------------------
001870 P210-BUSCAR-ULTIMO-CAR.
001880     IF WS-COM-AREA-CHAR(WS-CTD-IX) NOT = SPACE
001890         MOVE WS-CTD-IX TO WS-POS-ULTIMO-CAR
001900     END-IF.
001910 P210-FIM.
001920     EXIT.
001930*-----------------------------------------------------------------
001940 END PROGRAM ACP0000.
