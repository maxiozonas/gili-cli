000100******************************************************************
000110* PROGRAMA : ACP0600
000120* SISTEMA  : ACP - ANALISIS DE CLIENTES Y PRODUCTOS
000130* PROPOSITO: EXPORTA LOS PRODUCTOS DE UNA CATEGORIA (RUBRO) DEL
000140*            CATALOGO PARA EL RUBRO SOLICITADO POR EL AREA DE
000150*            COMPRAS, CON EL FORMATO QUE ESPERA LA PLANILLA DE
000160*            REVISION DE RUBROS.
000170******************************************************************
000180*-----------------------------------------------------------------
000190 IDENTIFICATION DIVISION.
000200*-----------------------------------------------------------------
000210 PROGRAM-ID.     ACP0600.
000220 AUTHOR.         R. ALONSO.
000230 INSTALLATION.   GILI Y CIA S.A. - CENTRO DE COMPUTOS.
000240 DATE-WRITTEN.   04-ABRIL-2006.
000250 DATE-COMPILED.
000260 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000270*-----------------------------------------------------------------
000280*    HISTORIAL DE CAMBIOS
000290*    04/04/2006 R.ALONSO    CREACION - EXPORTACION POR RUBRO    CR0340
000300*               PARA LA REVISION PERIODICA DE COMPRAS.
000310*    19/08/2013 M.ITURRALDE SE AGREGA URL-KEY Y SE ESTANDARIZA  CR0505
000320*               EL PROGRAMA COMO ACP0600.
000330*    11/02/2015 H.DOMINGUEZ SE PARAMETRIZA EL RUBRO POR         CR0531
000340*               CONSOLA (ANTES VENIA FIJO EN EL PROGRAMA).
000350*    11/06/2014 M.ITURRALDE CGS-HABILITADO SE GRABABA EN       CR0613
000360*               MAYUSCULAS ("TRUE"/"FALSE"); EL FEED DEL
000370*               COMERCIO LO ESPERA EN MINUSCULAS. SE LLEVAN A
000380*               77 LOS SWITCHES DE FILE STATUS Y LA BANDERA DE
000390*               FIN (ESTABAN AGRUPADOS EN 01, NO ES LA
000400*               COSTUMBRE DEL TALLER PARA ESTOS CAMPOS).
000410******************************************************************
000420*-----------------------------------------------------------------
000430 ENVIRONMENT DIVISION.
000440*-----------------------------------------------------------------
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480*-----------------------------------------------------------------
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT CATALOG    ASSIGN TO "CATALOG"
000520                        ORGANIZATION IS LINE SEQUENTIAL
000530                        FILE STATUS  IS WS-FS-CATALOG.
000540     SELECT CATEXP-OUT ASSIGN TO "CATEXP"
000550                        ORGANIZATION IS LINE SEQUENTIAL
000560                        FILE STATUS  IS WS-FS-CATEXP.
000570*-----------------------------------------------------------------
000580 DATA DIVISION.
000590*-----------------------------------------------------------------
000600 FILE SECTION.
000610*-----------------------------------------------------------------
000620 FD  CATALOG
000630     LABEL RECORD IS STANDARD.
000640     COPY "Catalogo.cpy".
000650*
000660 FD  CATEXP-OUT
000670     LABEL RECORD IS STANDARD.
000680     COPY "CategoriaSalida.cpy".
000690*-----------------------------------------------------------------
000700 WORKING-STORAGE SECTION.
000710*-----------------------------------------------------------------
000720 01  WS-CONTADORES.
000730     05  WS-CTD-CAT-LEIDOS          PIC 9(05)  COMP.
000740     05  WS-CTD-CAT-SELECIONADOS    PIC 9(05)  COMP.
000750     05  FILLER                     PIC X(02)  VALUE SPACES.
000760*
000770 01  WS-AREA-FS-CATALOG.
000780     05  WS-FS-CATALOG              PIC X(02).
000790         88  WS-CATALOG-OK          VALUE "00".
000800         88  WS-CATALOG-EOF         VALUE "10".
000810     05  FILLER                     PIC X(02)  VALUE SPACES.
000820 01  WS-FS-CATALOG-R REDEFINES WS-AREA-FS-CATALOG.
000830     05  WS-FS-CATALOG-CLASE        PIC X(01).
000840     05  WS-FS-CATALOG-SUBCOD       PIC X(01).
000850     05  FILLER                     PIC X(02).
000860 77  WS-FS-CATEXP                   PIC X(02).
000870     88  WS-CATEXP-OK               VALUE "00".
000880*
000890 77  WS-FIN-CAT                     PIC X(01).
000900     88  WS-FIN-CAT-SI              VALUE "S".
000910*-----------------------------------------------------------------
000920 01  WS-AREA-PARAMETROS.
000930     05  WS-PARM-CATEGORIA          PIC X(06)  VALUE SPACES.
000940     05  WS-PARM-CATEGORIA-R REDEFINES WS-PARM-CATEGORIA.
000950         10  WS-PARM-CATEGORIA-NUM  PIC 9(06).
000960     05  FILLER                     PIC X(02)  VALUE SPACES.
000970*-----------------------------------------------------------------
000980 01  WS-AREA-FECHA-EJEC.
000990     05  WS-FECHA-EJEC              PIC 9(08).
001000     05  WS-FECHA-EJEC-R REDEFINES WS-FECHA-EJEC.
001010         10  WS-FE-ANO              PIC 9(04).
001020         10  WS-FE-MES              PIC 9(02).
001030         10  WS-FE-DIA              PIC 9(02).
001040     05  FILLER                     PIC X(02)  VALUE SPACES.
001050*-----------------------------------------------------------------
001060 LINKAGE SECTION.
001070*-----------------------------------------------------------------
001080 01  LK-COM-AREA.
001090     05  LK-MENSAJE                 PIC X(40).
001100     05  FILLER                     PIC X(10).
001110*-----------------------------------------------------------------
001120 PROCEDURE DIVISION USING LK-COM-AREA.
001130*-----------------------------------------------------------------
001140 P000-PRINCIPAL.
001150     PERFORM P100-INICIALIZA        THRU P100-FIM.
001160     PERFORM P200-EXPORTA-CATEGORIA THRU P200-FIM.
001170     PERFORM P900-FIM               THRU P900-FIM-FIM.
001180*-----------------------------------------------------------------
001190 P100-INICIALIZA.
001200     DISPLAY "ACP0600 - EXPORTACION DE CATEGORIA DE PRODUCTOS".
001210     DISPLAY "CODIGO DE CATEGORIA A EXPORTAR (NNNNNN): ".
001220     ACCEPT WS-PARM-CATEGORIA.
001230     ACCEPT WS-FECHA-EJEC FROM DATE YYYYMMDD.
001240     DISPLAY "FECHA DE PROCESO: " WS-FE-DIA "/" WS-FE-MES "/"
001250         WS-FE-ANO.
001260     MOVE ZERO TO WS-CTD-CAT-LEIDOS WS-CTD-CAT-SELECIONADOS.
001270     OPEN INPUT CATALOG.
001280     IF NOT WS-CATALOG-OK
001290         DISPLAY "ERROR AL ABRIR CATALOG. FS: " WS-FS-CATALOG
001300         DISPLAY "CLASE: " WS-FS-CATALOG-CLASE
001310             " SUBCODIGO: " WS-FS-CATALOG-SUBCOD
001320         PERFORM P900-FIM THRU P900-FIM-FIM
001330     END-IF.
001340     OPEN OUTPUT CATEXP-OUT.
001350     IF NOT WS-CATEXP-OK
001360         DISPLAY "ERROR AL ABRIR CATEXP. FS: " WS-FS-CATEXP
001370         PERFORM P900-FIM THRU P900-FIM-FIM
001380     END-IF.
001390 P100-FIM.
001400     EXIT.
001410*-----------------------------------------------------------------
001420 P200-EXPORTA-CATEGORIA.
001430     MOVE "N" TO WS-FIN-CAT.
001440     PERFORM P210-PROCESA-UM-PRODUTO THRU P210-FIM
001450         UNTIL WS-FIN-CAT-SI.
001460 P200-FIM.
001470     EXIT.
001480*-----------------------------------------------------------------
001490 P210-PROCESA-UM-PRODUTO.
001500     READ CATALOG
001510         AT END
001520             MOVE "S" TO WS-FIN-CAT
001530         NOT AT END
001540             ADD 1 TO WS-CTD-CAT-LEIDOS
001550             IF CAT-CATEGORIA-ID = WS-PARM-CATEGORIA
001560                 PERFORM P220-MONTA-REGISTRO THRU P220-FIM
001570                 WRITE REG-CATEGORIA-SALIDA
001580                 ADD 1 TO WS-CTD-CAT-SELECIONADOS
001590             END-IF
001600     END-READ.
001610 P210-FIM.
001620     EXIT.
001630*-----------------------------------------------------------------
001640 P220-MONTA-REGISTRO.
001650     MOVE CAT-SKU     TO CGS-SKU.
001660     MOVE CAT-NOMBRE  TO CGS-ARTICULO.
001670     IF CAT-MARCA = SPACES
001680         MOVE SPACES TO CGS-MARCA
001690     ELSE
001700         MOVE CAT-MARCA TO CGS-MARCA
001710     END-IF.
001720     IF CAT-HABILITADO
001730         MOVE "true" TO CGS-HABILITADO
001740     ELSE
001750         MOVE "false" TO CGS-HABILITADO
001760     END-IF.
001770     MOVE CAT-URL-KEY TO CGS-URL-KEY.
001780 P220-FIM.
001790     EXIT.
001800*-----------------------------------------------------------------
001810 P900-FIM.
001820     CLOSE CATALOG.
001830     CLOSE CATEXP-OUT.
001840     DISPLAY "ACP0600 - FIN DE PROCESO".
001850     DISPLAY "CATALOGO LEIDOS.......: " WS-CTD-CAT-LEIDOS.
001860     DISPLAY "SELECIONADOS..........: " WS-CTD-CAT-SELECIONADOS.
001870     GOBACK.
001880 P900-FIM-FIM.
001890     EXIT.
001900*-----------------------------------------------------------------
001910 END PROGRAM ACP0600.
