000100******************************************************************
000110* PROGRAMA : ACP0200
000120* SISTEMA  : ACP - ANALISIS DE CLIENTES Y PRODUCTOS
000130* PROPOSITO: PUNTUACION DE INTENCION DE COMPRA DE CARRITOS
000140*            ABANDONADOS. CRUZA EL EXTRACTO DE CARRITOS CONTRA
000150*            EL MAESTRO DE ANALISIS RFM (SALIDA DE ACP0100) Y
000160*            CALCULA SCORE, SEGMENTO, TIPO DE CLIENTE Y ACCION
000170*            SUGERIDA PARA EL MODULO DE MARKETING.
000180******************************************************************
000190*-----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000210*-----------------------------------------------------------------
000220 PROGRAM-ID.     ACP0200.
000230 AUTHOR.         C. FERRARI.
000240 INSTALLATION.   GILI Y CIA S.A. - CENTRO DE COMPUTOS.
000250 DATE-WRITTEN.   02-MAYO-1991.
000260 DATE-COMPILED.
000270 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000280*-----------------------------------------------------------------
000290*    HISTORIAL DE CAMBIOS
000300*    02/05/1991 C.FERRARI   CREACION - SCORING BASICO POR MONTO
000310*               DE CARRITO PARA LA CAMPANIA DE REACTIVACION.    0036
000320*    14/08/1993 C.FERRARI   SE INCORPORA EL CRUCE CONTRA EL
000330*               MAESTRO DE CLIENTES (LTV Y FRECUENCIA).         0082
000340*    21/02/1995 R.ALONSO    SE AGREGA COMPONENTE DE RECENCIA Y
000350*               SEGMENTACION ALTA/MEDIA/BAJA.                   0102
000360*    09/11/1998 H.DOMINGUEZ REVISION FIN DE SIGLO - TODAS LAS
000370*               FECHAS DE TRABAJO A 4 DIGITOS DE ANO.           0171
000380*    19/01/1999 H.DOMINGUEZ VERIFICADO PARA EL AMBITO 2000 -
000390*               SIN PENDIENTES.                                 0174
000400*    05/09/2006 M.ITURRALDE SE AGREGA CLASIFICACION DE TIPO DE
000410*               CLIENTE (VIP/RECURRENTE/NUEVO).                 0312
000420*    11/03/2011 C.FERRARI   SE SUSTITUYE EL MAESTRO DE CLIENTES
000430*               PROPIO POR EL ARCHIVO DE SALIDA DEL ANALISIS    0450
000440*               RFM (ACP0100) COMO FUENTE UNICA DE VERDAD.
000450*    19/08/2013 M.ITURRALDE INCORPORADO A LA SUITE ACP - SE
000460*               ORDENA LA SALIDA POR ACTUALIZACION Y SCORE.     0506
000470*    02/06/2014 M.ITURRALDE SE QUITAN LAS FUNCIONES INTRINSECAS CR0611
000480*               LOWER-CASE AL NORMALIZAR EL EMAIL (2 PUNTOS).
000490*    10/06/2014 H.DOMINGUEZ EL SUBTOTAL DEL CARRITO (CRT-        CR0612
000500*               SUBTOTAL) SE RECIBIA CON SIGNO PESO Y SEPARADOR
000510*               DE MILES Y SE MOVIA DIRECTO A UN CAMPO NUMERICO,
000520*               SIN LIMPIAR. SE LO PASA A TEXTO EN EL COPY Y SE
000530*               PARSEA CON LA FUNCION "PC" DE ACP0902 (LA MISMA
000540*               QUE YA SE USA PARA EL LTV DE RFM-ANALYSIS).
000542*    11/06/2014 M.ITURRALDE SEGMENTO, ACCION SUGERIDA Y TIPO DE   CR0613
000543*               CLIENTE SE GRABABAN EN MAYUSCULAS; EL MODULO DE
000544*               MARKETING LOS ESPERA CON INICIAL MAYUSCULA Y
000545*               ACENTOS. SE LLEVAN A 77 LOS SWITCHES DE FILE
000546*               STATUS Y LAS BANDERAS DE FIN/ENCONTRADO (ESTABAN
000547*               AGRUPADOS EN 01, NO ES LA COSTUMBRE DEL TALLER).
000550******************************************************************
000560*-----------------------------------------------------------------
000570 ENVIRONMENT DIVISION.
000580*-----------------------------------------------------------------
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM.
000620*-----------------------------------------------------------------
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT CARTS       ASSIGN TO "CARTS"
000660         ORGANIZATION   IS LINE SEQUENTIAL
000670         FILE STATUS    IS WS-FS-CARTS.
000680*
000690     SELECT RFM-IN      ASSIGN TO "RFMOUT"
000700         ORGANIZATION   IS LINE SEQUENTIAL
000710         FILE STATUS    IS WS-FS-RFMIN.
000720*
000730     SELECT CART-OUT    ASSIGN TO "CARTOUT"
000740         ORGANIZATION   IS LINE SEQUENTIAL
000750         FILE STATUS    IS WS-FS-CARTOUT.
000760*
000770     SELECT RFM-SORT    ASSIGN TO "RFMSORT".
000780     SELECT CRT-SORT    ASSIGN TO "CRTSORT".
000790*-----------------------------------------------------------------
000800 DATA DIVISION.
000810*-----------------------------------------------------------------
000820 FILE SECTION.
000830*
000840 FD  CARTS.
000850     COPY "Carrito.cpy".
000860*
000870 FD  RFM-IN.
000880     COPY "RfmSalida.cpy".
000890*
000900 FD  CART-OUT.
000910     COPY "CarritoSalida.cpy".
000920*
000930 SD  RFM-SORT.
000940 01  SD-REG-RFM.
000950     05  SD-RFM-EMAIL               PIC X(40).
000960     05  SD-RFM-LTV-TEXTO           PIC X(15).
000970     05  SD-RFM-TICKET-TEXTO        PIC X(15).
000980     05  SD-RFM-FRECUENCIA          PIC 9(05).
000990     05  SD-RFM-RECENCIA-DIAS       PIC 9(05).
001000     05  SD-RFM-CATEGORIA           PIC X(30).
001010     05  SD-RFM-BAHIA               PIC X(02).
001020     05  SD-RFM-FACTURA-A           PIC X(02).
001030*
001040 SD  CRT-SORT.
001050 01  SD-REG-CRT.
001060     05  SD-CRT-FECHA-ACTUAL        PIC X(10).
001070     05  SD-CRT-SCORE               PIC 9(03).
001080     05  SD-CRT-REGISTRO            PIC X(270).
001090     05  SD-CRT-FA-R REDEFINES SD-CRT-FECHA-ACTUAL.
001100         10  SD-CRT-FA-ANO          PIC 9(04).
001110         10  FILLER                 PIC X(01).
001120         10  SD-CRT-FA-MES          PIC 9(02).
001130         10  FILLER                 PIC X(01).
001140         10  SD-CRT-FA-DIA          PIC 9(02).
001150*-----------------------------------------------------------------
001160 WORKING-STORAGE SECTION.
001170*-----------------------------------------------------------------
001180 01  WS-CONTADORES.
001190     05  WS-QTD-RFM                 PIC 9(05)  COMP.
001200     05  WS-CTD-CARRITOS-LEIDOS     PIC 9(07)  COMP.
001210     05  WS-CTD-CARRITOS-GRAVADOS   PIC 9(07)  COMP.
001220     05  FILLER                     PIC X(02)  VALUE SPACES.
001230*
001240 77  WS-FS-CARTS                    PIC X(02).
001250     88  WS-CARTS-OK                VALUE "00".
001260     88  WS-CARTS-EOF               VALUE "10".
001270 77  WS-FS-RFMIN                    PIC X(02).
001280     88  WS-RFMIN-OK                VALUE "00".
001290     88  WS-RFMIN-EOF               VALUE "10".
001300 77  WS-FS-CARTOUT                  PIC X(02).
001310     88  WS-CARTOUT-OK              VALUE "00".
001320*
001330 77  WS-FIN-RFM                     PIC X(01)  VALUE "N".
001340     88  FIN-RFM-SI                 VALUE "S".
001350 77  WS-FIN-CARTS                   PIC X(01)  VALUE "N".
001360     88  FIN-CARTS-SI               VALUE "S".
001370 77  WS-RFM-ENCONTRADO              PIC X(01)  VALUE "N".
001380     88  RFM-ENCONTRADO-SI          VALUE "S".
001390*-----------------------------------------------------------------
001400*    TABLA DEL MAESTRO RFM EN MEMORIA, ORDENADA POR EMAIL, PARA
001410*    EL CRUCE (LEFT JOIN) CON LOS CARRITOS ABANDONADOS. BUSQUEDA
001420*    POR SEARCH ALL (BINARIA) UNA VEZ ARMADA LA TABLA.
001430*-----------------------------------------------------------------
001440 01  WS-TABLA-RFM.
001450     05  WS-RFM-ENTRY OCCURS 1 TO 3000 TIMES
001460             DEPENDING ON WS-QTD-RFM
001470             ASCENDING KEY IS WS-RFM-EMAIL
001480             INDEXED BY WS-IX-RFM.
001490         10  WS-RFM-EMAIL           PIC X(40).
001500         10  WS-RFM-LTV-TEXTO       PIC X(15).
001510         10  WS-RFM-LTV-NUM         PIC S9(09)V99.
001520         10  WS-RFM-TICKET-TEXTO    PIC X(15).
001530         10  WS-RFM-FRECUENCIA      PIC 9(05).
001540         10  WS-RFM-RECENCIA-DIAS   PIC 9(05).
001550         10  WS-RFM-CATEGORIA       PIC X(30).
001560         10  WS-RFM-BAHIA           PIC X(02).
001570         10  WS-RFM-FACTURA-A       PIC X(02).
001580*-----------------------------------------------------------------
001590 01  WS-AREA-CARRITO.
001600     05  WS-CRT-EMAIL-WRK           PIC X(40).
001610     05  WS-CRT-SUBTOTAL-NUM        PIC S9(09)V99.
001620     05  WS-CRT-SUBTOTAL-R REDEFINES WS-CRT-SUBTOTAL-NUM.
001630         10  WS-CRT-SUBTOTAL-ENTERO PIC S9(09).
001640         10  WS-CRT-SUBTOTAL-CENTAVOS PIC 9(02).
001650     05  FILLER                     PIC X(02)  VALUE SPACES.
001660*
001670 01  WS-AREA-SCORE.
001680     05  WS-PTS-LTV                 PIC 9(03)  COMP.
001690     05  WS-PTS-FRECUENCIA          PIC 9(03)  COMP.
001700     05  WS-PTS-RECENCIA            PIC 9(03)  COMP.
001710     05  WS-PTS-SUBTOTAL            PIC 9(03)  COMP.
001720     05  WS-SCORE-TOTAL             PIC 9(03)  COMP.
001730     05  WS-RECENCIA-USADA          PIC 9(05)  COMP.
001740     05  FILLER                     PIC X(02)  VALUE SPACES.
001750*-----------------------------------------------------------------
001760*    MIRROR DE TRABALHO DO LINKAGE DE ACP0902 (FORMATO/PARSEO DE
001770*    MONTOS). O TAMANHO E A ORDEM DOS CAMPOS DEVEM COINCIDIR
001780*    EXATAMENTE COM LKS-AREA-NUMERICA DE ACP0902 - NAO ACRESCENTAR
001790*    FILLER NESTE GRUPO.
001800*-----------------------------------------------------------------
001810 01  WS-AREA-LINKAGE-NUM.
001820     05  LKN-FUNCAO                 PIC X(02).
001830     05  LKN-MONTO-NUM              PIC S9(09)V99.
001840     05  LKN-MONTO-TEXTO            PIC X(80).
001850     05  LKN-DIVIDENDO              PIC S9(09)V9999.
001860     05  LKN-DIVISOR                PIC S9(09)V9999.
001870     05  LKN-COCIENTE               PIC S9(09)V9999.
001880     05  LKN-RETORNO                PIC 9(01).
001890*-----------------------------------------------------------------
001900 01  WS-REG-SAIDA-WORK.
001910     05  WS-WRK-EMAIL               PIC X(40).
001920     05  WS-WRK-PRODUTOS            PIC X(60).
001930     05  WS-WRK-CANTIDAD            PIC 9(05).
001940     05  WS-WRK-SUBTOTAL            PIC S9(09)V99.
001950     05  WS-WRK-FECHA-ALTA          PIC X(10).
001960     05  WS-WRK-FECHA-ACTUAL        PIC X(10).
001970     05  WS-WRK-FA-R REDEFINES WS-WRK-FECHA-ACTUAL.
001980         10  WS-WRK-FA-ANO          PIC 9(04).
001990         10  FILLER                 PIC X(01).
002000         10  WS-WRK-FA-MES          PIC 9(02).
002010         10  FILLER                 PIC X(01).
002020         10  WS-WRK-FA-DIA          PIC 9(02).
002030     05  WS-WRK-LTV-TEXTO           PIC X(15).
002040     05  WS-WRK-FRECUENCIA          PIC 9(05).
002050     05  WS-WRK-RECENCIA-DIAS       PIC 9(05).
002060     05  WS-WRK-TICKET-TEXTO        PIC X(15).
002070     05  WS-WRK-CATEGORIA           PIC X(30).
002080     05  WS-WRK-BAHIA               PIC X(02).
002090     05  WS-WRK-FACTURA-A           PIC X(02).
002100     05  WS-WRK-SCORE               PIC 9(03).
002110     05  WS-WRK-SEGMENTO            PIC X(05).
002120     05  WS-WRK-TIPO-CLIENTE        PIC X(10).
002130     05  WS-WRK-ACCION              PIC X(30).
002140     05  FILLER                     PIC X(12).
002150*-----------------------------------------------------------------
002160 LINKAGE SECTION.
002170*-----------------------------------------------------------------
002180 01  LK-COM-AREA.
002190     05  LK-MENSAJE                 PIC X(40).
002200     05  FILLER                     PIC X(10).
002210*-----------------------------------------------------------------
002220 PROCEDURE DIVISION USING LK-COM-AREA.
002230*-----------------------------------------------------------------
002240 P000-PRINCIPAL.
002250     PERFORM P100-INICIALIZA THRU P100-FIM.
002260     PERFORM P200-CARGA-RFM THRU P200-FIM.
002270     PERFORM P300-PROCESA-CARRITOS THRU P300-FIM.
002280     PERFORM P900-FIM THRU P900-FIM-FIM.
002290*-----------------------------------------------------------------
002300 P100-INICIALIZA.
002310     DISPLAY "ACP0200 - SCORING DE CARRITOS ABANDONADOS".
002320     OPEN INPUT RFM-IN.
002330     IF NOT WS-RFMIN-OK
002340         DISPLAY "ERROR AL ABRIR RFMOUT. FS: " WS-FS-RFMIN
002350         PERFORM P900-FIM THRU P900-FIM-FIM
002360     END-IF.
002370     OPEN INPUT CARTS.
002380     IF NOT WS-CARTS-OK
002390         DISPLAY "ERROR AL ABRIR CARTS. FS: " WS-FS-CARTS
002400         PERFORM P900-FIM THRU P900-FIM-FIM
002410     END-IF.
002420     OPEN OUTPUT CART-OUT.
002430     MOVE 0 TO WS-QTD-RFM.
002440     MOVE 0 TO WS-CTD-CARRITOS-LEIDOS WS-CTD-CARRITOS-GRAVADOS.
002450 P100-FIM.
002460     EXIT.
002470*-----------------------------------------------------------------
002480 P200-CARGA-RFM.
002490     SORT RFM-SORT ON ASCENDING KEY SD-RFM-EMAIL
002500         INPUT PROCEDURE IS P210-LEE-RFM THRU P210-FIM
002510         OUTPUT PROCEDURE IS P220-ARMA-TABLA-RFM THRU P220-FIM.
002520 P200-FIM.
002530     EXIT.
002540*-----------------------------------------------------------------
002550 P210-LEE-RFM.
002560     MOVE "N" TO WS-FIN-RFM.
002570     PERFORM P211-LEE-UM-RFM THRU P211-FIM
002580         UNTIL FIN-RFM-SI.
002590 P210-FIM.
002600     EXIT.
002610*-----------------------------------------------------------------
002620 P211-LEE-UM-RFM.
002630     READ RFM-IN
002640         AT END
002650             MOVE "S" TO WS-FIN-RFM
002660         NOT AT END
002670             MOVE RFM-EMAIL TO SD-RFM-EMAIL
002680             INSPECT SD-RFM-EMAIL CONVERTING
002690                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002700                 TO "abcdefghijklmnopqrstuvwxyz"
002710             MOVE RFM-LTV-GASTO-TOTAL    TO SD-RFM-LTV-TEXTO
002720             MOVE RFM-TICKET-PROM-MENSUAL
002730                 TO SD-RFM-TICKET-TEXTO
002740             MOVE RFM-FRECUENCIA         TO SD-RFM-FRECUENCIA
002750             MOVE RFM-RECENCIA-DIAS      TO SD-RFM-RECENCIA-DIAS
002760             MOVE RFM-CATEGORIA-PREFERIDA
002770                 TO SD-RFM-CATEGORIA
002780             MOVE RFM-ES-BAHIA-BLANCA    TO SD-RFM-BAHIA
002790             MOVE RFM-TIENE-FACTURA-A    TO SD-RFM-FACTURA-A
002800             RELEASE SD-REG-RFM
002810     END-READ.
002820 P211-FIM.
002830     EXIT.
002840*-----------------------------------------------------------------
002850 P220-ARMA-TABLA-RFM.
002860     MOVE "N" TO WS-FIN-RFM.
002870     PERFORM P221-ARMA-UMA-ENTRADA THRU P221-FIM
002880         UNTIL FIN-RFM-SI.
002890 P220-FIM.
002900     EXIT.
002910*-----------------------------------------------------------------
002920 P221-ARMA-UMA-ENTRADA.
002930     RETURN RFM-SORT
002940         AT END
002950             MOVE "S" TO WS-FIN-RFM
002960         NOT AT END
002970             ADD 1 TO WS-QTD-RFM
002980             MOVE SD-RFM-EMAIL TO WS-RFM-EMAIL(WS-QTD-RFM)
002990             MOVE SD-RFM-LTV-TEXTO
003000                 TO WS-RFM-LTV-TEXTO(WS-QTD-RFM)
003010             MOVE SD-RFM-TICKET-TEXTO
003020                 TO WS-RFM-TICKET-TEXTO(WS-QTD-RFM)
003030             MOVE SD-RFM-FRECUENCIA
003040                 TO WS-RFM-FRECUENCIA(WS-QTD-RFM)
003050             MOVE SD-RFM-RECENCIA-DIAS
003060                 TO WS-RFM-RECENCIA-DIAS(WS-QTD-RFM)
003070             MOVE SD-RFM-CATEGORIA
003080                 TO WS-RFM-CATEGORIA(WS-QTD-RFM)
003090             MOVE SD-RFM-BAHIA TO WS-RFM-BAHIA(WS-QTD-RFM)
003100             MOVE SD-RFM-FACTURA-A
003110                 TO WS-RFM-FACTURA-A(WS-QTD-RFM)
003120             MOVE "FC" TO LKN-FUNCAO
003130             MOVE SD-RFM-LTV-TEXTO TO LKN-MONTO-TEXTO
003140             CALL "ACP0902" USING WS-AREA-LINKAGE-NUM
003150             MOVE "PC" TO LKN-FUNCAO
003160             MOVE SPACES TO LKN-MONTO-TEXTO
003170             MOVE SD-RFM-LTV-TEXTO TO LKN-MONTO-TEXTO
003180             CALL "ACP0902" USING WS-AREA-LINKAGE-NUM
003190             MOVE LKN-MONTO-NUM
003200                 TO WS-RFM-LTV-NUM(WS-QTD-RFM)
003210     END-RETURN.
003220 P221-FIM.
003230     EXIT.
003240*-----------------------------------------------------------------
003250 P300-PROCESA-CARRITOS.
003260     SORT CRT-SORT ON DESCENDING KEY SD-CRT-FECHA-ACTUAL
003270                      DESCENDING KEY SD-CRT-SCORE
003280         INPUT PROCEDURE IS P310-LEE-CARRITOS THRU P310-FIM
003290         OUTPUT PROCEDURE IS P380-GRAVA-SAIDA THRU P380-FIM.
003300 P300-FIM.
003310     EXIT.
003320*-----------------------------------------------------------------
003330 P310-LEE-CARRITOS.
003340     MOVE "N" TO WS-FIN-CARTS.
003350     PERFORM P320-PROCESA-UM-CARRITO THRU P320-FIM
003360         UNTIL FIN-CARTS-SI.
003370 P310-FIM.
003380     EXIT.
003390*-----------------------------------------------------------------
003400 P320-PROCESA-UM-CARRITO.
003410     READ CARTS
003420         AT END
003430             MOVE "S" TO WS-FIN-CARTS
003440         NOT AT END
003450             ADD 1 TO WS-CTD-CARRITOS-LEIDOS
003460             PERFORM P330-BUSCA-RFM THRU P330-FIM
003470             PERFORM P340-CALCULA-SCORE THRU P340-FIM
003480             PERFORM P350-CLASIFICA THRU P350-FIM
003490             PERFORM P360-ARMA-REGISTRO THRU P360-FIM
003500     END-READ.
003510 P320-FIM.
003520     EXIT.
003530*-----------------------------------------------------------------
003540 P330-BUSCA-RFM.
003550     MOVE CRT-EMAIL TO WS-CRT-EMAIL-WRK.
003560     INSPECT WS-CRT-EMAIL-WRK CONVERTING
003570         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003580         TO "abcdefghijklmnopqrstuvwxyz".
003590     SET RFM-ENCONTRADO-SI TO FALSE.
003600     MOVE "N" TO WS-RFM-ENCONTRADO.
003610     IF WS-QTD-RFM > 0
003620         SEARCH ALL WS-RFM-ENTRY
003630             AT END
003640                 MOVE "N" TO WS-RFM-ENCONTRADO
003650             WHEN WS-RFM-EMAIL(WS-IX-RFM) = WS-CRT-EMAIL-WRK
003660                 MOVE "S" TO WS-RFM-ENCONTRADO
003670         END-SEARCH
003680     END-IF.
003690 P330-FIM.
003700     EXIT.
003710*-----------------------------------------------------------------
003720 P340-CALCULA-SCORE.
003730     MOVE "PC" TO LKN-FUNCAO.
003740     MOVE SPACES TO LKN-MONTO-TEXTO.
003750     MOVE CRT-SUBTOTAL TO LKN-MONTO-TEXTO.
003760     CALL "ACP0902" USING WS-AREA-LINKAGE-NUM.
003770     MOVE LKN-MONTO-NUM TO WS-CRT-SUBTOTAL-NUM.
003780     EVALUATE TRUE
003790         WHEN NOT RFM-ENCONTRADO-SI
003800             MOVE 0 TO WS-PTS-LTV
003810         WHEN WS-RFM-LTV-NUM(WS-IX-RFM) > 1000000
003820             MOVE 30 TO WS-PTS-LTV
003830         WHEN WS-RFM-LTV-NUM(WS-IX-RFM) > 300000
003840             MOVE 20 TO WS-PTS-LTV
003850         WHEN WS-RFM-LTV-NUM(WS-IX-RFM) > 0
003860             MOVE 10 TO WS-PTS-LTV
003870         WHEN OTHER
003880             MOVE 0 TO WS-PTS-LTV
003890     END-EVALUATE.
003900     EVALUATE TRUE
003910         WHEN NOT RFM-ENCONTRADO-SI
003920             MOVE 0 TO WS-PTS-FRECUENCIA
003930         WHEN WS-RFM-FRECUENCIA(WS-IX-RFM) >= 5
003940             MOVE 30 TO WS-PTS-FRECUENCIA
003950         WHEN WS-RFM-FRECUENCIA(WS-IX-RFM) >= 3
003960             MOVE 20 TO WS-PTS-FRECUENCIA
003970         WHEN WS-RFM-FRECUENCIA(WS-IX-RFM) >= 1
003980             MOVE 10 TO WS-PTS-FRECUENCIA
003990         WHEN OTHER
004000             MOVE 0 TO WS-PTS-FRECUENCIA
004010     END-EVALUATE.
004020     IF RFM-ENCONTRADO-SI
004030         MOVE WS-RFM-RECENCIA-DIAS(WS-IX-RFM) TO WS-RECENCIA-USADA
004040     ELSE
004050         MOVE 9999 TO WS-RECENCIA-USADA
004060     END-IF.
004070     EVALUATE TRUE
004080         WHEN WS-RECENCIA-USADA <= 7
004090             MOVE 20 TO WS-PTS-RECENCIA
004100         WHEN WS-RECENCIA-USADA <= 30
004110             MOVE 10 TO WS-PTS-RECENCIA
004120         WHEN OTHER
004130             MOVE 0 TO WS-PTS-RECENCIA
004140     END-EVALUATE.
004150     EVALUATE TRUE
004160         WHEN WS-CRT-SUBTOTAL-NUM >= 300000
004170             MOVE 20 TO WS-PTS-SUBTOTAL
004180         WHEN WS-CRT-SUBTOTAL-NUM >= 100000
004190             MOVE 10 TO WS-PTS-SUBTOTAL
004200         WHEN OTHER
004210             MOVE 0 TO WS-PTS-SUBTOTAL
004220     END-EVALUATE.
004230     COMPUTE WS-SCORE-TOTAL = WS-PTS-LTV + WS-PTS-FRECUENCIA +
004240             WS-PTS-RECENCIA + WS-PTS-SUBTOTAL.
004250 P340-FIM.
004260     EXIT.
004270*-----------------------------------------------------------------
004280 P350-CLASIFICA.
004290     EVALUATE TRUE
004300         WHEN WS-SCORE-TOTAL >= 70
004310             MOVE "Alta"   TO WS-WRK-SEGMENTO
004320             MOVE "WhatsApp + Cupón personalizado" TO WS-WRK-ACCION
004330         WHEN WS-SCORE-TOTAL >= 50
004340             MOVE "Media"  TO WS-WRK-SEGMENTO
004350             MOVE "Email remarketing" TO WS-WRK-ACCION
004360         WHEN OTHER
004370             MOVE "Baja"   TO WS-WRK-SEGMENTO
004380             MOVE "Automatización suave" TO WS-WRK-ACCION
004390     END-EVALUATE.
004400     IF RFM-ENCONTRADO-SI AND
004410        WS-RFM-FACTURA-A(WS-IX-RFM) = "Si"
004420         MOVE "VIP" TO WS-WRK-TIPO-CLIENTE
004430     ELSE
004440         IF RFM-ENCONTRADO-SI AND
004450            (WS-RFM-LTV-NUM(WS-IX-RFM) >= 1000000 OR
004460             WS-RFM-FRECUENCIA(WS-IX-RFM) >= 5)
004470             MOVE "VIP" TO WS-WRK-TIPO-CLIENTE
004480         ELSE
004490             IF RFM-ENCONTRADO-SI AND
004500                WS-RFM-FRECUENCIA(WS-IX-RFM) >= 2
004510                 MOVE "Recurrente" TO WS-WRK-TIPO-CLIENTE
004520             ELSE
004530                 MOVE "Nuevo" TO WS-WRK-TIPO-CLIENTE
004540             END-IF
004550         END-IF
004560     END-IF.
004570 P350-FIM.
004580     EXIT.
004590*-----------------------------------------------------------------
004600 P360-ARMA-REGISTRO.
004610     MOVE CRT-EMAIL       TO WS-WRK-EMAIL.
004620     MOVE CRT-PRODUCTOS   TO WS-WRK-PRODUTOS.
004630     MOVE CRT-CANTIDAD    TO WS-WRK-CANTIDAD.
004640     MOVE WS-CRT-SUBTOTAL-NUM TO WS-WRK-SUBTOTAL.
004650     MOVE CRT-FECHA-ALTA  TO WS-WRK-FECHA-ALTA.
004660     MOVE CRT-FECHA-ACTUAL TO WS-WRK-FECHA-ACTUAL.
004670     IF RFM-ENCONTRADO-SI
004680         MOVE WS-RFM-LTV-TEXTO(WS-IX-RFM)    TO WS-WRK-LTV-TEXTO
004690         MOVE WS-RFM-FRECUENCIA(WS-IX-RFM)   TO WS-WRK-FRECUENCIA
004700         MOVE WS-RFM-RECENCIA-DIAS(WS-IX-RFM)
004710             TO WS-WRK-RECENCIA-DIAS
004720         MOVE WS-RFM-TICKET-TEXTO(WS-IX-RFM) TO WS-WRK-TICKET-TEXTO
004730         MOVE WS-RFM-CATEGORIA(WS-IX-RFM)    TO WS-WRK-CATEGORIA
004740         MOVE WS-RFM-BAHIA(WS-IX-RFM)        TO WS-WRK-BAHIA
004750         MOVE WS-RFM-FACTURA-A(WS-IX-RFM)    TO WS-WRK-FACTURA-A
004760     ELSE
004770         MOVE "0,00"          TO WS-WRK-LTV-TEXTO
004780         MOVE 0               TO WS-WRK-FRECUENCIA
004790         MOVE 0               TO WS-WRK-RECENCIA-DIAS
004800         MOVE "0,00"          TO WS-WRK-TICKET-TEXTO
004810         MOVE SPACES          TO WS-WRK-CATEGORIA
004820         MOVE "No"            TO WS-WRK-BAHIA
004830         MOVE "No"            TO WS-WRK-FACTURA-A
004840     END-IF.
004850     MOVE WS-SCORE-TOTAL  TO WS-WRK-SCORE.
004860     MOVE CRT-FECHA-ACTUAL TO SD-CRT-FECHA-ACTUAL.
004870     MOVE WS-SCORE-TOTAL  TO SD-CRT-SCORE.
004880     MOVE WS-REG-SAIDA-WORK TO SD-CRT-REGISTRO.
004890     RELEASE SD-REG-CRT.
004900 P360-FIM.
004910     EXIT.
004920*-----------------------------------------------------------------
004930 P380-GRAVA-SAIDA.
004940     MOVE "N" TO WS-FIN-CARTS.
004950     PERFORM P390-GRAVA-UM-CARRITO THRU P390-FIM
004960         UNTIL FIN-CARTS-SI.
004970 P380-FIM.
004980     EXIT.
004990*-----------------------------------------------------------------
005000 P390-GRAVA-UM-CARRITO.
005010     RETURN CRT-SORT
005020         AT END
005030             MOVE "S" TO WS-FIN-CARTS
005040         NOT AT END
005050             MOVE SD-CRT-REGISTRO TO WS-REG-SAIDA-WORK
005060             MOVE WS-WRK-EMAIL         TO CSL-EMAIL
005070             MOVE WS-WRK-PRODUTOS      TO CSL-PRODUCTOS
005080             MOVE WS-WRK-CANTIDAD      TO CSL-CANTIDAD
005090             MOVE WS-WRK-SUBTOTAL      TO CSL-SUBTOTAL
005100             MOVE WS-WRK-FECHA-ALTA    TO CSL-FECHA-ALTA
005110             MOVE WS-WRK-FECHA-ACTUAL  TO CSL-FECHA-ACTUAL
005120             MOVE WS-WRK-LTV-TEXTO     TO CSL-LTV-GASTO-TOTAL
005130             MOVE WS-WRK-FRECUENCIA    TO CSL-FRECUENCIA
005140             MOVE WS-WRK-RECENCIA-DIAS TO CSL-RECENCIA-DIAS
005150             MOVE WS-WRK-TICKET-TEXTO  TO CSL-TICKET-PROM-MENSUAL
005160             MOVE WS-WRK-CATEGORIA     TO CSL-CATEGORIA-PREFERIDA
005170             MOVE WS-WRK-BAHIA         TO CSL-ES-BAHIA-BLANCA
005180             MOVE WS-WRK-FACTURA-A     TO CSL-TIENE-FACTURA-A
005190             MOVE WS-WRK-SCORE         TO CSL-SCORE-INTENCION
005200             MOVE WS-WRK-SEGMENTO      TO CSL-SEGMENTO
005210             MOVE WS-WRK-TIPO-CLIENTE  TO CSL-TIPO-CLIENTE
005220             MOVE WS-WRK-ACCION        TO CSL-ACCION-SUGERIDA
005230             WRITE REG-CARRITO-SALIDA
005240             ADD 1 TO WS-CTD-CARRITOS-GRAVADOS
005250     END-RETURN.
005260 P390-FIM.
005270     EXIT.
005280*-----------------------------------------------------------------
005290 P900-FIM.
005300     CLOSE RFM-IN CARTS CART-OUT.
005310     DISPLAY "CARRITOS LEIDOS   : " WS-CTD-CARRITOS-LEIDOS.
005320     DISPLAY "CARRITOS GRAVADOS : " WS-CTD-CARRITOS-GRAVADOS.
005330 P900-FIM-FIM.
005340     EXIT.
005350*-----------------------------------------------------------------
005360 END PROGRAM ACP0200.
