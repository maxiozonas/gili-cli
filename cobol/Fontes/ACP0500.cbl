000100******************************************************************
000110* PROGRAMA : ACP0500
000120* SISTEMA  : ACP - ANALISIS DE CLIENTES Y PRODUCTOS
000130* PROPOSITO: GENERA EL FEED DE PRODUCTOS PARA EL COMPARADOR DE
000140*            PRECIOS EXTERNO (GOOGLE SHOPPING Y SIMILARES) A
000150*            PARTIR DEL CATALOGO. APLICA LAS REGLAS DE DEFAULT
000160*            DE LINK, IMAGEN, MARCA Y PRECIO DEL CONTRATO CON EL
000170*            PROVEEDOR DEL COMPARADOR. AL FINAL RELEE LA SALIDA
000180*            Y AVISA (NO RECHAZA) REGISTROS CON CAMPOS CLAVE
000190*            VACIOS.
000200******************************************************************
000210*-----------------------------------------------------------------
000220 IDENTIFICATION DIVISION.
000230*-----------------------------------------------------------------
000240 PROGRAM-ID.     ACP0500.
000250 AUTHOR.         C. FERRARI.
000260 INSTALLATION.   GILI Y CIA S.A. - CENTRO DE COMPUTOS.
000270 DATE-WRITTEN.   07-JUNIO-2012.
000280 DATE-COMPILED.
000290 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000300*-----------------------------------------------------------------
000310*    HISTORIAL DE CAMBIOS
000320*    07/06/2012 C.FERRARI   CREACION - FEED PARA EL COMPARADOR  CR0470
000330*               DE PRECIOS CONTRATADO POR MARKETING.
000340*    19/08/2013 M.ITURRALDE SE FIJA LA CATEGORIA DE GOOGLE Y SE CR0504
000350*               ESTANDARIZA EL PROGRAMA COMO ACP0500.
000360*    22/10/2014 C.FERRARI   SE AGREGA LA PASADA DE VALIDACION   CR0525
000370*               QUE RELEE LA SALIDA Y CUENTA CAMPOS VACIOS.
000380*    03/05/2016 H.DOMINGUEZ SE CORRIGE EL ARMADO DEL LINK       CR0553
000390*               ALTERNATIVO CUANDO NO HAY URL-KEY CARGADA.
000400*    11/06/2014 M.ITURRALDE SE LLEVAN A 77 LOS SWITCHES DE FILE  CR0613
000410*               STATUS Y LAS BANDERAS DE FIN (ESTABAN AGRUPADOS
000420*               EN 01, NO ES LA COSTUMBRE DEL TALLER).
000430******************************************************************
000440*-----------------------------------------------------------------
000450 ENVIRONMENT DIVISION.
000460*-----------------------------------------------------------------
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM.
000500*-----------------------------------------------------------------
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT CATALOG    ASSIGN TO "CATALOG"
000540                        ORGANIZATION IS LINE SEQUENTIAL
000550                        FILE STATUS  IS WS-FS-CATALOG.
000560     SELECT FEED-OUT   ASSIGN TO "FEEDOUT"
000570                        ORGANIZATION IS LINE SEQUENTIAL
000580                        FILE STATUS  IS WS-FS-FEED.
000590*-----------------------------------------------------------------
000600 DATA DIVISION.
000610*-----------------------------------------------------------------
000620 FILE SECTION.
000630*-----------------------------------------------------------------
000640 FD  CATALOG
000650     LABEL RECORD IS STANDARD.
000660     COPY "Catalogo.cpy".
000670*
000680 FD  FEED-OUT
000690     LABEL RECORD IS STANDARD.
000700     COPY "FeedSalida.cpy".
000710*-----------------------------------------------------------------
000720 WORKING-STORAGE SECTION.
000730*-----------------------------------------------------------------
000740 01  WS-CONTADORES.
000750     05  WS-CTD-CAT-LEIDOS          PIC 9(05)  COMP.
000760     05  WS-CTD-FEED-GRAVADOS       PIC 9(05)  COMP.
000770     05  FILLER                     PIC X(02)  VALUE SPACES.
000780*
000790 01  WS-CONTADORES-VALIDACAO.
000800     05  WS-CTD-ID-VAZIO            PIC 9(05)  COMP.
000810     05  WS-CTD-TITULO-VAZIO        PIC 9(05)  COMP.
000820     05  WS-CTD-PRECIO-VAZIO        PIC 9(05)  COMP.
000830     05  FILLER                     PIC X(02)  VALUE SPACES.
000840*
000850 77  WS-FS-CATALOG                  PIC X(02).
000860     88  WS-CATALOG-OK              VALUE "00".
000870     88  WS-CATALOG-EOF             VALUE "10".
000880 77  WS-FS-FEED                     PIC X(02).
000890     88  WS-FEED-OK                 VALUE "00".
000900     88  WS-FEED-EOF                VALUE "10".
000910*
000920 77  WS-FIN-CAT                     PIC X(01).
000930     88  WS-FIN-CAT-SI              VALUE "S".
000940 77  WS-FIN-FEED                    PIC X(01).
000950     88  WS-FIN-FEED-SI             VALUE "S".
000960*-----------------------------------------------------------------
000970 01  WS-AREA-FECHA-EJEC.
000980     05  WS-FECHA-EJEC              PIC 9(08).
000990     05  WS-FECHA-EJEC-R REDEFINES WS-FECHA-EJEC.
001000         10  WS-FE-ANO              PIC 9(04).
001010         10  WS-FE-MES              PIC 9(02).
001020         10  WS-FE-DIA              PIC 9(02).
001030     05  FILLER                     PIC X(02)  VALUE SPACES.
001040*-----------------------------------------------------------------
001050 01  WS-AREA-PRECIO.
001060     05  WS-PRECIO-NUM              PIC S9(09)V99.
001070     05  WS-PRECIO-R REDEFINES WS-PRECIO-NUM.
001080         10  WS-PRECIO-ENTERO       PIC S9(09).
001090         10  WS-PRECIO-CENTAVOS     PIC 9(02).
001100     05  WS-PRECIO-ENTERO-ED        PIC Z(08)9.
001110     05  WS-PRECIO-ED-R REDEFINES WS-PRECIO-ENTERO-ED.
001120         10  WS-PRECIO-ED-CHAR      OCCURS 9 TIMES PIC X(01).
001130     05  WS-PRECIO-TEXTO            PIC X(09).
001140     05  WS-PRECIO-FINAL            PIC X(20).
001150     05  WS-CTD-POS                 PIC 9(02)  COMP.
001160     05  WS-CTD-IX                  PIC 9(02)  COMP.
001170     05  FILLER                     PIC X(02)  VALUE SPACES.
001180*-----------------------------------------------------------------
001190 01  WS-AREA-TEXTOS.
001200     05  WS-FEED-LINK-WRK           PIC X(120).
001210     05  WS-FEED-IMAGEN-WRK         PIC X(120).
001220     05  FILLER                     PIC X(02)  VALUE SPACES.
001230*-----------------------------------------------------------------
001240 01  WS-LITERALES.
001250     05  WS-LIT-BASE-URL            PIC X(24)
001260         VALUE "https://giliycia.com.ar/".
001270     05  WS-LIT-URL-ALT             PIC X(25)
001280         VALUE "/catalog/product/view/id/".
001290     05  WS-LIT-URL-MEDIA           PIC X(46)
001300         VALUE "https://giliycia.com.ar/media/catalog/product".
001310     05  WS-LIT-DESCRIPCION         PIC X(48)
001320         VALUE "Para mas informacion, visite nuestro sitio web".
001330     05  FILLER                     PIC X(02)  VALUE SPACES.
001340*-----------------------------------------------------------------
001350 LINKAGE SECTION.
001360*-----------------------------------------------------------------
001370 01  LK-COM-AREA.
001380     05  LK-MENSAJE                 PIC X(40).
001390     05  FILLER                     PIC X(10).
001400*-----------------------------------------------------------------
001410 PROCEDURE DIVISION USING LK-COM-AREA.
001420*-----------------------------------------------------------------
001430 P000-PRINCIPAL.
001440     PERFORM P100-INICIALIZA        THRU P100-FIM.
001450     PERFORM P200-GRAVA-FEED        THRU P200-FIM.
001460     PERFORM P300-VALIDA-FEED       THRU P300-FIM.
001470     PERFORM P900-FIM               THRU P900-FIM-FIM.
001480*-----------------------------------------------------------------
001490 P100-INICIALIZA.
001500     DISPLAY "ACP0500 - GENERACION DE FEED DE PRODUCTOS".
001510     ACCEPT WS-FECHA-EJEC FROM DATE YYYYMMDD.
001520     DISPLAY "FECHA DE PROCESO: " WS-FE-DIA "/" WS-FE-MES "/"
001530         WS-FE-ANO.
001540     MOVE ZERO TO WS-CTD-CAT-LEIDOS WS-CTD-FEED-GRAVADOS
001550                   WS-CTD-ID-VAZIO WS-CTD-TITULO-VAZIO
001560                   WS-CTD-PRECIO-VAZIO.
001570     OPEN INPUT CATALOG.
001580     IF NOT WS-CATALOG-OK
001590         DISPLAY "ERROR AL ABRIR CATALOG. FS: " WS-FS-CATALOG
001600         PERFORM P900-FIM THRU P900-FIM-FIM
001610     END-IF.
001620     OPEN OUTPUT FEED-OUT.
001630     IF NOT WS-FEED-OK
001640         DISPLAY "ERROR AL ABRIR FEEDOUT. FS: " WS-FS-FEED
001650         PERFORM P900-FIM THRU P900-FIM-FIM
001660     END-IF.
001670 P100-FIM.
001680     EXIT.
001690*-----------------------------------------------------------------
001700 P200-GRAVA-FEED.
001710     MOVE "N" TO WS-FIN-CAT.
001720     PERFORM P210-PROCESA-UM-PRODUTO THRU P210-FIM
001730         UNTIL WS-FIN-CAT-SI.
001740 P200-FIM.
001750     EXIT.
001760*-----------------------------------------------------------------
001770 P210-PROCESA-UM-PRODUTO.
001780     READ CATALOG
001790         AT END
001800             MOVE "S" TO WS-FIN-CAT
001810         NOT AT END
001820             ADD 1 TO WS-CTD-CAT-LEIDOS
001830             PERFORM P220-MONTA-REGISTRO THRU P220-FIM
001840             WRITE REG-FEED-SALIDA
001850             ADD 1 TO WS-CTD-FEED-GRAVADOS
001860     END-READ.
001870 P210-FIM.
001880     EXIT.
001890*-----------------------------------------------------------------
001900 P220-MONTA-REGISTRO.
001910     MOVE CAT-SKU TO FED-ID.
001920     MOVE CAT-NOMBRE TO FED-TITULO.
001930     MOVE WS-LIT-DESCRIPCION TO FED-DESCRIPCION.
001940     MOVE "in_stock" TO FED-DISPONIBILIDAD.
001950     MOVE "new" TO FED-CONDICION.
001960     MOVE "Hardware > Building Materials" TO FED-CATEGORIA-GOOGLE.
001970     MOVE CAT-CATEGORIAS TO FED-TIPO-PRODUCTO.
001980     IF CAT-MARCA = SPACES OR CAT-MARCA = "Sin Marca"
001990         MOVE "Generico" TO FED-MARCA
002000     ELSE
002010         MOVE CAT-MARCA TO FED-MARCA
002020     END-IF.
002030     PERFORM P230-MONTA-LINK THRU P230-FIM.
002040     PERFORM P240-MONTA-IMAGEN THRU P240-FIM.
002050     PERFORM P250-FORMATA-PRECIO THRU P250-FIM.
002060 P220-FIM.
002070     EXIT.
002080*-----------------------------------------------------------------
002090 P230-MONTA-LINK.
002100     MOVE SPACES TO WS-FEED-LINK-WRK.
002110     IF CAT-URL-KEY = SPACES
002120         STRING WS-LIT-BASE-URL     DELIMITED BY SIZE
002130                WS-LIT-URL-ALT      DELIMITED BY SIZE
002140                CAT-SKU             DELIMITED BY SIZE
002150             INTO WS-FEED-LINK-WRK
002160     ELSE
002170         STRING WS-LIT-BASE-URL     DELIMITED BY SIZE
002180                CAT-URL-KEY         DELIMITED BY SPACE
002190                ".html"             DELIMITED BY SIZE
002200             INTO WS-FEED-LINK-WRK
002210     END-IF.
002220     MOVE WS-FEED-LINK-WRK TO FED-LINK.
002230 P230-FIM.
002240     EXIT.
002250*-----------------------------------------------------------------
002260 P240-MONTA-IMAGEN.
002270     IF CAT-IMAGEN = SPACES
002280         MOVE SPACES TO FED-IMAGE-LINK
002290     ELSE
002300         MOVE SPACES TO WS-FEED-IMAGEN-WRK
002310         STRING WS-LIT-URL-MEDIA    DELIMITED BY SIZE
002320                CAT-IMAGEN          DELIMITED BY SPACE
002330             INTO WS-FEED-IMAGEN-WRK
002340         MOVE WS-FEED-IMAGEN-WRK TO FED-IMAGE-LINK
002350     END-IF.
002360 P240-FIM.
002370     EXIT.
002380*-----------------------------------------------------------------
002390*    FORMATEA CAT-PRECIO A TEXTO "1234,56 ARS" (SIN SEPARADOR DE
002400*    MILES, COMA DECIMAL) PARA LA COLUMNA "price" DEL FEED.
002410*-----------------------------------------------------------------
002420 P250-FORMATA-PRECIO.
002430     MOVE CAT-PRECIO TO WS-PRECIO-NUM.
002440     MOVE WS-PRECIO-ENTERO TO WS-PRECIO-ENTERO-ED.
002450     MOVE SPACES TO WS-PRECIO-TEXTO.
002460     MOVE 0 TO WS-CTD-POS.
002470     PERFORM P251-COMPACTA-CARACTER THRU P251-FIM
002480         VARYING WS-CTD-IX FROM 1 BY 1 UNTIL WS-CTD-IX > 9.
002490     IF WS-PRECIO-TEXTO = SPACES
002500         MOVE "0" TO WS-PRECIO-TEXTO
002510     END-IF.
002520     STRING WS-PRECIO-TEXTO        DELIMITED BY SPACE
002530            ","                    DELIMITED BY SIZE
002540            WS-PRECIO-CENTAVOS     DELIMITED BY SIZE
002550            " ARS"                 DELIMITED BY SIZE
002560         INTO WS-PRECIO-FINAL.
002570     MOVE WS-PRECIO-FINAL TO FED-PRECIO.
002580 P250-FIM.
002590     EXIT.
002600*-----------------------------------------------------------------
002610 P251-COMPACTA-CARACTER.
002620     IF WS-PRECIO-ED-CHAR(WS-CTD-IX) NOT = SPACE
002630         ADD 1 TO WS-CTD-POS
002640         MOVE WS-PRECIO-ED-CHAR(WS-CTD-IX)
002650             TO WS-PRECIO-TEXTO(WS-CTD-POS:1)
002660     END-IF.
002670 P251-FIM.
002680     EXIT.
002690*-----------------------------------------------------------------
002700*    RELEE LA SALIDA GRABADA Y CUENTA REGISTROS CON ID, TITULO O
002710*    PRECIO VACIOS. SON AVISOS PARA MARKETING, NO RECHAZAN NADA.
002720*-----------------------------------------------------------------
002730 P300-VALIDA-FEED.
002740     CLOSE FEED-OUT.
002750     OPEN INPUT FEED-OUT.
002760     IF NOT WS-FEED-OK
002770         DISPLAY "ERROR AL REABRIR FEEDOUT. FS: " WS-FS-FEED
002780         PERFORM P900-FIM THRU P900-FIM-FIM
002790     END-IF.
002800     MOVE "N" TO WS-FIN-FEED.
002810     PERFORM P310-VALIDA-UM-REGISTRO THRU P310-FIM
002820         UNTIL WS-FIN-FEED-SI.
002830     CLOSE FEED-OUT.
002840 P300-FIM.
002850     EXIT.
002860*-----------------------------------------------------------------
002870 P310-VALIDA-UM-REGISTRO.
002880     READ FEED-OUT
002890         AT END
002900             MOVE "S" TO WS-FIN-FEED
002910         NOT AT END
002920             IF FED-ID = SPACES
002930                 ADD 1 TO WS-CTD-ID-VAZIO
002940             END-IF
002950             IF FED-TITULO = SPACES
002960                 ADD 1 TO WS-CTD-TITULO-VAZIO
002970             END-IF
002980             IF FED-PRECIO = SPACES
002990                 ADD 1 TO WS-CTD-PRECIO-VAZIO
003000             END-IF
003010     END-READ.
003020 P310-FIM.
003030     EXIT.
003040*-----------------------------------------------------------------
003050 P900-FIM.
003060     CLOSE CATALOG.
003070     DISPLAY "ACP0500 - FIN DE PROCESO".
003080     DISPLAY "CATALOGO LEIDOS.......: " WS-CTD-CAT-LEIDOS.
003090     DISPLAY "FEED GRABADOS.........: " WS-CTD-FEED-GRAVADOS.
003100     DISPLAY "AVISO ID VACIO........: " WS-CTD-ID-VAZIO.
003110     DISPLAY "AVISO TITULO VACIO....: " WS-CTD-TITULO-VAZIO.
003120     DISPLAY "AVISO PRECIO VACIO....: " WS-CTD-PRECIO-VAZIO.
003130     GOBACK.
003140 P900-FIM-FIM.
003150     EXIT.
003160*-----------------------------------------------------------------
003170 END PROGRAM ACP0500.
