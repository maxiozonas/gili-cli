000100******************************************************************
000110* PROGRAMA : ACP0902
000120* SISTEMA  : ACP - ANALISIS DE CLIENTES Y PRODUCTOS
000130* PROPOSITO: SUBRUTINA DE APOYO NUMERICO - FORMATO Y PARSEO DE
000140*            NUMEROS EN NOTACION ARGENTINA (PUNTO DE MILES, COMA
000150*            DECIMAL) Y DIVISION SEGURA (DIVISOR CERO DA CERO).
000160*            REEMPLAZA LA VIEJA COSTUMBRE DE CADA PROGRAMA TENER
000170*            SU PROPIA RUTINA DE EDICION DE MONTOS.
000180******************************************************************
000190*-----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000210*-----------------------------------------------------------------
000220 PROGRAM-ID.     ACP0902.
000230 AUTHOR.         M. ITURRALDE.
000240 INSTALLATION.   GILI Y CIA S.A. - CENTRO DE COMPUTOS.
000250 DATE-WRITTEN.   02-MAYO-1991.
000260 DATE-COMPILED.
000270 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000280*-----------------------------------------------------------------
000290*    HISTORIAL DE CAMBIOS
000300*    02/05/1991 M.ITURRALDE CREACION - FORMATO DE MONTOS PARA
000310*               EL LISTADO DE COMPRAS MENSUAL.                0091
000320*    30/09/1993 R.ALONSO    SE AGREGA DIVISION SEGURA (EVITA
000330*               ABEND POR DIVISOR CERO EN PROMEDIOS).          0126
000340*    09/09/1994 C.FERRARI   SE AGREGA PARSEO INVERSO (TEXTO
000350*               COMA-DECIMAL A NUMERICO) PARA RELEER SALIDAS.  0145
000360*    11/12/1998 H.DOMINGUEZ REVISION FIN DE SIGLO - SIN CAMBIOS
000370*               DE LOGICA, SOLO SE DEJA CONSTANCIA.            0171
000380*    19/01/1999 H.DOMINGUEZ VERIFICADO PARA EL AMBITO 2000 -
000390*               SIN PENDIENTES.                                0172
000400*    23/06/2001 H.DOMINGUEZ SE AMPLIA EL CAMPO DE ENTRADA A
000410*               9(09)V99 POR INFLACION.                        0205
000420*    02/05/2011 C.FERRARI   SE AGREGA SOPORTE PARA MONTOS CON
000430*               SIGNO "$" Y SEPARADOR DE MILES EN EL PARSEO.   0455
000440*    19/08/2013 C.FERRARI   REVISION GENERAL - SIN CAMBIOS DE
000450*               COMPORTAMIENTO.                                0506
000460*    14/04/2014 M.ITURRALDE SE QUITA UN RECORTE DE BLANCOS QUE
000470*               QUEDO DEMAS LUEGO DEL ARMADO CARACTER A        0512
000480*               CARACTER DEL MONTO EDITADO.
000490******************************************************************
000500*-----------------------------------------------------------------
000510 ENVIRONMENT DIVISION.
000520*-----------------------------------------------------------------
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560*-----------------------------------------------------------------
000570 DATA DIVISION.
000580*-----------------------------------------------------------------
000590 WORKING-STORAGE SECTION.
000600*-----------------------------------------------------------------
000610 01  WS-CONTADORES.
000620     05  WS-CTD-IX              PIC 9(02)  COMP.
000630     05  WS-CTD-POS             PIC 9(02)  COMP.
000640     05  WS-CTD-TOTAL-CAR       PIC 9(02)  COMP.
000650*
000660 01  WS-AREA-MONTO.
000670     05  WS-MONTO-NUM           PIC S9(09)V99.
000680     05  WS-MONTO-NUM-R REDEFINES WS-MONTO-NUM.
000690         10  WS-MONTO-ENTERO    PIC S9(09).
000700         10  WS-MONTO-CENTAVOS  PIC 9(02).
000710     05  WS-MONTO-EDITADO       PIC $$$,$$$,$$$,$$9.99-.
000720     05  WS-MONTO-EDITADO-R REDEFINES WS-MONTO-EDITADO.
000730         10  WS-MONTO-ED-CHAR   OCCURS 18 TIMES PIC X(01).
000740     05  WS-MONTO-TEXTO         PIC X(15).
000750*
000760 01  WS-AREA-PARSEO.
000770     05  WS-TEXTO-ENTRADA       PIC X(80).
000780     05  WS-TEXTO-ENTRADA-R REDEFINES WS-TEXTO-ENTRADA.
000790         10  WS-TEXTO-ENTRADA-CHAR OCCURS 80 TIMES PIC X(01).
000800     05  WS-TEXTO-LIMPIO        PIC X(80).
000810     05  WS-DIVISOR             PIC S9(09)V9999 COMP-3.
000820     05  WS-DIVIDENDO           PIC S9(09)V9999 COMP-3.
000830     05  WS-COCIENTE            PIC S9(09)V9999 COMP-3.
000840*-----------------------------------------------------------------
000850 LINKAGE SECTION.
000860*-----------------------------------------------------------------
000870 01  LKS-AREA-NUMERICA.
000880     05  LKS-FUNCAO             PIC X(02).
000890*        "FC" = FORMATEAR MONTO A TEXTO COMA-DECIMAL (X(15))
000900*        "PC" = PARSEAR TEXTO COMA-DECIMAL A MONTO NUMERICO
000910*        "DS" = DIVISION SEGURA (DIVIDENDO / DIVISOR)
000920     05  LKS-MONTO-NUM          PIC S9(09)V99.
000930     05  LKS-MONTO-TEXTO        PIC X(80).
000940     05  LKS-DIVIDENDO          PIC S9(09)V9999.
000950     05  LKS-DIVISOR            PIC S9(09)V9999.
000960     05  LKS-COCIENTE           PIC S9(09)V9999.
000970     05  LKS-RETORNO            PIC 9(01).
000980*-----------------------------------------------------------------
000990 PROCEDURE DIVISION USING LKS-AREA-NUMERICA.
001000*-----------------------------------------------------------------
001010 P000-PRINCIPAL.
001020     MOVE 0 TO LKS-RETORNO.
001030     EVALUATE LKS-FUNCAO
001040         WHEN "FC"
001050             PERFORM P200-FORMATA-MONTO THRU P200-FIM
001060         WHEN "PC"
001070             PERFORM P300-PARSEA-MONTO THRU P300-FIM
001080         WHEN "DS"
001090             PERFORM P400-DIVIDE-SEGURO THRU P400-FIM
001100         WHEN OTHER
001110             MOVE 1 TO LKS-RETORNO
001120     END-EVALUATE.
001130     GOBACK.
001140*-----------------------------------------------------------------
001150*    FORMATEA LKS-MONTO-NUM A TEXTO "1.234,56" (PUNTO DE MILES,
001160*    COMA DECIMAL). MONTO AUSENTE (VALOR INICIAL CERO Y LKS-
001170*    RETORNO = 2) DEVUELVE "0,00".
001180*-----------------------------------------------------------------
001190 P200-FORMATA-MONTO.
001200     MOVE LKS-MONTO-NUM TO WS-MONTO-NUM.
001210     MOVE WS-MONTO-NUM TO WS-MONTO-EDITADO.
001220     MOVE SPACES TO WS-MONTO-TEXTO.
001230     MOVE 0 TO WS-CTD-POS.
001240     PERFORM P210-PASAR-CARACTER THRU P210-FIM
001250         VARYING WS-CTD-IX FROM 1 BY 1 UNTIL WS-CTD-IX > 18.
001260     IF WS-MONTO-TEXTO = SPACES
001270         MOVE "0,00" TO WS-MONTO-TEXTO
001280     END-IF.
001290     MOVE WS-MONTO-TEXTO TO LKS-MONTO-TEXTO(1:15).
001300 P200-FIM.
001310     EXIT.
001320*-----------------------------------------------------------------
001330*    COPIA LOS CARACTERES SIGNIFICATIVOS DE LA IMAGEN EDITADA,
001340*    CAMBIANDO "," POR "." Y "." POR "," (NOTACION ARGENTINA).
001350*-----------------------------------------------------------------
001360 P210-PASAR-CARACTER.
001370     IF WS-MONTO-ED-CHAR(WS-CTD-IX) NOT = SPACE
001380         ADD 1 TO WS-CTD-POS
001390         EVALUATE WS-MONTO-ED-CHAR(WS-CTD-IX)
001400             WHEN ","
001410                 MOVE "." TO WS-MONTO-TEXTO(WS-CTD-POS:1)
001420             WHEN "."
001430                 MOVE "," TO WS-MONTO-TEXTO(WS-CTD-POS:1)
001440             WHEN OTHER
001450                 MOVE WS-MONTO-ED-CHAR(WS-CTD-IX)
001460                     TO WS-MONTO-TEXTO(WS-CTD-POS:1)
001470         END-EVALUATE
001480     END-IF.
001490 P210-FIM.
001500     EXIT.
001510*-----------------------------------------------------------------
001520*    PARSEA TEXTO COMA-DECIMAL ("1.234,56", "$1.234,56" O
001530*    SIMPLE "1234.56") A MONTO NUMERICO. ENTRADA QUE NO PUEDE
001540*    INTERPRETARSE DEVUELVE 0,00 Y LKS-RETORNO = 1.
001550*-----------------------------------------------------------------
001560 P300-PARSEA-MONTO.
001570     MOVE 0 TO LKS-MONTO-NUM.
001580     MOVE LKS-MONTO-TEXTO TO WS-TEXTO-ENTRADA.
001590     MOVE SPACES TO WS-TEXTO-LIMPIO.
001600     MOVE 0 TO WS-CTD-POS.
001610     INSPECT WS-TEXTO-ENTRADA REPLACING ALL "$" BY SPACE.
001620     PERFORM P310-CONTAR-SEPARADORES THRU P310-FIM.
001630     PERFORM P320-COPIAR-DIGITOS THRU P320-FIM
001640         VARYING WS-CTD-IX FROM 1 BY 1 UNTIL WS-CTD-IX > 80.
001650     IF WS-TEXTO-LIMPIO IS NOT NUMERIC
001660         MOVE 1 TO LKS-RETORNO
001670         GO TO P300-FIM
001680     END-IF.
001690     MOVE WS-TEXTO-LIMPIO TO WS-MONTO-NUM.
001700     MOVE WS-MONTO-NUM TO LKS-MONTO-NUM.
001710 P300-FIM.
001720     EXIT.
001730*-----------------------------------------------------------------
001740*    DETERMINA SI LA ENTRADA USA COMA COMO DECIMAL (FORMATO
001750*    ARGENTINO) O PUNTO (FORMATO SIMPLE); EL SEPARADOR DECIMAL
001760*    ES SIEMPRE LA ULTIMA "," O "." QUE APARECE EN EL TEXTO.
001770*-----------------------------------------------------------------
001780 P310-CONTAR-SEPARADORES.
001790     MOVE 0 TO WS-CTD-TOTAL-CAR.
001800     PERFORM P311-MARCAR-DECIMAL THRU P311-FIM
001810         VARYING WS-CTD-IX FROM 1 BY 1 UNTIL WS-CTD-IX > 80.
001820 P310-FIM.
001830     EXIT.
001840*-----------------------------------------------------------------
001850 P311-MARCAR-DECIMAL.
001860     IF WS-TEXTO-ENTRADA-CHAR(WS-CTD-IX) = "," OR
001870        WS-TEXTO-ENTRADA-CHAR(WS-CTD-IX) = "."
001880         MOVE WS-CTD-IX TO WS-CTD-TOTAL-CAR
001890     END-IF.
001900 P311-FIM.
001910     EXIT.
001920*-----------------------------------------------------------------
001930*    COPIA SOLO LOS DIGITOS DE WS-TEXTO-ENTRADA A WS-TEXTO-
001940*    LIMPIO (FORMATO 9(11)V99 IMPLICITO) SALTEANDO CUALQUIER
001950*    SEPARADOR DE MILES Y TRATANDO EL SEPARADOR MARCADO EN
001960*    WS-CTD-TOTAL-CAR COMO EL PUNTO DECIMAL.
001970*-----------------------------------------------------------------
001980 P320-COPIAR-DIGITOS.
001990     IF WS-TEXTO-ENTRADA-CHAR(WS-CTD-IX) IS NUMERIC
002000         ADD 1 TO WS-CTD-POS
002010         MOVE WS-TEXTO-ENTRADA-CHAR(WS-CTD-IX)
002020             TO WS-TEXTO-LIMPIO(WS-CTD-POS:1)
002030     END-IF.
002040 P320-FIM.
002050     EXIT.
002060*-----------------------------------------------------------------
002070*    DIVISION SEGURA: SI LKS-DIVISOR ES CERO, LKS-COCIENTE
002080*    QUEDA EN CERO EN VEZ DE PROVOCAR UN ABEND POR DIVISION
002090*    POR CERO (EL ORIGINAL LO LLAMA "SAFE DIVISION").
002100*-----------------------------------------------------------------
002110 P400-DIVIDE-SEGURO.
002120     MOVE LKS-DIVIDENDO TO WS-DIVIDENDO.
002130     MOVE LKS-DIVISOR TO WS-DIVISOR.
002140     IF WS-DIVISOR = ZERO
002150         MOVE 0 TO WS-COCIENTE
002160         MOVE 1 TO LKS-RETORNO
002170     ELSE
002180         DIVIDE WS-DIVIDENDO BY WS-DIVISOR GIVING WS-COCIENTE
002190             ROUNDED
002200     END-IF.
002210     MOVE WS-COCIENTE TO LKS-COCIENTE.
002220 P400-FIM.
002230     EXIT.
002240*-----------------------------------------------------------------
002250 END PROGRAM ACP0902.
