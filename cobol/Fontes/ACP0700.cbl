000100******************************************************************
000110* PROGRAMA : ACP0700
000120* SISTEMA  : ACP - ANALISIS DE CLIENTES Y PRODUCTOS
000130* PROPOSITO: RASTREA EL CATALOGO EN BUSCA DE PRODUCTOS DE UNA
000140*            CATEGORIA SIN DESCRIPCION CORTA CARGADA, PARA QUE
000150*            EL AREA DE CONTENIDOS COMPLETE LA FICHA. ES UN
000160*            LISTADO DE CONSULTA (DRY-RUN) - NO GRABA ARCHIVO
000170*            DE SALIDA NI MODIFICA EL CATALOGO.
000180******************************************************************
000190*-----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000210*-----------------------------------------------------------------
000220 PROGRAM-ID.     ACP0700.
000230 AUTHOR.         H. DOMINGUEZ.
000240 INSTALLATION.   GILI Y CIA S.A. - CENTRO DE COMPUTOS.
000250 DATE-WRITTEN.   14-SEPTIEMBRE-2009.
000260 DATE-COMPILED.
000270 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000280*-----------------------------------------------------------------
000290*    HISTORIAL DE CAMBIOS
000300*    14/09/2009 H.DOMINGUEZ CREACION - RASTREO DE PRODUCTOS SIN CR0378
000310*               DESCRIPCION CORTA PARA EL RUBRO DE PISOS (737).
000320*    19/08/2013 M.ITURRALDE SE ESTANDARIZA EL PROGRAMA COMO     CR0505
000330*               ACP0700.
000340*    02/03/2017 C.FERRARI   SE PARAMETRIZA LA CATEGORIA POR     CR0559
000350*               CONSOLA, CON DEFAULT 737 SI VIENE EN BLANCO.
000360*    11/06/2014 M.ITURRALDE SE LLEVA A 77 LA BANDERA DE FIN    CR0613
000370*               (ESTABA AGRUPADA EN 01, NO ES LA COSTUMBRE
000380*               DEL TALLER PARA ESTE CAMPO).
000390******************************************************************
000400*-----------------------------------------------------------------
000410 ENVIRONMENT DIVISION.
000420*-----------------------------------------------------------------
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460*-----------------------------------------------------------------
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT CATALOG    ASSIGN TO "CATALOG"
000500                        ORGANIZATION IS LINE SEQUENTIAL
000510                        FILE STATUS  IS WS-FS-CATALOG.
000520*-----------------------------------------------------------------
000530 DATA DIVISION.
000540*-----------------------------------------------------------------
000550 FILE SECTION.
000560*-----------------------------------------------------------------
000570 FD  CATALOG
000580     LABEL RECORD IS STANDARD.
000590     COPY "Catalogo.cpy".
000600*-----------------------------------------------------------------
000610 WORKING-STORAGE SECTION.
000620*-----------------------------------------------------------------
000630 01  WS-CONTADORES.
000640     05  WS-CTD-CAT-LEIDOS          PIC 9(05)  COMP.
000650     05  WS-CTD-CAT-NA-CATEGORIA    PIC 9(05)  COMP.
000660     05  WS-CTD-CANDIDATOS          PIC 9(05)  COMP.
000670     05  FILLER                     PIC X(02)  VALUE SPACES.
000680*
000690 01  WS-AREA-FS-CATALOG.
000700     05  WS-FS-CATALOG              PIC X(02).
000710         88  WS-CATALOG-OK          VALUE "00".
000720         88  WS-CATALOG-EOF         VALUE "10".
000730     05  FILLER                     PIC X(02)  VALUE SPACES.
000740 01  WS-FS-CATALOG-R REDEFINES WS-AREA-FS-CATALOG.
000750     05  WS-FS-CATALOG-CLASE        PIC X(01).
000760     05  WS-FS-CATALOG-SUBCOD       PIC X(01).
000770     05  FILLER                     PIC X(02).
000780 77  WS-FIN-CAT                     PIC X(01).
000790     88  WS-FIN-CAT-SI              VALUE "S".
000800*-----------------------------------------------------------------
000810 01  WS-AREA-PARAMETROS.
000820     05  WS-PARM-CATEGORIA          PIC X(06)  VALUE SPACES.
000830     05  WS-PARM-CATEGORIA-R REDEFINES WS-PARM-CATEGORIA.
000840         10  WS-PARM-CATEGORIA-NUM  PIC 9(06).
000850     05  FILLER                     PIC X(02)  VALUE SPACES.
000860*-----------------------------------------------------------------
000870 01  WS-AREA-FECHA-EJEC.
000880     05  WS-FECHA-EJEC              PIC 9(08).
000890     05  WS-FECHA-EJEC-R REDEFINES WS-FECHA-EJEC.
000900         10  WS-FE-ANO              PIC 9(04).
000910         10  WS-FE-MES              PIC 9(02).
000920         10  WS-FE-DIA              PIC 9(02).
000930     05  FILLER                     PIC X(02)  VALUE SPACES.
000940*-----------------------------------------------------------------
000950 LINKAGE SECTION.
000960*-----------------------------------------------------------------
000970 01  LK-COM-AREA.
000980     05  LK-MENSAJE                 PIC X(40).
000990     05  FILLER                     PIC X(10).
001000*-----------------------------------------------------------------
001010 PROCEDURE DIVISION USING LK-COM-AREA.
001020*-----------------------------------------------------------------
001030 P000-PRINCIPAL.
001040     PERFORM P100-INICIALIZA        THRU P100-FIM.
001050     PERFORM P200-RASTREA-CATEGORIA THRU P200-FIM.
001060     PERFORM P900-FIM               THRU P900-FIM-FIM.
001070*-----------------------------------------------------------------
001080 P100-INICIALIZA.
001090     DISPLAY "ACP0700 - RASTREO DE PRODUCTOS SIN DESCRIPCION ".
001100     DISPLAY "CORTA".
001110     DISPLAY "CODIGO DE CATEGORIA (NNNNNN, ENTER = 000737): ".
001120     ACCEPT WS-PARM-CATEGORIA.
001130     IF WS-PARM-CATEGORIA = SPACES
001140         MOVE 737 TO WS-PARM-CATEGORIA-NUM
001150     END-IF.
001160     ACCEPT WS-FECHA-EJEC FROM DATE YYYYMMDD.
001170     DISPLAY "FECHA DE PROCESO: " WS-FE-DIA "/" WS-FE-MES "/"
001180         WS-FE-ANO.
001190     DISPLAY "CATEGORIA A RASTREAR: " WS-PARM-CATEGORIA.
001200     MOVE ZERO TO WS-CTD-CAT-LEIDOS WS-CTD-CAT-NA-CATEGORIA
001210                   WS-CTD-CANDIDATOS.
001220     OPEN INPUT CATALOG.
001230     IF NOT WS-CATALOG-OK
001240         DISPLAY "ERROR AL ABRIR CATALOG. FS: " WS-FS-CATALOG
001250         DISPLAY "CLASE: " WS-FS-CATALOG-CLASE
001260             " SUBCODIGO: " WS-FS-CATALOG-SUBCOD
001270         PERFORM P900-FIM THRU P900-FIM-FIM
001280     END-IF.
001290     DISPLAY "SKU    NOMBRE DEL PRODUCTO".
001300     DISPLAY "------ --------------------------------------------".
001310 P100-FIM.
001320     EXIT.
001330*-----------------------------------------------------------------
001340 P200-RASTREA-CATEGORIA.
001350     MOVE "N" TO WS-FIN-CAT.
001360     PERFORM P210-PROCESA-UM-PRODUTO THRU P210-FIM
001370         UNTIL WS-FIN-CAT-SI.
001380 P200-FIM.
001390     EXIT.
001400*-----------------------------------------------------------------
001410 P210-PROCESA-UM-PRODUTO.
001420     READ CATALOG
001430         AT END
001440             MOVE "S" TO WS-FIN-CAT
001450         NOT AT END
001460             ADD 1 TO WS-CTD-CAT-LEIDOS
001470             IF CAT-CATEGORIA-ID = WS-PARM-CATEGORIA
001480                 ADD 1 TO WS-CTD-CAT-NA-CATEGORIA
001490                 IF NOT CAT-TIENE-DESC-CORTA
001500                     ADD 1 TO WS-CTD-CANDIDATOS
001510                     DISPLAY CAT-SKU " " CAT-NOMBRE
001520                 END-IF
001530             END-IF
001540     END-READ.
001550 P210-FIM.
001560     EXIT.
001570*-----------------------------------------------------------------
001580 P900-FIM.
001590     CLOSE CATALOG.
001600     DISPLAY "------ --------------------------------------------".
001610     DISPLAY "ACP0700 - FIN DE PROCESO".
001620     DISPLAY "CATALOGO LEIDOS.......: " WS-CTD-CAT-LEIDOS.
001630     DISPLAY "TOTAL EN CATEGORIA....: " WS-CTD-CAT-NA-CATEGORIA.
001640     DISPLAY "CANDIDATOS............: " WS-CTD-CANDIDATOS.
001650     GOBACK.
001660 P900-FIM-FIM.
001670     EXIT.
001680*-----------------------------------------------------------------
001690 END PROGRAM ACP0700.
