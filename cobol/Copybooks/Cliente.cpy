000100******************************************************************
000200*    COPY ......: CLIENTE.CPY
000300*    SISTEMA ...: ACP - ANALISIS DE CLIENTES Y PRODUCTOS
000400*    PROPOSITO .: LAYOUT DEL EXTRACTO DE CLIENTES (CUSTOMER-REC)
000500*                 RECIBIDO DESDE EL SITIO - UN REGISTRO POR
000600*                 CLIENTE, ANCHO FIJO 136, LINE SEQUENTIAL.
000700*    AUTOR .....: R. ALONSO
000800*    INSTALACION: GILI Y CIA S.A. - CENTRO DE COMPUTOS
000900*-----------------------------------------------------------------
001000*    HISTORIAL DE CAMBIOS
001100*    14/03/1989 R.ALONSO    CREACION DEL LAYOUT - PEDIDO 0044
001200*    02/08/1993 R.ALONSO    SE AGREGA CUIT/CUIL (TAXVAT)    CR0091
001300*    11/01/1999 H.DOMINGUEZ REVISION Y2K - SIN CAMPOS FECHA AAMMDD
001400******************************************************************
001500 01  REG-CLIENTE.
001600     05  CLI-ID                     PIC X(10).
001700     05  CLI-EMAIL                  PIC X(40).
001800     05  CLI-FECHA-ALTA              PIC X(10).
001900     05  CLI-FECHA-ALTA-R REDEFINES CLI-FECHA-ALTA.
002000         10  CLI-FA-ANO             PIC 9(04).
002100         10  FILLER                 PIC X(01).
002200         10  CLI-FA-MES             PIC 9(02).
002300         10  FILLER                 PIC X(01).
002400         10  CLI-FA-DIA             PIC 9(02).
002500     05  CLI-NOMBRE                 PIC X(20).
002600     05  CLI-APELLIDO               PIC X(20).
002700     05  CLI-TELEFONO               PIC X(15).
002800     05  CLI-COD-POSTAL             PIC X(08).
002900     05  CLI-CUIT                   PIC X(13).
