000100******************************************************************
000200*    COPY ......: ITEMPEDIDO.CPY
000300*    SISTEMA ...: ACP - ANALISIS DE CLIENTES Y PRODUCTOS
000400*    PROPOSITO .: LAYOUT DEL EXTRACTO DE ITEMS DE PEDIDO
000500*                 (ITEM-REC) - UN REGISTRO POR LINEA DE PEDIDO,
000600*                 ANCHO FIJO 64, LINE SEQUENTIAL.
000700*    AUTOR .....: R. ALONSO
000800*    INSTALACION: GILI Y CIA S.A. - CENTRO DE COMPUTOS
000900*-----------------------------------------------------------------
001000*    HISTORIAL DE CAMBIOS
001100*    02/11/1990 R.ALONSO    CREACION DEL LAYOUT - PEDIDO 0061
001200*    07/07/1996 C.FERRARI   SE AGREGA SKU NORMALIZADO A 6 POS.
001300******************************************************************
001400 01  REG-ITEM-PEDIDO.
001500     05  ITM-EMAIL                  PIC X(40).
001600     05  ITM-SKU                    PIC X(06).
001900     05  ITM-CANTIDAD               PIC 9(05)V99.
002000     05  ITM-TOTAL-LINEA            PIC S9(09)V99.
