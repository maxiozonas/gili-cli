000100******************************************************************
000200*    COPY ......: CARRITO.CPY
000300*    SISTEMA ...: ACP - ANALISIS DE CLIENTES Y PRODUCTOS
000400*    PROPOSITO .: LAYOUT DEL EXTRACTO DE CARRITOS ABANDONADOS
000500*                 (CART-REC) - UN REGISTRO POR CARRITO, ANCHO
000600*                 FIJO 146, LINE SEQUENTIAL.
000700*    AUTOR .....: C. FERRARI
000800*    INSTALACION: GILI Y CIA S.A. - CENTRO DE COMPUTOS
000900*-----------------------------------------------------------------
001000*    HISTORIAL DE CAMBIOS
001100*    02/05/2011 C.FERRARI   CREACION - MODULO DE MARKETING    CR0455
001200*    19/08/2013 M.ITURRALDE SE SEPARA FECHA ALTA/ACTUALIZACION
001250*    10/06/2014 H.DOMINGUEZ SE ENSANCHA CRT-SUBTOTAL A TEXTO    CR0612
001260*               PORQUE EL EXTRACTO DE CARRITOS LO ENTREGA CON
001270*               SIGNO PESO Y SEPARADOR DE MILES (IGUAL QUE EL
001280*               LTV DE RFM-ANALYSIS); SE PARSEA EN ACP0200 CON
001290*               LA FUNCION "PC" DE ACP0902, NO SE RECIBE LIMPIO.
001295*    12/06/2014 H.DOMINGUEZ REG-CARRITO SUMABA 140 POSICIONES EN  CR0614
001296*               VEZ DE LAS 146 DEL EXTRACTO DE CARRITOS (FALTABAN
001297*               6 EN CRT-SUBTOTAL); LA LECTURA CORRIA 6 POSICIONES
001298*               A LA IZQUIERDA LAS FECHAS DE ALTA/ACTUALIZACION.
001299*               SE ENSANCHA CRT-SUBTOTAL DE X(15) A X(21).
001300******************************************************************
001400 01  REG-CARRITO.
001500     05  CRT-EMAIL                  PIC X(40).
001600     05  CRT-PRODUCTOS              PIC X(60).
001700     05  CRT-CANTIDAD               PIC 9(05).
001800     05  CRT-SUBTOTAL               PIC X(21).
001900     05  CRT-FECHA-ALTA             PIC X(10).
002000     05  CRT-FA-R REDEFINES CRT-FECHA-ALTA.
002100         10  CRT-FA-ANO             PIC 9(04).
002200         10  FILLER                 PIC X(01).
002300         10  CRT-FA-MES             PIC 9(02).
002400         10  FILLER                 PIC X(01).
002500         10  CRT-FA-DIA             PIC 9(02).
002600     05  CRT-FECHA-ACTUAL           PIC X(10).
002700     05  CRT-FU-R REDEFINES CRT-FECHA-ACTUAL.
002800         10  CRT-FU-ANO             PIC 9(04).
002900         10  FILLER                 PIC X(01).
003000         10  CRT-FU-MES             PIC 9(02).
003100         10  FILLER                 PIC X(01).
003200         10  CRT-FU-DIA             PIC 9(02).
