000100******************************************************************
000200*    COPY ......: RFMSALIDA.CPY
000300*    SISTEMA ...: ACP - ANALISIS DE CLIENTES Y PRODUCTOS
000400*    PROPOSITO .: LAYOUT DE SALIDA DEL ANALISIS RFM (RFM-OUT-REC)
000500*                 - UN REGISTRO POR CLIENTE CON AL MENOS UN
000600*                 PEDIDO CALIFICADO. ES EL MAESTRO DE ANALISIS
000700*                 QUE CONSUME EL MODULO DE MARKETING (ACP0200).
000800*    AUTOR .....: M. ITURRALDE
000900*    INSTALACION: GILI Y CIA S.A. - CENTRO DE COMPUTOS
001000*-----------------------------------------------------------------
001100*    HISTORIAL DE CAMBIOS
001200*    02/05/2011 M.ITURRALDE CREACION - MODULO DE ANALITICA     CR0455
001300*    14/09/2012 M.ITURRALDE SE AGREGAN CAMPOS DE PREFERENCIA   CR0480
001400*    19/08/2013 C.FERRARI   SE AGREGAN LISTAS DE HISTORIAL     CR0502
001450*    11/06/2014 M.ITURRALDE LOS INDICADORES SE GRABABAN EN      CR0613
001460*               MAYUSCULAS ("SI"/"NO"); EL MODULO DE MARKETING
001470*               (ACP0200) Y LOS SISTEMAS QUE CONSUMEN ESTE
001480*               EXTRACTO LOS ESPERAN CON INICIAL MAYUSCULA.
001500******************************************************************
001600 01  REG-RFM-SALIDA.
001700     05  RFM-NOMBRE                 PIC X(41).
001800     05  RFM-EMAIL                  PIC X(40).
001900     05  RFM-ID-CLIENTE             PIC X(10).
002000     05  RFM-CLIENTE-DESDE          PIC X(10).
002100     05  RFM-TELEFONO               PIC X(15).
002200     05  RFM-COD-POSTAL             PIC X(08).
002300     05  RFM-ES-BAHIA-BLANCA        PIC X(02).
002400         88  RFM-ES-BB-SI           VALUE "Si".
002500     05  RFM-TAX-VAT                PIC X(13).
002600     05  RFM-VAT-NUMBER             PIC X(13).
002700     05  RFM-TIENE-FACTURA-A        PIC X(02).
002800         88  RFM-FACTURA-A-SI       VALUE "Si".
002900     05  RFM-LTV-GASTO-TOTAL        PIC X(15).
003000     05  RFM-TICKET-PROM-MENSUAL    PIC X(15).
003100     05  RFM-GASTO-PROM-COMPRA      PIC X(15).
003200     05  RFM-GASTO-MAX-COMPRA       PIC X(15).
003300     05  RFM-GASTO-MIN-COMPRA       PIC X(15).
003400     05  RFM-FRECUENCIA             PIC 9(05).
003500     05  RFM-RECENCIA-FECHA         PIC X(10).
003600     05  RFM-RECENCIA-DIAS          PIC 9(05).
003700     05  RFM-TIEMPO-PROM-COMPRAS    PIC X(08).
003800     05  RFM-PRIMERA-COMPRA-FECHA   PIC X(10).
003900     05  RFM-DIAS-COMO-CLIENTE      PIC 9(05).
004000     05  RFM-ULTIMO-TRIMESTRE       PIC X(07).
004100     05  RFM-DIA-SEMANA-MAX-FREC    PIC X(09).
004200     05  RFM-CATEGORIA-PREFERIDA    PIC X(30).
004300     05  RFM-MARCA-PREFERIDA        PIC X(20).
004400     05  RFM-TOT-PRODUCTOS-UNICOS   PIC 9(04).
004500     05  RFM-PRODFAV-SKU            PIC X(06).
004600     05  RFM-PRODFAV-NOMBRE         PIC X(50).
004700     05  RFM-PRODFAV-QTY            PIC 9(05)V99.
004800     05  RFM-LISTA-CATEGORIAS       PIC X(200).
004900     05  RFM-LISTA-MARCAS           PIC X(200).
005000     05  RFM-HISTORIAL-PEDIDOS      PIC X(200).
005100     05  FILLER                     PIC X(20).
