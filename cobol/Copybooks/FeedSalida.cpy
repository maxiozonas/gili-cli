000100******************************************************************
000200*    COPY ......: FEEDSALIDA.CPY
000300*    SISTEMA ...: ACP - ANALISIS DE CLIENTES Y PRODUCTOS
000400*    PROPOSITO .: LAYOUT DE SALIDA DEL FEED DE COMPRAS PARA EL
000500*                 SERVICIO DE COMERCIANTE EXTERNO (GOOGLE
000600*                 SHOPPING Y SIMILARES) - MERCHANT-FEED-REC.
000700*    AUTOR .....: C. FERRARI
000800*    INSTALACION: GILI Y CIA S.A. - CENTRO DE COMPUTOS
000900*-----------------------------------------------------------------
001000*    HISTORIAL DE CAMBIOS
001100*    07/06/2012 C.FERRARI   CREACION - FEED EXTERNO          CR0470
001200*    19/08/2013 M.ITURRALDE SE FIJA CATEGORIA DE GOOGLE      CR0504
001300******************************************************************
001400 01  REG-FEED-SALIDA.
001500     05  FED-ID                     PIC X(06).
001600     05  FED-TITULO                 PIC X(50).
001700     05  FED-DESCRIPCION            PIC X(60).
001800     05  FED-LINK                   PIC X(120).
001900     05  FED-IMAGE-LINK             PIC X(120).
002000     05  FED-DISPONIBILIDAD         PIC X(10).
002100     05  FED-PRECIO                 PIC X(20).
002200     05  FED-MARCA                  PIC X(20).
002300     05  FED-CATEGORIA-GOOGLE       PIC X(40).
002400     05  FED-TIPO-PRODUCTO          PIC X(80).
002500     05  FED-CONDICION              PIC X(05).
002600     05  FILLER                     PIC X(16).
