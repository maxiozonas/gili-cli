000100******************************************************************
000200*    COPY ......: CATEGORIASALIDA.CPY
000300*    SISTEMA ...: ACP - ANALISIS DE CLIENTES Y PRODUCTOS
000400*    PROPOSITO .: LAYOUT DE SALIDA DE LA EXPORTACION DE UNA
000500*                 CATEGORIA DE PRODUCTOS (CATEGORY-EXPORT-REC).
000600*    AUTOR .....: R. ALONSO
000700*    INSTALACION: GILI Y CIA S.A. - CENTRO DE COMPUTOS
000800*-----------------------------------------------------------------
000900*    HISTORIAL DE CAMBIOS
001000*    04/04/2006 R.ALONSO    CREACION - EXPORTACION POR RUBRO  CR0340
001100*    19/08/2013 M.ITURRALDE SE AGREGA URL-KEY                CR0505
001150*    11/06/2014 M.ITURRALDE CGS-HABILITADO SE GRABABA EN       CR0613
001160*               MAYUSCULAS ("TRUE"/"FALSE"); EL FEED DEL
001170*               COMERCIO LO ESPERA EN MINUSCULAS.
001200******************************************************************
001300 01  REG-CATEGORIA-SALIDA.
001400     05  CGS-SKU                    PIC X(06).
001500     05  CGS-ARTICULO               PIC X(50).
001600     05  CGS-MARCA                  PIC X(20).
001700     05  CGS-HABILITADO             PIC X(05).
001800         88  CGS-HABILITADO-SI      VALUE "true".
001900     05  CGS-URL-KEY                PIC X(50).
002000     05  FILLER                     PIC X(10).
