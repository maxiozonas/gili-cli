000100******************************************************************
000200*    COPY ......: CARRITOSALIDA.CPY
000300*    SISTEMA ...: ACP - ANALISIS DE CLIENTES Y PRODUCTOS
000400*    PROPOSITO .: LAYOUT DE SALIDA DE CARRITOS PUNTUADOS
000500*                 (CART-OUT-REC) - CARRITO + DATOS RFM DEL
000600*                 CLIENTE (SI EXISTE) + PUNTAJE DE INTENCION.
000700*    AUTOR .....: C. FERRARI
000800*    INSTALACION: GILI Y CIA S.A. - CENTRO DE COMPUTOS
000900*-----------------------------------------------------------------
001000*    HISTORIAL DE CAMBIOS
001100*    02/05/2011 C.FERRARI   CREACION - MODULO DE MARKETING    CR0455
001200*    19/08/2013 M.ITURRALDE SE AGREGA TIPO DE CLIENTE         CR0503
001250*    11/06/2014 M.ITURRALDE CSL-SEGMENTO SE GRABABA EN          CR0613
001260*               MAYUSCULAS ("ALTA"/"MEDIA"/"BAJA"); EL EXTRACTO
001270*               DE MARKETING LO ESPERA CON INICIAL MAYUSCULA.
001300******************************************************************
001400 01  REG-CARRITO-SALIDA.
001500     05  CSL-EMAIL                  PIC X(40).
001600     05  CSL-PRODUCTOS              PIC X(60).
001700     05  CSL-CANTIDAD               PIC 9(05).
001800     05  CSL-SUBTOTAL               PIC S9(09)V99.
001900     05  CSL-FECHA-ALTA             PIC X(10).
002000     05  CSL-FECHA-ACTUAL           PIC X(10).
002100     05  CSL-LTV-GASTO-TOTAL        PIC X(15).
002200     05  CSL-FRECUENCIA             PIC 9(05).
002300     05  CSL-RECENCIA-DIAS          PIC 9(05).
002400     05  CSL-TICKET-PROM-MENSUAL    PIC X(15).
002500     05  CSL-CATEGORIA-PREFERIDA    PIC X(30).
002600     05  CSL-ES-BAHIA-BLANCA        PIC X(02).
002700     05  CSL-TIENE-FACTURA-A        PIC X(02).
002800     05  CSL-SCORE-INTENCION        PIC 9(03).
002900     05  CSL-SEGMENTO               PIC X(05).
003000         88  CSL-SEG-ALTA           VALUE "Alta".
003100         88  CSL-SEG-MEDIA          VALUE "Media".
003200         88  CSL-SEG-BAJA           VALUE "Baja".
003300     05  CSL-TIPO-CLIENTE           PIC X(10).
003400     05  CSL-ACCION-SUGERIDA        PIC X(30).
003500     05  FILLER                     PIC X(12).
