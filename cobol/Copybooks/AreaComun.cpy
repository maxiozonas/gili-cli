000100******************************************************************
000200*    COPY ......: AREACOMUN.CPY
000300*    SISTEMA ...: ACP - ANALISIS DE CLIENTES Y PRODUCTOS
000400*    PROPOSITO .: AREA DE TRABAJO COMUN A TODOS LOS PROGRAMAS
000500*                 DEL SISTEMA - NOMBRES DE MES, NOMBRES DE DIA,
000600*                 TABLA DE 23 PARES SKU/CANTIDAD DE RUZ4 PARA
000700*                 EL OVERRIDE FIJO DE FLEXXUS Y CONSTANTES DE
000800*                 OBJETIVOS DEL REPORTE MENSUAL.
000900*    AUTOR .....: M. ITURRALDE
001000*    INSTALACION: GILI Y CIA S.A. - CENTRO DE COMPUTOS
001100******************************************************************
001200 01  AC-NOMBRES-DIA.
001300     05  AC-DIA-TABLA OCCURS 7 TIMES INDEXED BY AC-IX-DIA.
001400         10  AC-DIA-NOMBRE          PIC X(09).
001500 01  FILLER REDEFINES AC-NOMBRES-DIA.
001600     05  AC-DIA-01                  PIC X(09) VALUE "LUNES".
001700     05  AC-DIA-02                  PIC X(09) VALUE "MARTES".
001800     05  AC-DIA-03                  PIC X(09) VALUE "MIERCOLES".
001900     05  AC-DIA-04                  PIC X(09) VALUE "JUEVES".
002000     05  AC-DIA-05                  PIC X(09) VALUE "VIERNES".
002100     05  AC-DIA-06                  PIC X(09) VALUE "SABADO".
002200     05  AC-DIA-07                  PIC X(09) VALUE "DOMINGO".
002300*
002400 01  AC-NOMBRES-MES.
002500     05  AC-MES-TABLA OCCURS 12 TIMES INDEXED BY AC-IX-MES.
002600         10  AC-MES-NOMBRE          PIC X(10).
002700 01  FILLER REDEFINES AC-NOMBRES-MES.
002800     05  AC-MES-01                  PIC X(10) VALUE "ENERO".
002900     05  AC-MES-02                  PIC X(10) VALUE "FEBRERO".
003000     05  AC-MES-03                  PIC X(10) VALUE "MARZO".
003100     05  AC-MES-04                  PIC X(10) VALUE "ABRIL".
003200     05  AC-MES-05                  PIC X(10) VALUE "MAYO".
003300     05  AC-MES-06                  PIC X(10) VALUE "JUNIO".
003400     05  AC-MES-07                  PIC X(10) VALUE "JULIO".
003500     05  AC-MES-08                  PIC X(10) VALUE "AGOSTO".
003600     05  AC-MES-09                  PIC X(10) VALUE "SEPTIEMBRE".
003700     05  AC-MES-10                  PIC X(10) VALUE "OCTUBRE".
003800     05  AC-MES-11                  PIC X(10) VALUE "NOVIEMBRE".
003900     05  AC-MES-12                  PIC X(10) VALUE "DICIEMBRE".
004000*
004100*    TABLA DE OVERRIDES FIJOS DE STOCK - VER RUZ4-OP, PEDIDO DE
004200*    MARKETING DEL 14/09/1998 (H.DOMINGUEZ). NO MODIFICAR SIN
004300*    AUTORIZACION DE GERENCIA DE COMPRAS.
004400 01  AC-TABLA-OVERRIDE.
004500     05  AC-OVERRIDE-PAR OCCURS 23 TIMES INDEXED BY AC-IX-OVR.
004600         10  AC-OVR-SKU             PIC X(05).
004700         10  AC-OVR-QTY             PIC 9(05).
004800 01  FILLER REDEFINES AC-TABLA-OVERRIDE.
004900     05  FILLER.
005000         10  FILLER                 PIC X(05) VALUE "01021".
005100         10  FILLER                 PIC 9(05) VALUE 00090.
005200     05  FILLER.
005300         10  FILLER                 PIC X(05) VALUE "01022".
005400         10  FILLER                 PIC 9(05) VALUE 00025.
005500     05  FILLER.
005600         10  FILLER                 PIC X(05) VALUE "01023".
005700         10  FILLER                 PIC 9(05) VALUE 00015.
005800     05  FILLER.
005900         10  FILLER                 PIC X(05) VALUE "01075".
006000         10  FILLER                 PIC 9(05) VALUE 00020.
006100     05  FILLER.
006200         10  FILLER                 PIC X(05) VALUE "01085".
006300         10  FILLER                 PIC 9(05) VALUE 00050.
006400     05  FILLER.
006500         10  FILLER                 PIC X(05) VALUE "01088".
006600         10  FILLER                 PIC 9(05) VALUE 00020.
006700     05  FILLER.
006800         10  FILLER                 PIC X(05) VALUE "01104".
006900         10  FILLER                 PIC 9(05) VALUE 00000.
007000     05  FILLER.
007100         10  FILLER                 PIC X(05) VALUE "01105".
007200         10  FILLER                 PIC 9(05) VALUE 00000.
007300     05  FILLER.
007400         10  FILLER                 PIC X(05) VALUE "01127".
007500         10  FILLER                 PIC 9(05) VALUE 00000.
007600     05  FILLER.
007700         10  FILLER                 PIC X(05) VALUE "01185".
007800         10  FILLER                 PIC 9(05) VALUE 00010.
007900     05  FILLER.
008000         10  FILLER                 PIC X(05) VALUE "01329".
008100         10  FILLER                 PIC 9(05) VALUE 00020.
008200     05  FILLER.
008300         10  FILLER                 PIC X(05) VALUE "01374".
008400         10  FILLER                 PIC 9(05) VALUE 00025.
008500     05  FILLER.
008600         10  FILLER                 PIC X(05) VALUE "01419".
008700         10  FILLER                 PIC 9(05) VALUE 00025.
008800     05  FILLER.
008900         10  FILLER                 PIC X(05) VALUE "01647".
009000         10  FILLER                 PIC 9(05) VALUE 00005.
009100     05  FILLER.
009200         10  FILLER                 PIC X(05) VALUE "01649".
009300         10  FILLER                 PIC 9(05) VALUE 00030.
009400     05  FILLER.
009500         10  FILLER                 PIC X(05) VALUE "01651".
009600         10  FILLER                 PIC 9(05) VALUE 00050.
009700     05  FILLER.
009800         10  FILLER                 PIC X(05) VALUE "01656".
009900         10  FILLER                 PIC 9(05) VALUE 00002.
010000     05  FILLER.
010100         10  FILLER                 PIC X(05) VALUE "01657".
010200         10  FILLER                 PIC 9(05) VALUE 00005.
010300     05  FILLER.
010400         10  FILLER                 PIC X(05) VALUE "01664".
010500         10  FILLER                 PIC 9(05) VALUE 00010.
010600     05  FILLER.
010700         10  FILLER                 PIC X(05) VALUE "01665".
010800         10  FILLER                 PIC 9(05) VALUE 00015.
010900     05  FILLER.
011000         10  FILLER                 PIC X(05) VALUE "01672".
011100         10  FILLER                 PIC 9(05) VALUE 00001.
011200     05  FILLER.
011300         10  FILLER                 PIC X(05) VALUE "01675".
011400         10  FILLER                 PIC 9(05) VALUE 00010.
011500     05  FILLER.
011600         10  FILLER                 PIC X(05) VALUE "01678".
011700         10  FILLER                 PIC 9(05) VALUE 00004.
011800*
011900*    OBJETIVOS FIJOS DEL REPORTE MENSUAL DE CARGA (ACP0400).
012000 01  AC-OBJETIVOS-REPORTE.
012100     05  AC-OBJ-PRODUTOS            PIC 9(05) VALUE 00240.
012200     05  AC-OBJ-UPSELLING           PIC 9(05) VALUE 00240.
012300     05  AC-OBJ-CROSSSELLING        PIC 9(05) VALUE 00240.
012400     05  AC-OBJ-TOTAL               PIC 9(05) VALUE 00720.
012500     05  FILLER                     PIC X(10).
