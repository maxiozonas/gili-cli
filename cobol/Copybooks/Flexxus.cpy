000100******************************************************************
000200*    COPY ......: FLEXXUS.CPY
000300*    SISTEMA ...: ACP - ANALISIS DE CLIENTES Y PRODUCTOS
000400*    PROPOSITO .: LAYOUT DEL EXTRACTO DE STOCK Y PRECIO DEL
000500*                 ERP FLEXXUS (FLEXXUS-REC) - UN REGISTRO POR
000600*                 SKU, ANCHO FIJO 24, LINE SEQUENTIAL.
000700*    AUTOR .....: M. ITURRALDE
000800*    INSTALACION: GILI Y CIA S.A. - CENTRO DE COMPUTOS
000900*-----------------------------------------------------------------
001000*    HISTORIAL DE CAMBIOS
001100*    11/10/2006 M.ITURRALDE CREACION - INTERFAZ ERP FLEXXUS  CR0341
001200*    23/02/2009 M.ITURRALDE CORRECCION SIGNO EN CANTIDAD     CR0398
001300******************************************************************
001400 01  REG-FLEXXUS.
001500     05  FLX-SKU                    PIC X(06).
001600     05  FLX-CANTIDAD               PIC S9(07).
001700     05  FLX-PRECIO                 PIC S9(09)V99.
001800     05  FLX-PRECIO-R REDEFINES FLX-PRECIO.
001900         10  FLX-PR-ENTERO          PIC S9(09).
002000         10  FLX-PR-CENTAVOS        PIC 9(02).
