000100******************************************************************
000200*    COPY ......: SYNCSALIDA.CPY
000300*    SISTEMA ...: ACP - ANALISIS DE CLIENTES Y PRODUCTOS
000400*    PROPOSITO .: LAYOUT DE SALIDA DE LA SINCRONIZACION
000500*                 FLEXXUS->CATALOGO (SYNC-OUT-REC). COLUMNAS
000600*                 FIJAS - EL ORIGINAL USABA ';' COMO DELIMITADOR.
000700*    AUTOR .....: M. ITURRALDE
000800*    INSTALACION: GILI Y CIA S.A. - CENTRO DE COMPUTOS
000900*-----------------------------------------------------------------
001000*    HISTORIAL DE CAMBIOS
001100*    11/10/2006 M.ITURRALDE CREACION - INTERFAZ ERP FLEXXUS  CR0341
001200*    23/02/2009 M.ITURRALDE COLUMNAS FIJAS EN VEZ DE ';'     CR0399
001300******************************************************************
001400 01  REG-SYNC-SALIDA.
001500     05  SNC-SKU                    PIC X(06).
001600     05  SNC-CANTIDAD               PIC 9(07).
001700     05  SNC-PRECIO                 PIC X(12).
001800     05  SNC-PRECIO-ESPECIAL        PIC X(12).
001900     05  FILLER                     PIC X(08).
