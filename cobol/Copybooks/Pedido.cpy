000100******************************************************************
000200*    COPY ......: PEDIDO.CPY
000300*    SISTEMA ...: ACP - ANALISIS DE CLIENTES Y PRODUCTOS
000400*    PROPOSITO .: LAYOUT DEL EXTRACTO DE PEDIDOS (ORDER-REC) -
000500*                 UN REGISTRO POR PEDIDO, ANCHO FIJO 113,
000600*                 LINE SEQUENTIAL, NO VIENE ORDENADO POR EMAIL.
000700*    AUTOR .....: R. ALONSO
000800*    INSTALACION: GILI Y CIA S.A. - CENTRO DE COMPUTOS
000900*-----------------------------------------------------------------
001000*    HISTORIAL DE CAMBIOS
001100*    14/03/1989 R.ALONSO    CREACION DEL LAYOUT - PEDIDO 0044
001200*    19/05/1994 C.FERRARI   SE AGREGA FORMA DE PAGO         CR0133
001300*    23/06/2001 H.DOMINGUEZ SE AMPLIA TOTAL A 9(9) POR INFLACION
001400******************************************************************
001500 01  REG-PEDIDO.
001600     05  PED-ID                     PIC X(10).
001700     05  PED-EMAIL                  PIC X(40).
001800     05  PED-FECHA                  PIC X(10).
001900     05  PED-FECHA-R REDEFINES PED-FECHA.
002000         10  PED-FC-ANO             PIC 9(04).
002100         10  FILLER                 PIC X(01).
002200         10  PED-FC-MES             PIC 9(02).
002300         10  FILLER                 PIC X(01).
002400         10  PED-FC-DIA             PIC 9(02).
002500     05  PED-TOTAL                  PIC S9(09)V99.
002600     05  PED-ESTADO                 PIC X(12).
002700     05  PED-FORMA-PAGO             PIC X(30).
