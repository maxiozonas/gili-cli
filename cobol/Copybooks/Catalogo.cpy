000100******************************************************************
000200*    COPY ......: CATALOGO.CPY
000300*    SISTEMA ...: ACP - ANALISIS DE CLIENTES Y PRODUCTOS
000400*    PROPOSITO .: LAYOUT DEL EXTRACTO DE CATALOGO DE PRODUCTOS
000500*                 (CATALOG-REC) - UN REGISTRO POR SKU, CARGADO
000600*                 A TABLA EN MEMORIA ORDENADA POR SKU PARA
000700*                 BUSQUEDA BINARIA (NO ES ARCHIVO INDEXADO).
000800*    AUTOR .....: R. ALONSO
000900*    INSTALACION: GILI Y CIA S.A. - CENTRO DE COMPUTOS
001000*-----------------------------------------------------------------
001100*    HISTORIAL DE CAMBIOS
001200*    30/05/1990 R.ALONSO    CREACION DEL LAYOUT - PEDIDO 0061
001300*    18/02/1995 C.FERRARI   SE AGREGAN CROSS-SELL/UP-SELL     CR0151
001400*    09/09/1998 H.DOMINGUEZ REVISION Y2K SOBRE FECHA DE ALTA
001500*    04/04/2006 M.ITURRALDE SE AGREGA CATEGORIA PRIMARIA      CR0340
001600******************************************************************
001700 01  REG-CATALOGO.
001800     05  CAT-SKU                    PIC X(06).
001900     05  CAT-NOMBRE                 PIC X(50).
002000     05  CAT-MARCA                  PIC X(20).
002100     05  CAT-CATEGORIAS             PIC X(80).
002200     05  CAT-PRECIO                 PIC S9(09)V99.
002250     05  CAT-PRECIO-R REDEFINES CAT-PRECIO.
002275         10  CAT-PR-ENTERO          PIC S9(09).
002290         10  CAT-PR-CENTAVOS        PIC 9(02).
002400     05  CAT-ESTADO                 PIC 9(01).
002500         88  CAT-HABILITADO         VALUE 1.
002600     05  CAT-URL-KEY                PIC X(50).
002700     05  CAT-IMAGEN                 PIC X(60).
002800     05  CAT-FECHA-ALTA             PIC X(10).
002900     05  CAT-FECHA-ALTA-R REDEFINES CAT-FECHA-ALTA.
003000         10  CAT-FA-ANO             PIC 9(04).
003100         10  FILLER                 PIC X(01).
003200         10  CAT-FA-MES             PIC 9(02).
003300         10  FILLER                 PIC X(01).
003400         10  CAT-FA-DIA             PIC 9(02).
003500     05  CAT-QT-CROSS-SELL          PIC 9(03).
003600     05  CAT-QT-UP-SELL             PIC 9(03).
003700     05  CAT-FLG-DESC-CORTA         PIC X(01).
003800         88  CAT-TIENE-DESC-CORTA   VALUE "Y".
003900     05  CAT-CATEGORIA-ID           PIC X(06).
